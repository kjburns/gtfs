000100      *----------------------------------------------------------------*
000200      * GTFAGYL.cpybk                                                   *
000300      * I-O FORMAT: GTF-AGENCY-RECORD  FROM FILE AGENCY-FILE            *
000400      * ONE ENTRY PER AGENCY LOADED FROM agency.txt - NESTED UNDER AN   *
000500      * OCCURS TABLE ITEM, SO THIS MEMBER'S TOP LEVEL IS 10             *
000600      *----------------------------------------------------------------*
000700      * HISTORY OF MODIFICATION:                                       *
000800      *----------------------------------------------------------------*
000900      * GTF001 - DEVJRN - 04/11/2025 - INITIAL VERSION                  *
001000      *----------------------------------------------------------------*
001100
001200       10  GTF-AGENCY-RECORD.
001300           15  AGY-AGENCY-ID           PIC X(20).
001400      *            DATASET-UNIQUE AGENCY ID - MAY BE BLANK IF ONLY
001500      *            ONE AGENCY RECORD EXISTS IN THE FEED
001600           15  AGY-AGENCY-NAME         PIC X(60).
001700      *            REQUIRED - FULL NAME OF THE TRANSIT AGENCY
001800           15  AGY-AGENCY-URL          PIC X(100).
001900      *            REQUIRED - AGENCY'S WEBSITE
002000           15  AGY-AGENCY-TIMEZONE     PIC X(40).
002100      *            REQUIRED - IANA TIMEZONE GOVERNING AGENCY TIMES
002200           15  AGY-AGENCY-LANG         PIC X(02).
002300      *            OPTIONAL - ISO LANGUAGE CODE
002400           15  AGY-AGENCY-PHONE        PIC X(20).
002500      *            OPTIONAL - VOICE TELEPHONE NUMBER
002600           15  AGY-AGENCY-FARE-URL     PIC X(100).
002700      *            OPTIONAL - FARE INFORMATION URL
002800           15  AGY-AGENCY-EMAIL        PIC X(60).
002900      *            OPTIONAL - CONTACT E-MAIL ADDRESS
003000           15  FILLER                  PIC X(18).
