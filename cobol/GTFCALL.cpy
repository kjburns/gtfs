000100      *----------------------------------------------------------------*
000200      * GTFCALL.cpybk                                                   *
000300      * I-O FORMAT: GTF-CALENDAR-RECORD  FROM FILE CALENDAR-FILE        *
000400      * ONE ENTRY PER SERVICE-ID LOADED FROM calendar.txt - WEEKLY      *
000500      * SERVICE PATTERN PLUS EFFECTIVE DATE RANGE - NESTED UNDER AN     *
000600      * OCCURS TABLE ITEM, SO THIS MEMBER'S TOP LEVEL IS 10             *
000700      *----------------------------------------------------------------*
000800      * HISTORY OF MODIFICATION:                                       *
000900      *----------------------------------------------------------------*
001000      * GTF001 - DEVJRN - 04/11/2025 - INITIAL VERSION                  *
001100      * GTF005 - DEVJRN - 12/11/2025 - RELEVELED TO NEST UNDER GTFVCAL'S*
001200      *                    CALENDAR-TABLE OCCURS ENTRY (BUS RULE 2)     *
001300      *----------------------------------------------------------------*
001400
001500       10  GTF-CALENDAR-RECORD.
001600           15  CAL-SERVICE-ID          PIC X(20).
001700      *            REQUIRED - DATASET-UNIQUE (ONE ROW PER SERVICE-ID)
001800           15  CAL-START-DATE          PIC 9(08).
001900      *            REQUIRED - CCYYMMDD, FIRST DATE PATTERN IS EFFECTIVE
002000           15  CAL-END-DATE            PIC 9(08).
002100      *            REQUIRED - CCYYMMDD, LAST DATE, INCLUSIVE
002200           15  CAL-WEEKDAY-FLAGS.
002300               20  CAL-SUNDAY-FLAG     PIC 9(01).
002400               20  CAL-MONDAY-FLAG     PIC 9(01).
002500               20  CAL-TUESDAY-FLAG    PIC 9(01).
002600               20  CAL-WEDNESDAY-FLAG  PIC 9(01).
002700               20  CAL-THURSDAY-FLAG   PIC 9(01).
002800               20  CAL-FRIDAY-FLAG     PIC 9(01).
002900               20  CAL-SATURDAY-FLAG   PIC 9(01).
003000      *            1 = SERVICE RUNS THAT WEEKDAY, 0 = DOES NOT
003100           15  CAL-WEEKDAY-TABLE REDEFINES CAL-WEEKDAY-FLAGS.
003200               20  CAL-WEEKDAY-FLAG    PIC 9(01) OCCURS 7 TIMES.
003300      *            SUBSCRIPT 1=SUNDAY ... 7=SATURDAY, SAME LAYOUT AS
003400      *            CAL-WEEKDAY-FLAGS ABOVE, USED FOR DAY-OF-WEEK LOOKUP
003500           15  FILLER                  PIC X(20).
