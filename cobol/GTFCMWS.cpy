000100      *----------------------------------------------------------------*
000200      * GTFCMWS  - COMMON WORK STORAGE FOR GTFS LOAD/VALIDATE SYSTEM    *
000300      *----------------------------------------------------------------*
000400      * HISTORY OF MODIFICATION:                                       *
000500      *----------------------------------------------------------------*
000600      * GTF001 - DEVJRN - 04/11/2025 - INITIAL VERSION - PULLED COMMON  *
000700      *                    FILE-STATUS CONDITIONS OUT OF GTFMAIN SO THE *
000800      *                    CALLED VALIDATION ROUTINES COULD SHARE THEM  *
000900      *----------------------------------------------------------------*
001000
001100       01  WK-C-FILE-STATUS           PIC X(02) VALUE SPACES.
001200           88  WK-C-SUCCESSFUL                  VALUE "00".
001300           88  WK-C-END-OF-FILE                 VALUE "10".
001400           88  WK-C-RECORD-NOT-FOUND            VALUE "23".
001500           88  WK-C-DUPLICATE-KEY               VALUE "22".
001600
001700       01  WK-C-RUN-SWITCHES.
001800           05  WK-C-ABORT-SW           PIC X(01) VALUE "N".
001900               88  WK-C-ABORT-RUN               VALUE "Y".
002000           05  WK-C-FOUND-SW           PIC X(01) VALUE "N".
002100               88  WK-C-FOUND                    VALUE "Y".
002200               88  WK-C-NOT-FOUND                VALUE "N".
002300
002400       01  WK-C-ABORT-MESSAGE          PIC X(60) VALUE SPACES.
002500
002600      *----------------------------------------------------------------*
002700      * GENERAL PURPOSE BINARY COUNTERS - SHARED ACROSS LOAD PARAGRAPHS *
002800      *----------------------------------------------------------------*
002900       01  WK-N-SUB1                   PIC S9(08) COMP VALUE ZERO.
003000       01  WK-N-SUB2                   PIC S9(08) COMP VALUE ZERO.
003100       01  WK-N-SUB3                   PIC S9(08) COMP VALUE ZERO.
