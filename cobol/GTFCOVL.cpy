000100      *----------------------------------------------------------------*
000200      * GTFCOVL.cpybk                                                   *
000300      * I-O FORMAT: GTF-CALENDAR-OVERRIDE-RECORD  FROM FILE             *
000400      * CALENDAR-OVERRIDE-FILE - ONE ENTRY PER DATE EXCEPTION LOADED    *
000500      * FROM calendar_dates.txt - NESTED UNDER AN OCCURS TABLE ITEM,    *
000600      * SO THIS MEMBER'S TOP LEVEL IS 10                                *
000700      *----------------------------------------------------------------*
000800      * HISTORY OF MODIFICATION:                                       *
000900      *----------------------------------------------------------------*
001000      * GTF001 - DEVJRN - 04/11/2025 - INITIAL VERSION                  *
001100      * GTF005 - DEVJRN - 12/11/2025 - RELEVELED TO NEST UNDER GTFVCAL'S*
001200      *                    OVERRIDE-TABLE OCCURS ENTRY (BUS RULE 2)     *
001300      *----------------------------------------------------------------*
001400
001500       10  GTF-CALENDAR-OVERRIDE-RECORD.
001600           15  COV-SERVICE-ID          PIC X(20).
001700      *            REQUIRED - REFERENCES A SERVICE-ID, NEED NOT HAVE A
001800      *            CALENDAR-ENTRY
001900           15  COV-OVERRIDE-DATE       PIC 9(08).
002000      *            REQUIRED - CCYYMMDD, DATASET-UNIQUE PER
002100      *            (SERVICE-ID, OVERRIDE-DATE) PAIR
002200           15  COV-EXCEPTION-TYPE      PIC 9(01).
002300               88  COV-SERVICE-ADDED           VALUE 1.
002400               88  COV-SERVICE-REMOVED         VALUE 2.
002500      *            REQUIRED - 1=SERVICE ADDED, 2=SERVICE REMOVED
002600           15  FILLER                  PIC X(15).
