000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     GTFMAIN.
000500       AUTHOR.         R J MORALES.
000600       INSTALLATION.   TRANSIT DATA SERVICES.
000700       DATE-WRITTEN.   19 JUL 1988.
000800       DATE-COMPILED.
000900       SECURITY.       NONE.
001000      *
001100      *DESCRIPTION :  THIS IS THE MAIN BATCH DRIVER FOR THE TRANSIT
001200      *               SCHEDULE MASTER LOAD.  IT READS THE NINE GTFS
001300      *               FEED FILES (agency, routes, stops, calendar,
001400      *               calendar_dates, trips, stop_times, transfers,
001500      *               shapes), VALIDATES EVERY RECORD, BUILDS THE
001600      *               IN-MEMORY CONTROL TABLES, CROSS-LINKS CHILD
001700      *               STOPS TO PARENT STATIONS, AND PRODUCES ONE OF
001800      *               TWO ON-REQUEST REPORTS - THE STOP TIMETABLE
001900      *               OR THE TRIP STOP-SEQUENCE LISTING.  A MISSING
002000      *               REQUIRED FIELD OR A PIECE OF INVALID DATA
002100      *               ABORTS THE ENTIRE RUN - THIS LOADER DOES NOT
002200      *               SKIP A BAD RECORD AND CONTINUE.
002300      *===========================================================
002400      * HISTORY OF MODIFICATION:
002500      *===========================================================
002600      * TAG     INIT    DATE        DESCRIPTION
002700      * ------  ------  ----------  -----------------------------
002800      * AGY001  RJM     19/07/1988  INITIAL VERSION - LOADS THE
002900      *                             TRANSIT SCHEDULE MASTER FROM
003000      *                             PUNCHED SCHEDULE-TAPE CARDS,
003100      *                             ONE CARD TYPE PER ROUTE/STOP
003200      * AGY009  RJM     14/03/1989  ADDED STATION LINKING PASS FOR
003300      *                             STOPS SHARING A COMMON PLATFORM
003400      * AGY017  KLP     02/11/1990  ADDED THE SERVICE CALENDAR
003500      *                             WEEKLY PATTERN LOAD
003600      * AGY026  KLP     20/06/1991  ADDED SEASONAL DATE-SPECIFIC
003700      *                             SERVICE EXCEPTION LOAD
003800      * AGY033  TJH     04/02/1992  ADDED ADA WHEELCHAIR BOARDING
003900      *                             CODES TO THE STOP MASTER
004000      * AGY040  TJH     17/09/1994  ADDED TRANSFER POINT LOAD FOR
004100      *                             THE DOWNTOWN TRANSIT CENTER
004200      *                             TIMED-CONNECTION PROJECT
004300      * AGY047  DAW     08/05/1995  ADDED ROUTE SHAPE POINT LOAD
004400      *                             FOR THE NEW AVL MAPPING SYSTEM
004500      * AGY055  TJH     29/12/1998  Y2K REMEDIATION SWEEP - ALL
004600      *                             DATE FIELDS EXPANDED FROM YYMMDD
004700      *                             TO CCYYMMDD, WINDOW ROUTINE
004800      *                             REMOVED FROM THE CALENDAR LOAD
004900      * AGY063  DAW     11/07/2001  ADDED THE ON-REQUEST STOP
005000      *                             TIMETABLE REPORT
005100      * AGY071  MCG     23/02/2004  ADDED THE ON-REQUEST TRIP
005200      *                             STOP-SEQUENCE REPORT
005300      * AGY080  MCG     14/03/2006  RECOMPILED UNDER V5R4 - NO
005400      *                             SOURCE CHANGE
005500      * AGY088  DAW     30/09/2009  ADDED TERMINAL TIMEPOINT CHECK
005600      *                             AFTER DRIVERS REPORTED A RUN
005700      *                             WITH NO DEPARTURE TIME AT THE
005800      *                             FIRST STOP OF THE BLOCK
005900      * GTF101  DEVJRN  17/11/2025  REWORKED THE ENTIRE SCHEDULE
006000      *                             MASTER LOAD FOR THE GTFS FEED
006100      *                             LOAD PROJECT (REQ GTF-101) -
006200      *                             NINE GTFS TEXT FILES REPLACE
006300      *                             THE OLD CARD-IMAGE INPUT SET
006400      * GTF110  DEVJRN  18/11/2025  ADDED CALL TO GTFVCAL FOR THE
006500      *                             SERVICE-DEFINED-ON-DATE RULE
006600      *                             USED BY THE TIMETABLE REPORT
006700      *                             (REQ GTF-110)
006800      * GTF106  DEVJRN  19/11/2025  ADDED CALL TO GTFVTIM FOR THE
006900      *                             HH:MM:SS CLOCK PARSE AND THE
007000      *                             EFFECTIVE-DEPARTURE BACKWARD
007100      *                             WALK OVER NON-TIMEPOINT STOPS
007200      *                             (REQ GTF-106)
007300      * GTF104  DEVJRN  19/11/2025  ADDED CALL TO GTFVHEX FOR THE
007400      *                             ROUTE-COLOR/ROUTE-TEXT-COLOR
007500      *                             DEFAULT-AND-VALIDATE RULE
007600      *                             (REQ GTF-104)
007700      * GTF118  DEVJRN  20/11/2025  FINAL REVIEW PASS - RENAMED
007800      *                             GTFMAIN, CONFIRMED ALL NINE
007900      *                             GTFS FILES AND BOTH ON-REQUEST
008000      *                             REPORTS ARE IN PLACE
008100      *-----------------------------------------------------------*
008200              EJECT
008300      **********************
008400       ENVIRONMENT DIVISION.
008500      **********************
008600       CONFIGURATION SECTION.
008700       SOURCE-COMPUTER.  IBM-AS400.
008800       OBJECT-COMPUTER.  IBM-AS400.
008900       SPECIAL-NAMES.
009000           C01 IS TOP-OF-FORM
009100           CLASS NUMERIC-DASH    IS "0123456789-"
009200           UPSI-0 ON STATUS IS WK-C-TIMETABLE-REQUEST
009300           UPSI-0 OFF STATUS IS WK-C-TRIP-SKED-REQUEST.
009400      *
009500      *    UPSI-0 ON  = RUN THE STOP TIMETABLE REPORT (C100)
009600      *    UPSI-0 OFF = RUN THE TRIP STOP-SEQUENCE REPORT (C200)
009700      *    SWITCH IS SET BY THE CALLING JCL BEFORE THIS PROGRAM RUNS
009800      *
009900       INPUT-OUTPUT SECTION.
010000       FILE-CONTROL.
010100           SELECT AGENCY-FILE
010200               ASSIGN TO AGENCYFILE
010300               ORGANIZATION IS LINE SEQUENTIAL
010400               FILE STATUS IS WK-S-AGENCY-STATUS.
010500           SELECT ROUTE-FILE
010600               ASSIGN TO ROUTEFILE
010700               ORGANIZATION IS LINE SEQUENTIAL
010800               FILE STATUS IS WK-S-ROUTE-STATUS.
010900           SELECT STOP-FILE
011000               ASSIGN TO STOPFILE
011100               ORGANIZATION IS LINE SEQUENTIAL
011200               FILE STATUS IS WK-S-STOP-STATUS.
011300           SELECT CALENDAR-FILE
011400               ASSIGN TO CALENDARFILE
011500               ORGANIZATION IS LINE SEQUENTIAL
011600               FILE STATUS IS WK-S-CALENDAR-STATUS.
011700           SELECT CALENDAR-OVERRIDE-FILE
011800               ASSIGN TO CALOVRFILE
011900               ORGANIZATION IS LINE SEQUENTIAL
012000               FILE STATUS IS WK-S-OVERRIDE-STATUS.
012100           SELECT TRIP-FILE
012200               ASSIGN TO TRIPFILE
012300               ORGANIZATION IS LINE SEQUENTIAL
012400               FILE STATUS IS WK-S-TRIP-STATUS.
012500           SELECT STOP-TIME-FILE
012600               ASSIGN TO STOPTIMEFILE
012700               ORGANIZATION IS LINE SEQUENTIAL
012800               FILE STATUS IS WK-S-STOP-TIME-STATUS.
012900           SELECT TRANSFER-FILE
013000               ASSIGN TO TRANSFERFILE
013100               ORGANIZATION IS LINE SEQUENTIAL
013200               FILE STATUS IS WK-S-TRANSFER-STATUS.
013300           SELECT SHAPE-FILE
013400               ASSIGN TO SHAPEFILE
013500               ORGANIZATION IS LINE SEQUENTIAL
013600               FILE STATUS IS WK-S-SHAPE-STATUS.
013700           SELECT TIMETABLE-RPT-FILE
013800               ASSIGN TO TIMETABLERPT
013900               ORGANIZATION IS LINE SEQUENTIAL.
014000           SELECT TRIP-SKED-RPT-FILE
014100               ASSIGN TO TRIPSKEDRPT
014200               ORGANIZATION IS LINE SEQUENTIAL.
014300              EJECT
014400      ***************
014500       DATA DIVISION.
014600      ***************
014700       FILE SECTION.
014800      *----------------------------------------------------------------*
014900      * ONE RAW-LINE FD PER GTFS INPUT FILE - COLUMNS ARE COMMA         *
015000      * DELIMITED IN THE FIXED CANONICAL ORDER SHOWN IN THE RECORD      *
015100      * LAYOUT COPYBOOKS, UNSTRUNG INTO THE WORKING-STORAGE TABLE ENTRY *
015200      * BY THE MATCHING B-SERIES EDIT PARAGRAPH                        *
015300      *----------------------------------------------------------------*
015400       FD  AGENCY-FILE
015500           LABEL RECORDS ARE STANDARD
015600           RECORD CONTAINS 452 CHARACTERS.
015700       01  FD-AGENCY-RECORD.
015800           05  FD-AGENCY-LINE          PIC X(450).
015900           05  FILLER                  PIC X(002).
016000
016100       FD  ROUTE-FILE
016200           LABEL RECORDS ARE STANDARD
016300           RECORD CONTAINS 452 CHARACTERS.
016400       01  FD-ROUTE-RECORD.
016500           05  FD-ROUTE-LINE           PIC X(450).
016600           05  FILLER                  PIC X(002).
016700
016800       FD  STOP-FILE
016900           LABEL RECORDS ARE STANDARD
017000           RECORD CONTAINS 452 CHARACTERS.
017100       01  FD-STOP-RECORD.
017200           05  FD-STOP-LINE            PIC X(450).
017300           05  FILLER                  PIC X(002).
017400
017500       FD  CALENDAR-FILE
017600           LABEL RECORDS ARE STANDARD
017700           RECORD CONTAINS 452 CHARACTERS.
017800       01  FD-CALENDAR-RECORD.
017900           05  FD-CALENDAR-LINE        PIC X(450).
018000           05  FILLER                  PIC X(002).
018100
018200       FD  CALENDAR-OVERRIDE-FILE
018300           LABEL RECORDS ARE STANDARD
018400           RECORD CONTAINS 452 CHARACTERS.
018500       01  FD-OVERRIDE-RECORD.
018600           05  FD-OVERRIDE-LINE        PIC X(450).
018700           05  FILLER                  PIC X(002).
018800
018900       FD  TRIP-FILE
019000           LABEL RECORDS ARE STANDARD
019100           RECORD CONTAINS 452 CHARACTERS.
019200       01  FD-TRIP-RECORD.
019300           05  FD-TRIP-LINE            PIC X(450).
019400           05  FILLER                  PIC X(002).
019500
019600       FD  STOP-TIME-FILE
019700           LABEL RECORDS ARE STANDARD
019800           RECORD CONTAINS 452 CHARACTERS.
019900       01  FD-STOP-TIME-RECORD.
020000           05  FD-STOP-TIME-LINE       PIC X(450).
020100           05  FILLER                  PIC X(002).
020200
020300       FD  TRANSFER-FILE
020400           LABEL RECORDS ARE STANDARD
020500           RECORD CONTAINS 452 CHARACTERS.
020600       01  FD-TRANSFER-RECORD.
020700           05  FD-TRANSFER-LINE        PIC X(450).
020800           05  FILLER                  PIC X(002).
020900
021000       FD  SHAPE-FILE
021100           LABEL RECORDS ARE STANDARD
021200           RECORD CONTAINS 452 CHARACTERS.
021300       01  FD-SHAPE-RECORD.
021400           05  FD-SHAPE-LINE           PIC X(450).
021500           05  FILLER                  PIC X(002).
021600
021700       FD  TIMETABLE-RPT-FILE
021800           LABEL RECORDS ARE STANDARD
021900           RECORD CONTAINS 132 CHARACTERS.
022000       01  FD-TIMETABLE-RPT-RECORD.
022100           05  FD-TIMETABLE-RPT-LINE   PIC X(130).
022200           05  FILLER                  PIC X(002).
022300
022400       FD  TRIP-SKED-RPT-FILE
022500           LABEL RECORDS ARE STANDARD
022600           RECORD CONTAINS 132 CHARACTERS.
022700       01  FD-TRIP-SKED-RPT-RECORD.
022800           05  FD-TRIP-SKED-RPT-LINE   PIC X(130).
022900           05  FILLER                  PIC X(002).
023000              EJECT
023100      *************************
023200       WORKING-STORAGE SECTION.
023300      *************************
023400       01  FILLER                  PIC X(24) VALUE
023500           "** PROGRAM GTFMAIN   **".
023600
023700      * ------------------ PROGRAM WORKING STORAGE -------------------*
023800       01  WK-C-COMMON.
023900           COPY GTFCMWS.
024000
024100      *----------------------------------------------------------------*
024200      * PER-FILE STATUS CODES - AGY/ROUTE/STOP/TRIP ARE MANDATORY,     *
024300      * THE REMAINING FOUR FILES MAY LEGALLY BE ABSENT FROM THE RUN    *
024400      *----------------------------------------------------------------*
024500       01  WK-S-FILE-STATUSES.
024600           05  WK-S-AGENCY-STATUS          PIC X(02).
024700               88  WK-S-AGENCY-OK                  VALUE "00".
024800               88  WK-S-AGENCY-EOF                 VALUE "10".
024900               88  WK-S-AGENCY-NOT-FOUND           VALUES "35" "41".
025000           05  WK-S-ROUTE-STATUS           PIC X(02).
025100               88  WK-S-ROUTE-OK                   VALUE "00".
025200               88  WK-S-ROUTE-EOF                  VALUE "10".
025300           05  WK-S-STOP-STATUS            PIC X(02).
025400               88  WK-S-STOP-OK                    VALUE "00".
025500               88  WK-S-STOP-EOF                   VALUE "10".
025600           05  WK-S-CALENDAR-STATUS        PIC X(02).
025700               88  WK-S-CALENDAR-OK                VALUE "00".
025800               88  WK-S-CALENDAR-EOF               VALUE "10".
025900               88  WK-S-CALENDAR-NOT-FOUND         VALUES "35" "41".
026000           05  WK-S-OVERRIDE-STATUS        PIC X(02).
026100               88  WK-S-OVERRIDE-OK                VALUE "00".
026200               88  WK-S-OVERRIDE-EOF               VALUE "10".
026300               88  WK-S-OVERRIDE-NOT-FOUND         VALUES "35" "41".
026400           05  WK-S-TRIP-STATUS            PIC X(02).
026500               88  WK-S-TRIP-OK                    VALUE "00".
026600               88  WK-S-TRIP-EOF                   VALUE "10".
026700           05  WK-S-STOP-TIME-STATUS       PIC X(02).
026800               88  WK-S-STOP-TIME-OK               VALUE "00".
026900               88  WK-S-STOP-TIME-EOF              VALUE "10".
027000           05  WK-S-TRANSFER-STATUS        PIC X(02).
027100               88  WK-S-TRANSFER-OK                VALUE "00".
027200               88  WK-S-TRANSFER-EOF               VALUE "10".
027300               88  WK-S-TRANSFER-NOT-FOUND         VALUES "35" "41".
027400           05  WK-S-SHAPE-STATUS           PIC X(02).
027500               88  WK-S-SHAPE-OK                   VALUE "00".
027600               88  WK-S-SHAPE-EOF                  VALUE "10".
027700               88  WK-S-SHAPE-NOT-FOUND            VALUES "35" "41".
028000              EJECT
028100      *----------------------------------------------------------------*
028200      * IN-MEMORY CONTROL TABLES - ONE PER GTFS COLLECTION.  EACH      *
028300      * ENTRY COPIES THE MATCHING RECORD-LAYOUT MEMBER, WHICH IS       *
028400      * LEVELED AT 10 SO IT NESTS UNDER THIS LEVEL-05 OCCURS ITEM      *
028500      *----------------------------------------------------------------*
028600       01  WK-T-AGENCY-TABLE.
028700           05  WK-T-AGENCY-COUNT           PIC S9(08) COMP VALUE ZERO.
028800           05  WK-T-AGENCY-ENTRY OCCURS 50 TIMES.
028900               COPY GTFAGYL.
029000
029100       01  WK-T-ROUTE-TABLE.
029200           05  WK-T-ROUTE-COUNT            PIC S9(08) COMP VALUE ZERO.
029300           05  WK-T-ROUTE-ENTRY OCCURS 500 TIMES.
029400               COPY GTFRTEL.
029500
029600       01  WK-T-STOP-TABLE.
029700           05  WK-T-STOP-COUNT             PIC S9(08) COMP VALUE ZERO.
029800           05  WK-T-STOP-ENTRY OCCURS 2000 TIMES.
029900               COPY GTFSTPL.
030000
030100       01  WK-T-CALENDAR-TABLE.
030200           05  WK-T-CALENDAR-COUNT         PIC S9(08) COMP VALUE ZERO.
030300           05  WK-T-CALENDAR-ENTRY OCCURS 500 TIMES.
030400               COPY GTFCALL.
030500
030600       01  WK-T-OVERRIDE-TABLE.
030700           05  WK-T-OVERRIDE-COUNT         PIC S9(08) COMP VALUE ZERO.
030800           05  WK-T-OVERRIDE-ENTRY OCCURS 5000 TIMES.
030900               COPY GTFCOVL.
031000
031100       01  WK-T-TRIP-TABLE.
031200           05  WK-T-TRIP-COUNT             PIC S9(08) COMP VALUE ZERO.
031300           05  WK-T-TRIP-ENTRY OCCURS 2000 TIMES.
031400               COPY GTFTRPL.
031500
031600       01  WK-T-STOP-TIME-TABLE.
031700           05  WK-T-STOP-TIME-COUNT        PIC S9(08) COMP VALUE ZERO.
031800           05  WK-T-STOP-TIME-ENTRY OCCURS 10000 TIMES.
031900               COPY GTFSTML.
032000
032100       01  WK-T-TRANSFER-TABLE.
032200           05  WK-T-TRANSFER-COUNT         PIC S9(08) COMP VALUE ZERO.
032300           05  WK-T-TRANSFER-ENTRY OCCURS 500 TIMES.
032400               COPY GTFXFRL.
032500
032600       01  WK-T-SHAPE-TABLE.
032700           05  WK-T-SHAPE-COUNT            PIC S9(08) COMP VALUE ZERO.
032800           05  WK-T-SHAPE-ENTRY OCCURS 10000 TIMES.
032900               COPY GTFSHPL.
033000              EJECT
033100      *----------------------------------------------------------------*
033200      * RAW COMMA-DELIMITED WORK AREAS - ONE PER INPUT FILE, UNSTRUNG  *
033300      * FROM THE FD LINE BEFORE EDITING INTO THE CONTROL TABLE ENTRY   *
033400      *----------------------------------------------------------------*
033500       01  WK-R-AGENCY-RAW.
033600           05  WK-R-AGY-ID             PIC X(20).
033700           05  WK-R-AGY-NAME           PIC X(60).
033800           05  WK-R-AGY-URL            PIC X(100).
033900           05  WK-R-AGY-TZ             PIC X(40).
034000           05  WK-R-AGY-LANG           PIC X(02).
034100           05  WK-R-AGY-PHONE          PIC X(20).
034200           05  WK-R-AGY-FARE-URL       PIC X(100).
034300           05  WK-R-AGY-EMAIL          PIC X(60).
034400
034500       01  WK-R-ROUTE-RAW.
034600           05  WK-R-RTE-ID             PIC X(20).
034700           05  WK-R-RTE-AGENCY-ID      PIC X(20).
034800           05  WK-R-RTE-SHORT-NAME     PIC X(20).
034900           05  WK-R-RTE-LONG-NAME      PIC X(60).
035000           05  WK-R-RTE-DESC           PIC X(120).
035100           05  WK-R-RTE-TYPE           PIC X(04).
035200           05  WK-R-RTE-URL            PIC X(100).
035300           05  WK-R-RTE-COLOR          PIC X(06).
035400           05  WK-R-RTE-TEXT-COLOR     PIC X(06).
035500
035600       01  WK-R-STOP-RAW.
035700           05  WK-R-STP-ID             PIC X(20).
035800           05  WK-R-STP-CODE           PIC X(20).
035900           05  WK-R-STP-NAME           PIC X(60).
036000           05  WK-R-STP-DESC           PIC X(120).
036100           05  WK-R-STP-LAT            PIC X(12).
036200           05  WK-R-STP-LON            PIC X(12).
036300           05  WK-R-STP-ZONE-ID        PIC X(20).
036400           05  WK-R-STP-URL            PIC X(100).
036500           05  WK-R-STP-LOC-TYPE       PIC X(04).
036600           05  WK-R-STP-PARENT         PIC X(20).
036700           05  WK-R-STP-TZ             PIC X(40).
036800           05  WK-R-STP-WHEELCHAIR     PIC X(04).
036900
037000       01  WK-R-CALENDAR-RAW.
037100           05  WK-R-CAL-SERVICE-ID     PIC X(20).
037200           05  WK-R-CAL-START-DATE     PIC X(10).
037300           05  WK-R-CAL-END-DATE       PIC X(10).
037400           05  WK-R-CAL-SUN            PIC X(04).
037500           05  WK-R-CAL-MON            PIC X(04).
037600           05  WK-R-CAL-TUE            PIC X(04).
037700           05  WK-R-CAL-WED            PIC X(04).
037800           05  WK-R-CAL-THU            PIC X(04).
037900           05  WK-R-CAL-FRI            PIC X(04).
038000           05  WK-R-CAL-SAT            PIC X(04).
038100
038200       01  WK-R-OVERRIDE-RAW.
038300           05  WK-R-COV-SERVICE-ID     PIC X(20).
038400           05  WK-R-COV-DATE           PIC X(10).
038500           05  WK-R-COV-EXC-TYPE       PIC X(04).
038600
038700       01  WK-R-TRIP-RAW.
038800           05  WK-R-TRP-ID             PIC X(20).
038900           05  WK-R-TRP-ROUTE-ID       PIC X(20).
039000           05  WK-R-TRP-SERVICE-ID     PIC X(20).
039100           05  WK-R-TRP-HEADSIGN       PIC X(60).
039200           05  WK-R-TRP-SHORT-NAME     PIC X(20).
039300           05  WK-R-TRP-DIRECTION      PIC X(04).
039400           05  WK-R-TRP-BLOCK-ID       PIC X(20).
039500           05  WK-R-TRP-SHAPE-ID       PIC X(20).
039600           05  WK-R-TRP-WHEELCHAIR     PIC X(04).
039700           05  WK-R-TRP-BIKES          PIC X(04).
039800
039900       01  WK-R-STOP-TIME-RAW.
040000           05  WK-R-STM-TRIP-ID        PIC X(20).
040100           05  WK-R-STM-ARRIVAL        PIC X(10).
040200           05  WK-R-STM-DEPARTURE      PIC X(10).
040300           05  WK-R-STM-STOP-ID        PIC X(20).
040400           05  WK-R-STM-SEQUENCE       PIC X(08).
040500           05  WK-R-STM-HEADSIGN       PIC X(60).
040600           05  WK-R-STM-PICKUP         PIC X(04).
040700           05  WK-R-STM-DROPOFF        PIC X(04).
040800           05  WK-R-STM-DIST           PIC X(12).
040900           05  WK-R-STM-TIMEPOINT      PIC X(04).
041000
041100       01  WK-R-TRANSFER-RAW.
041200           05  WK-R-XFR-FROM-STOP      PIC X(20).
041300           05  WK-R-XFR-TO-STOP        PIC X(20).
041400           05  WK-R-XFR-TYPE           PIC X(04).
041500           05  WK-R-XFR-MIN-TIME       PIC X(08).
041600
041700       01  WK-R-SHAPE-RAW.
041800           05  WK-R-SHP-ID             PIC X(20).
041900           05  WK-R-SHP-LAT            PIC X(12).
042000           05  WK-R-SHP-LON            PIC X(12).
042100           05  WK-R-SHP-SEQUENCE       PIC X(08).
042200           05  WK-R-SHP-DIST           PIC X(12).
042300              EJECT
042400      *----------------------------------------------------------------*
042500      * GENERIC SIGNED-DECIMAL AND UNSIGNED-DISTANCE PARSE WORK AREA - *
042600      * SHARED BY THE LAT/LON EDITS (STOP AND SHAPE) AND BY THE DIST-  *
042700      * TRAVELED EDITS (STOP-TIME AND SHAPE). BORROWED FROM THE SHOP'S *
042800      * OLD SWIFT-AMOUNT PARSING TECHNIQUE - SPLIT ON THE DECIMAL      *
042900      * POINT AND BUILD THE SCALED FIELD DIGIT-BY-DIGIT, NO NUMVAL     *
043000      *----------------------------------------------------------------*
043100       01  WK-C-GD-RAW                 PIC X(12) VALUE SPACES.
043200       01  WK-C-GD-SIGN                PIC X(01) VALUE SPACES.
043300       01  WK-C-GD-UNSIGNED            PIC X(11) VALUE SPACES.
043400       01  WK-C-GD-INT-PART            PIC X(03) JUSTIFIED RIGHT
043410                                           VALUE "000".
043500       01  WK-C-GD-FRAC-PART           PIC X(06) VALUE "000000".
043600       01  WK-N-GD-RESULT              PIC S9(3)V9(6) VALUE ZERO.
043700       01  WK-N-GD-ABS                 PIC 9(3)V9(6) VALUE ZERO.
043800       01  WK-N-GD-ABS-X REDEFINES WK-N-GD-ABS.
043900           05  WK-C-GD-ABS-INT         PIC X(03).
044000           05  WK-C-GD-ABS-FRAC        PIC X(06).
044100       01  WK-C-GD-VALID-SW            PIC X(01) VALUE "Y".
044200           88  WK-C-GD-IS-VALID                VALUE "Y".
044300           88  WK-C-GD-IS-INVALID              VALUE "N".
044400      *            STANDALONE SCRATCH COUNTERS FOR THE D100/D200 DECIMAL
044410      *            PARSE ROUTINES - NOT PART OF ANY RECORD
044420       77  WK-N-GD-DOT-POS             PIC S9(04) COMP VALUE ZERO.
044450       77  WK-N-SUB9                   PIC S9(04) COMP VALUE ZERO.
044500
044600       01  WK-C-UD-RAW                 PIC X(12) VALUE SPACES.
044700       01  WK-C-UD-INT-PART            PIC X(06) JUSTIFIED RIGHT
044710                                           VALUE "000000".
044800       01  WK-C-UD-FRAC-PART           PIC X(02) VALUE "00".
044900       01  WK-N-UD-RESULT              PIC 9(6)V9(2) VALUE ZERO.
045000       01  WK-N-UD-RESULT-X REDEFINES WK-N-UD-RESULT.
045100           05  WK-C-UD-RESULT-INT      PIC X(06).
045200           05  WK-C-UD-RESULT-FRAC     PIC X(02).
045300       01  WK-C-UD-PRESENT-SW          PIC X(01) VALUE "N".
045400           88  WK-C-UD-IS-PRESENT              VALUE "Y".
045500           88  WK-C-UD-NOT-PRESENT             VALUE "N".
045600       01  WK-C-UD-VALID-SW            PIC X(01) VALUE "Y".
045700           88  WK-C-UD-IS-VALID                 VALUE "Y".
045800           88  WK-C-UD-IS-INVALID               VALUE "N".
045950       77  WK-N-UD-DOT-POS             PIC S9(04) COMP VALUE ZERO.
046000              EJECT
046100      *----------------------------------------------------------------*
046200      * LINKAGE WORK AREAS FOR THE THREE CALLED VALIDATION SUBPROGRAMS *
046300      *----------------------------------------------------------------*
046400      *    HELPER COPYBOOKS VHEX/VTIM DEFINE THEIR OWN TOP-LEVEL
046410      *    01 RECORD - NO SEPARATE WRAPPER GROUP IS NEEDED
046420           COPY VHEX.
046430
046440           COPY VTIM.
046900
047000      *----------------------------------------------------------------*
047100      * NOTE - THE VCAL CALENDAR/OVERRIDE TABLES ARE NOT SEPARATELY    *
047200      * DECLARED HERE.  GTFVCAL IS CALLED WITH THE ACTUAL CONTROL      *
047300      * TABLES (WK-T-CALENDAR-TABLE / WK-T-OVERRIDE-TABLE) PASSED BY   *
047400      * REFERENCE - THEIR LAYOUT MATCHES VCAL.cpy'S CALENDAR-TABLE AND *
047500      * OVERRIDE-TABLE GROUPS FIELD FOR FIELD (COUNT, THEN OCCURS OF   *
047600      * THE SAME GTFCALL/GTFCOVL COPY MEMBER) SO NO SEPARATE COPY OF   *
047700      * THE TABLE IS CARRIED IN THIS WORKING STORAGE                   *
047800      *----------------------------------------------------------------*
047900       01  WK-L-VCAL-INPUT.
048400           05  WK-L-VCAL-SERVICE-ID        PIC X(20).
048500           05  WK-L-VCAL-TARGET-DATE       PIC 9(08).
048600           05  WK-L-VCAL-TARGET-DOW        PIC 9(01).
048700
048800       01  WK-L-VCAL-OUTPUT.
048900           05  WK-L-VCAL-AVAILABLE-SW      PIC X(01).
049000               88  WK-L-VCAL-AVAILABLE             VALUE "Y".
049100               88  WK-L-VCAL-NOT-AVAILABLE         VALUE "N".
049200              EJECT
049300      *----------------------------------------------------------------*
049400      * DAY-OF-WEEK DERIVATION WORK AREA (ZELLER'S CONGRUENCE) - USED  *
049500      * BY THE C100 TIMETABLE REPORT TO TURN THE REQUESTED CCYYMMDD    *
049600      * INTO THE 1=SUNDAY..7=SATURDAY CODE GTFVCAL EXPECTS             *
049700      *----------------------------------------------------------------*
049800       01  WK-N-DOW-TARGET-DATE        PIC 9(08) VALUE ZERO.
049900       01  WK-N-DOW-TARGET-DATE-X REDEFINES WK-N-DOW-TARGET-DATE.
050000           05  WK-N-DOW-CCYY           PIC 9(04).
050100           05  WK-N-DOW-MM             PIC 9(02).
050200           05  WK-N-DOW-DD             PIC 9(02).
050300       01  WK-N-DOW-YEAR               PIC S9(08) COMP VALUE ZERO.
050400       01  WK-N-DOW-MONTH              PIC S9(04) COMP VALUE ZERO.
050500       01  WK-N-DOW-K                  PIC S9(08) COMP VALUE ZERO.
050600       01  WK-N-DOW-J                  PIC S9(08) COMP VALUE ZERO.
050700       01  WK-N-DOW-H                  PIC S9(08) COMP VALUE ZERO.
050710       01  WK-N-DOW-MTERM              PIC S9(08) COMP VALUE ZERO.
050720       01  WK-N-DOW-KDIV4              PIC S9(08) COMP VALUE ZERO.
050730       01  WK-N-DOW-JDIV4              PIC S9(08) COMP VALUE ZERO.
050740       01  WK-N-DOW-SUM                PIC S9(08) COMP VALUE ZERO.
050750       01  WK-N-DOW-DIV7               PIC S9(08) COMP VALUE ZERO.
050800       01  WK-N-DOW-RESULT             PIC 9(01) VALUE ZERO.
050900
051000      *----------------------------------------------------------------*
051100      * REPORT REQUEST PARAMETER CARD - READ ONCE FROM SYSIN BEFORE    *
051200      * EITHER ON-REQUEST REPORT RUNS.  UPSI-0 (SEE SPECIAL-NAMES)     *
051300      * TELLS THIS PROGRAM WHICH OF THE TWO REPORTS TO PRODUCE         *
051400      *----------------------------------------------------------------*
051500       01  WK-C-PARM-CARD.
051600           05  WK-C-PARM-STOP-ID           PIC X(20).
051700           05  WK-C-PARM-TARGET-DATE       PIC 9(08).
051800           05  WK-C-PARM-TRIP-ID           PIC X(20).
051900           05  FILLER                      PIC X(40).
052000
052100      *----------------------------------------------------------------*
052200      * TIMETABLE REPORT HEADING AND DETAIL LINES                      *
052300      *----------------------------------------------------------------*
052400       01  WK-P-TIMETABLE-HEADING.
052500           05  FILLER              PIC X(20) VALUE "STOP TIMETABLE - ".
052600           05  WK-P-HDG-STOP-ID    PIC X(20).
052700           05  FILLER              PIC X(14) VALUE "  SVC DATE ".
052800           05  WK-P-HDG-DATE       PIC 9(08).
052900           05  FILLER              PIC X(60) VALUE SPACES.
053000
053100       01  WK-P-TIMETABLE-DETAIL.
053200           05  WK-P-DET-TIME       PIC X(08).
053300           05  FILLER              PIC X(04) VALUE SPACES.
053400           05  WK-P-DET-ROUTE      PIC X(20).
053500           05  FILLER              PIC X(04) VALUE SPACES.
053600           05  WK-P-DET-TRIP-ID    PIC X(20).
053700           05  FILLER              PIC X(74) VALUE SPACES.
053800
053900       01  WK-P-TRIP-SKED-HEADING.
054000           05  FILLER              PIC X(20) VALUE "TRIP SCHEDULE - ".
054100           05  WK-P-HDG-TRIP-ID    PIC X(20).
054200           05  FILLER              PIC X(92) VALUE SPACES.
054300
054400       01  WK-P-TRIP-SKED-DETAIL.
054500           05  WK-P-DET2-SEQUENCE  PIC ZZZZ9.
054600           05  FILLER              PIC X(03) VALUE SPACES.
054700           05  WK-P-DET2-TIME      PIC X(08).
054800           05  FILLER              PIC X(04) VALUE SPACES.
054900           05  WK-P-DET2-STOP-NAME PIC X(60).
055000           05  FILLER              PIC X(43) VALUE SPACES.
055100              EJECT
055200      *----------------------------------------------------------------*
055300      * MISCELLANEOUS WORKING FIELDS USED ACROSS SEVERAL LOAD/REPORT   *
055400      * PARAGRAPHS                                                     *
055500      *----------------------------------------------------------------*
055600       01  WK-N-TIME-OFFSET            PIC S9(06) COMP VALUE ZERO.
055700       01  WK-C-TIME-DISPLAY           PIC X(08) VALUE SPACES.
055710       01  WK-C-TIME-DISPLAY-PARTS REDEFINES WK-C-TIME-DISPLAY.
055720           05  WK-C-TIME-HH-OUT        PIC 99.
055730           05  FILLER                  PIC X(01) VALUE ":".
055740           05  WK-C-TIME-MM-OUT        PIC 99.
055750           05  FILLER                  PIC X(01) VALUE ":".
055760           05  WK-C-TIME-SS-OUT        PIC 99.
055800       01  WK-N-TIME-ABS-SECONDS       PIC S9(08) COMP VALUE ZERO.
055900       01  WK-N-TIME-HH                PIC S9(04) COMP VALUE ZERO.
056000       01  WK-N-TIME-MM                PIC S9(04) COMP VALUE ZERO.
056100       01  WK-N-TIME-SS                PIC S9(04) COMP VALUE ZERO.
056110       01  WK-N-TIME-REMAINDER         PIC S9(08) COMP VALUE ZERO.
056200       01  WK-C-SWAP-SW                PIC X(01) VALUE "N".
056300           88  WK-C-SWAP-OCCURRED              VALUE "Y".
056400       01  WK-N-OUTER-SUB              PIC S9(08) COMP VALUE ZERO.
056500       01  WK-N-INNER-SUB              PIC S9(08) COMP VALUE ZERO.
056600       01  WK-N-PARENT-SUB             PIC S9(08) COMP VALUE ZERO.
056700       01  WK-N-CHILD-SUB              PIC S9(08) COMP VALUE ZERO.
056800       01  WK-N-WALK-SUB               PIC S9(08) COMP VALUE ZERO.
056900       01  WK-N-SKED-SUB               PIC S9(08) COMP VALUE ZERO.
056910       01  WK-C-LOOKUP-TRIP-ID         PIC X(20) VALUE SPACES.
056920       01  WK-C-LOOKUP-STOP-ID         PIC X(20) VALUE SPACES.
056930       01  WK-C-TRIP-FOUND-SW          PIC X(01) VALUE "N".
056940           88  WK-C-TRIP-FOUND                 VALUE "Y".
056950       01  WK-C-STOP-FOUND-SW          PIC X(01) VALUE "N".
056960           88  WK-C-STOP-FOUND                 VALUE "Y".
056970       01  WK-T-RPT-MATCH-TEMP.
056980           05  WK-T-TEMP-OFFSET        PIC S9(06) COMP.
056990           05  WK-C-TEMP-ROUTE         PIC X(20).
056995           05  WK-C-TEMP-TRIP          PIC X(20).
057000              EJECT
057010      *----------------------------------------------------------------*
057020      * ORDER-INDEX TABLES - RATHER THAN PHYSICALLY SWAPPING STOP-TIME *
057030      * OR SHAPE-POINT ENTRIES DURING THE SORT PASSES, THESE TABLES    *
057040      * ARE SORTED INSTEAD - EACH SLOT HOLDS THE SUBSCRIPT, INTO THE   *
057050      * REAL CONTROL TABLE, OF THE ENTRY IN THAT SORTED POSITION       *
057060      *----------------------------------------------------------------*
057070       01  WK-T-ORDER-TABLES.
057080           05  WK-N-STOP-TIME-ORDER OCCURS 10000 TIMES
057090                                       PIC S9(08) COMP.
057100           05  WK-N-SHAPE-ORDER     OCCURS 10000 TIMES
057110                                       PIC S9(08) COMP.
057120           05  FILLER                  PIC X(20).
057130       01  WK-N-ORDER-TEMP             PIC S9(08) COMP VALUE ZERO.
057140       01  WK-C-LAST-TRIP-ID           PIC X(20) VALUE SPACES.
057150       01  WK-N-LAST-TIMEPOINT-DEP     PIC S9(06) COMP VALUE ZERO.
057160       01  WK-C-LAST-SHAPE-ID          PIC X(20) VALUE SPACES.
057170       01  WK-N-LAST-SHAPE-SEQ         PIC 9(06) VALUE ZERO.
057180      *----------------------------------------------------------------*
057190      * PARALLEL WORK ARRAYS FOR THE C100 TIMETABLE REPORT - HOLD THE  *
057200      * SUBSET OF STOP-TIME ENTRIES THAT MATCH THE REQUESTED STOP AND  *
057210      * ARE AVAILABLE ON THE REQUESTED DATE, THEN SORTED BY EFFECTIVE  *
057220      * DEPARTURE OFFSET                                               *
057230      *----------------------------------------------------------------*
057240       01  WK-T-RPT-MATCH-TABLE.
057250           05  WK-N-RPT-MATCH-COUNT    PIC S9(08) COMP VALUE ZERO.
057260           05  WK-T-RPT-MATCH-ENTRY OCCURS 10000 TIMES.
057270               10  WK-N-RPT-MATCH-OFFSET   PIC S9(06) COMP.
057280               10  WK-C-RPT-MATCH-ROUTE    PIC X(20).
057290               10  WK-C-RPT-MATCH-TRIP     PIC X(20).
057300              EJECT
057310      *****************
057320       LINKAGE SECTION.
057330      *****************
057340      *    NONE - THIS PROGRAM IS THE RUN-UNIT ENTRY POINT, IT CALLS
057350      *    BUT IS NEVER CALLED
057360
057700      ****************************
057800       PROCEDURE DIVISION.
057900      ****************************
058000       MAIN-MODULE.
058100           PERFORM A000-START-PROGRAM-ROUTINE
058200              THRU A099-START-PROGRAM-ROUTINE-EX.
058300           PERFORM B100-LOAD-AGENCY-FILE
058400              THRU B108-LOAD-AGENCY-FILE-EX.
058500           PERFORM B200-LOAD-ROUTE-FILE
058600              THRU B208-LOAD-ROUTE-FILE-EX.
058700           PERFORM B300-LOAD-STOP-FILE
058800              THRU B308-LOAD-STOP-FILE-EX.
058900           PERFORM B310-LINK-PARENT-STATIONS
059000              THRU B319-LINK-PARENT-STATIONS-EX.
059100           PERFORM B400-LOAD-CALENDAR-FILE
059200              THRU B408-LOAD-CALENDAR-FILE-EX.
059300           PERFORM B410-LOAD-OVERRIDE-FILE
059400              THRU B418-LOAD-OVERRIDE-FILE-EX.
059500           PERFORM B500-LOAD-TRIP-FILE
059600              THRU B508-LOAD-TRIP-FILE-EX.
059700           PERFORM B600-LOAD-STOP-TIME-FILE
059800              THRU B608-LOAD-STOP-TIME-FILE-EX.
059900           PERFORM B610-SORT-STOP-TIMES
060000              THRU B619-SORT-STOP-TIMES-EX.
060100           PERFORM B620-CHECK-TERMINAL-TIMEPOINTS
060200              THRU B629-CHECK-TERMINAL-TIMEPOINTS-EX.
060300           PERFORM B700-LOAD-TRANSFER-FILE
060400              THRU B708-LOAD-TRANSFER-FILE-EX.
060500           PERFORM B800-LOAD-SHAPE-FILE
060600              THRU B808-LOAD-SHAPE-FILE-EX.
060700           PERFORM B810-SORT-SHAPE-POINTS
060800              THRU B819-SORT-SHAPE-POINTS-EX.
060900           PERFORM C000-READ-REPORT-REQUEST
061000              THRU C009-READ-REPORT-REQUEST-EX.
061100           IF  WK-C-TIMETABLE-REQUEST
061200               PERFORM C100-TIMETABLE-REPORT
061300                  THRU C199-TIMETABLE-REPORT-EX.
061400           IF  WK-C-TRIP-SKED-REQUEST
061500               PERFORM C200-TRIP-SKED-REPORT
061600                  THRU C299-TRIP-SKED-REPORT-EX.
061700           PERFORM Z000-END-PROGRAM-ROUTINE
061800              THRU Z099-END-PROGRAM-ROUTINE-EX.
061900           GOBACK.
062000              EJECT
062100      *----------------------------------------------------------------*
062200       A000-START-PROGRAM-ROUTINE.
062300      *----------------------------------------------------------------*
062400           DISPLAY "GTFMAIN - TRANSIT SCHEDULE MASTER LOAD STARTING".
062500           MOVE "N" TO WK-C-ABORT-SW.
062600           OPEN INPUT AGENCY-FILE.
062700           IF  NOT WK-S-AGENCY-OK
062800               MOVE "AGENCY-FILE WILL NOT OPEN - REQUIRED FILE"
062900                   TO WK-C-ABORT-MESSAGE
063000               GO TO Y900-ABNORMAL-TERMINATION.
063100           OPEN INPUT ROUTE-FILE.
063200           IF  NOT WK-S-ROUTE-OK
063300               MOVE "ROUTE-FILE WILL NOT OPEN - REQUIRED FILE"
063400                   TO WK-C-ABORT-MESSAGE
063500               GO TO Y900-ABNORMAL-TERMINATION.
063600           OPEN INPUT STOP-FILE.
063700           IF  NOT WK-S-STOP-OK
063800               MOVE "STOP-FILE WILL NOT OPEN - REQUIRED FILE"
063900                   TO WK-C-ABORT-MESSAGE
064000               GO TO Y900-ABNORMAL-TERMINATION.
064100           OPEN INPUT CALENDAR-FILE.
064200           OPEN INPUT CALENDAR-OVERRIDE-FILE.
064300           OPEN INPUT TRIP-FILE.
064400           IF  NOT WK-S-TRIP-OK
064500               MOVE "TRIP-FILE WILL NOT OPEN - REQUIRED FILE"
064600                   TO WK-C-ABORT-MESSAGE
064700               GO TO Y900-ABNORMAL-TERMINATION.
064800           OPEN INPUT STOP-TIME-FILE.
064900           IF  NOT WK-S-STOP-TIME-OK
065000               MOVE "STOP-TIME-FILE WILL NOT OPEN - REQUIRED FILE"
065100                   TO WK-C-ABORT-MESSAGE
065200               GO TO Y900-ABNORMAL-TERMINATION.
065300           OPEN INPUT TRANSFER-FILE.
065400           OPEN INPUT SHAPE-FILE.
065500           MOVE ZERO TO WK-T-AGENCY-COUNT   WK-T-ROUTE-COUNT
065600                        WK-T-STOP-COUNT     WK-T-CALENDAR-COUNT
065700                        WK-T-OVERRIDE-COUNT WK-T-TRIP-COUNT
065800                        WK-T-STOP-TIME-COUNT WK-T-TRANSFER-COUNT
065900                        WK-T-SHAPE-COUNT.
066000      *----------------------------------------------------------------*
066100       A099-START-PROGRAM-ROUTINE-EX.
066200      *----------------------------------------------------------------*
066300           EXIT.
066400              EJECT
066500      *----------------------------------------------------------------*
066600      * B100 SERIES - AGENCY LOAD (BATCH FLOW 1, BUSINESS RULE 1)       *
066700      *----------------------------------------------------------------*
066800       B100-LOAD-AGENCY-FILE.
066900           READ AGENCY-FILE.
067000           IF  WK-S-AGENCY-EOF
067100               GO TO B105-CHECK-AGENCY-HEADER.
067200           PERFORM B101-READ-AGENCY-RECORD
067300              THRU B102-EDIT-AGENCY-RECORD-EX
067400               UNTIL WK-S-AGENCY-EOF.
067500       B105-CHECK-AGENCY-HEADER.
067600           IF  WK-T-AGENCY-COUNT = ZERO
067700               STRING "AGENCY.TXT HAS NO DATA RECORDS - AT LEAST ONE"
067710                      " AGENCY RECORD IS REQUIRED" DELIMITED BY SIZE
067720                   INTO WK-C-ABORT-MESSAGE
068000               GO TO Y900-ABNORMAL-TERMINATION.
068100           IF  WK-T-AGENCY-COUNT > 1
068200               PERFORM B106-CHECK-AGENCY-IDS-PRESENT
068300                  THRU B106-CHECK-AGENCY-IDS-PRESENT-EX
068400                   VARYING WK-N-SUB1 FROM 1 BY 1
068500                   UNTIL WK-N-SUB1 > WK-T-AGENCY-COUNT.
068600           CLOSE AGENCY-FILE.
068700           GO TO B108-LOAD-AGENCY-FILE-EX.
068800      *----------------------------------------------------------------*
068900       B101-READ-AGENCY-RECORD.
069000      *----------------------------------------------------------------*
069100           READ AGENCY-FILE.
069200           IF  WK-S-AGENCY-EOF
069300               GO TO B102-EDIT-AGENCY-RECORD-EX.
069400           ADD 1 TO WK-T-AGENCY-COUNT.
069500           IF  WK-T-AGENCY-COUNT > 50
069600               MOVE "AGENCY.TXT EXCEEDS 50 RECORDS - TABLE FULL"
069700                   TO WK-C-ABORT-MESSAGE
069800               GO TO Y900-ABNORMAL-TERMINATION.
069900           MOVE SPACES TO WK-R-AGENCY-RAW.
070000           UNSTRING FD-AGENCY-LINE DELIMITED BY ","
070100               INTO WK-R-AGY-ID     WK-R-AGY-NAME   WK-R-AGY-URL
070200                    WK-R-AGY-TZ     WK-R-AGY-LANG   WK-R-AGY-PHONE
070300                    WK-R-AGY-FARE-URL               WK-R-AGY-EMAIL.
070400           MOVE WK-R-AGY-ID        TO AGY-AGENCY-ID (WK-T-AGENCY-COUNT).
070500           MOVE WK-R-AGY-NAME      TO AGY-AGENCY-NAME (WK-T-AGENCY-COUNT).
070600           MOVE WK-R-AGY-URL       TO AGY-AGENCY-URL (WK-T-AGENCY-COUNT).
070700           MOVE WK-R-AGY-TZ        TO AGY-AGENCY-TIMEZONE (WK-T-AGENCY-COUNT).
070800           MOVE WK-R-AGY-LANG      TO AGY-AGENCY-LANG (WK-T-AGENCY-COUNT).
070900           MOVE WK-R-AGY-PHONE     TO AGY-AGENCY-PHONE (WK-T-AGENCY-COUNT).
071000           MOVE WK-R-AGY-FARE-URL  TO AGY-AGENCY-FARE-URL (WK-T-AGENCY-COUNT).
071100           MOVE WK-R-AGY-EMAIL     TO AGY-AGENCY-EMAIL (WK-T-AGENCY-COUNT).
071200      *----------------------------------------------------------------*
071300       B102-EDIT-AGENCY-RECORD.
071400      *----------------------------------------------------------------*
071500           IF  AGY-AGENCY-NAME (WK-T-AGENCY-COUNT) = SPACES
071600            OR AGY-AGENCY-URL (WK-T-AGENCY-COUNT)  = SPACES
071700            OR AGY-AGENCY-TIMEZONE (WK-T-AGENCY-COUNT) = SPACES
071800               STRING "AGENCY RECORD MISSING A REQUIRED FIELD - NAME"
071810                      "/URL/TIMEZONE" DELIMITED BY SIZE
071820                   INTO WK-C-ABORT-MESSAGE
072100               GO TO Y900-ABNORMAL-TERMINATION.
072200      *----------------------------------------------------------------*
072300       B102-EDIT-AGENCY-RECORD-EX.
072400      *----------------------------------------------------------------*
072500           EXIT.
072600      *----------------------------------------------------------------*
072700       B106-CHECK-AGENCY-IDS-PRESENT.
072800      *----------------------------------------------------------------*
072900           IF  AGY-AGENCY-ID (WK-N-SUB1) = SPACES
073000               STRING "AGENCY-ID IS REQUIRED - MORE THAN ONE AGENCY"
073010                      " RECORD IS PRESENT IN AGENCY.TXT" DELIMITED BY SIZE
073020                   INTO WK-C-ABORT-MESSAGE
073300               GO TO Y900-ABNORMAL-TERMINATION.
073400      *----------------------------------------------------------------*
073500       B106-CHECK-AGENCY-IDS-PRESENT-EX.
073600      *----------------------------------------------------------------*
073700           EXIT.
073800      *----------------------------------------------------------------*
073900       B108-LOAD-AGENCY-FILE-EX.
074000      *----------------------------------------------------------------*
074100           EXIT.
074200              EJECT
074300      *----------------------------------------------------------------*
074400      * B200 SERIES - ROUTE LOAD (BATCH FLOW 2, BUSINESS RULES 4-5,    *
074500      * CALLS GTFVHEX TWICE PER RECORD FOR ROUTE-COLOR/TEXT-COLOR)     *
074600      *----------------------------------------------------------------*
074700       B200-LOAD-ROUTE-FILE.
074710      *            PRIMING READ DISCARDS THE routes.txt HEADER LINE
074720           READ ROUTE-FILE.
074730           IF  WK-S-ROUTE-EOF
074740               GO TO B206-CLOSE-ROUTE-FILE.
074800           PERFORM B201-READ-ROUTE-RECORD
074900              THRU B204-EDIT-ROUTE-RECORD-EX
075000               UNTIL WK-S-ROUTE-EOF.
075050      *----------------------------------------------------------------*
075060       B206-CLOSE-ROUTE-FILE.
075070      *----------------------------------------------------------------*
075100           CLOSE ROUTE-FILE.
075200           GO TO B208-LOAD-ROUTE-FILE-EX.
075300      *----------------------------------------------------------------*
075400       B201-READ-ROUTE-RECORD.
075500      *----------------------------------------------------------------*
075600           READ ROUTE-FILE.
075700           IF  WK-S-ROUTE-EOF
075800               GO TO B204-EDIT-ROUTE-RECORD-EX.
075900           ADD 1 TO WK-T-ROUTE-COUNT.
076000           IF  WK-T-ROUTE-COUNT > 500
076100               MOVE "ROUTES.TXT EXCEEDS 500 RECORDS - TABLE FULL"
076200                   TO WK-C-ABORT-MESSAGE
076300               GO TO Y900-ABNORMAL-TERMINATION.
076400           MOVE SPACES TO WK-R-ROUTE-RAW.
076500           UNSTRING FD-ROUTE-LINE DELIMITED BY ","
076600               INTO WK-R-RTE-ID          WK-R-RTE-AGENCY-ID
076700                    WK-R-RTE-SHORT-NAME  WK-R-RTE-LONG-NAME
076800                    WK-R-RTE-DESC        WK-R-RTE-TYPE
076900                    WK-R-RTE-URL         WK-R-RTE-COLOR
077000                    WK-R-RTE-TEXT-COLOR.
077100      *----------------------------------------------------------------*
077200       B202-EDIT-ROUTE-RECORD.
077300      *----------------------------------------------------------------*
077400           IF  WK-R-RTE-ID = SPACES
077500               MOVE "ROUTE RECORD MISSING REQUIRED ROUTE-ID"
077600                   TO WK-C-ABORT-MESSAGE
077700               GO TO Y900-ABNORMAL-TERMINATION.
077800           PERFORM B230-CHECK-ROUTE-ID-UNIQUE
077900              THRU B239-CHECK-ROUTE-ID-UNIQUE-EX.
078000           MOVE WK-R-RTE-ID         TO RTE-ROUTE-ID (WK-T-ROUTE-COUNT).
078100           MOVE WK-R-RTE-AGENCY-ID  TO RTE-AGENCY-ID (WK-T-ROUTE-COUNT).
078200           MOVE WK-R-RTE-SHORT-NAME TO RTE-ROUTE-SHORT-NAME (WK-T-ROUTE-COUNT).
078300           MOVE WK-R-RTE-LONG-NAME  TO RTE-ROUTE-LONG-NAME (WK-T-ROUTE-COUNT).
078400           MOVE WK-R-RTE-DESC       TO RTE-ROUTE-DESC (WK-T-ROUTE-COUNT).
078500           MOVE WK-R-RTE-URL        TO RTE-ROUTE-URL (WK-T-ROUTE-COUNT).
078600           IF  WK-R-RTE-TYPE NOT NUMERIC
078700            OR WK-R-RTE-TYPE < ZERO
078800            OR WK-R-RTE-TYPE > 7
078900               MOVE "INVALID ROUTE-TYPE - MUST DECODE 0 THRU 7 - "
079000                   TO WK-C-ABORT-MESSAGE
079100               GO TO Y900-ABNORMAL-TERMINATION.
079200           MOVE WK-R-RTE-TYPE       TO RTE-ROUTE-TYPE (WK-T-ROUTE-COUNT).
079300      *----------------------------------------------------------------*
079400       B203-DEFAULT-ROUTE-COLOR.
079500      *----------------------------------------------------------------*
079600           MOVE WK-R-RTE-COLOR      TO WK-C-VHEX-COLOR.
079700           MOVE "FFFFFF"            TO WK-C-VHEX-DEFAULT.
079800           CALL "GTFVHEX" USING WK-C-VHEX-RECORD.
079900           IF  WK-C-VHEX-IS-INVALID
080000               MOVE "INVALID ROUTE-COLOR - MUST BE 6 HEX DIGITS"
080100                   TO WK-C-ABORT-MESSAGE
080200               GO TO Y900-ABNORMAL-TERMINATION.
080300           MOVE WK-C-VHEX-RESULT    TO RTE-ROUTE-COLOR (WK-T-ROUTE-COUNT).
080400           MOVE WK-R-RTE-TEXT-COLOR TO WK-C-VHEX-COLOR.
080500           MOVE "000000"            TO WK-C-VHEX-DEFAULT.
080600           CALL "GTFVHEX" USING WK-C-VHEX-RECORD.
080700           IF  WK-C-VHEX-IS-INVALID
080800               MOVE "INVALID ROUTE-TEXT-COLOR - MUST BE 6 HEX DIGITS"
080900                   TO WK-C-ABORT-MESSAGE
081000               GO TO Y900-ABNORMAL-TERMINATION.
081100           MOVE WK-C-VHEX-RESULT    TO RTE-ROUTE-TEXT-COLOR (WK-T-ROUTE-COUNT).
081200      *----------------------------------------------------------------*
081300       B204-EDIT-ROUTE-RECORD-EX.
081400      *----------------------------------------------------------------*
081500           EXIT.
081600      *----------------------------------------------------------------*
081700       B230-CHECK-ROUTE-ID-UNIQUE.
081800      *----------------------------------------------------------------*
081900           MOVE ZERO TO WK-N-SUB1.
082000       B231-CHECK-ROUTE-ID-LOOP.
082100           ADD 1 TO WK-N-SUB1.
082200           IF  WK-N-SUB1 >= WK-T-ROUTE-COUNT
082300               GO TO B239-CHECK-ROUTE-ID-UNIQUE-EX.
082400           IF  RTE-ROUTE-ID (WK-N-SUB1) = WK-R-RTE-ID
082500               STRING "DUPLICATE ROUTE-ID IN ROUTES.TXT - " DELIMITED BY SIZE
082600                      WK-R-RTE-ID (1:20)            DELIMITED BY SIZE
082700                   INTO WK-C-ABORT-MESSAGE
082800               GO TO Y900-ABNORMAL-TERMINATION.
082900           GO TO B231-CHECK-ROUTE-ID-LOOP.
083000      *----------------------------------------------------------------*
083100       B239-CHECK-ROUTE-ID-UNIQUE-EX.
083200      *----------------------------------------------------------------*
083300           EXIT.
083400      *----------------------------------------------------------------*
083500       B208-LOAD-ROUTE-FILE-EX.
083600      *----------------------------------------------------------------*
083700           EXIT.
083800              EJECT
083900      *----------------------------------------------------------------*
084000      * B300 SERIES - STOP/STATION LOAD (BATCH FLOW 3, BUSINESS RULES  *
084100      * 6-7, 9) - A RECORD WITH LOCATION-TYPE 1 IS A STATION           *
084200      *----------------------------------------------------------------*
084300       B300-LOAD-STOP-FILE.
084310      *            PRIMING READ DISCARDS THE stops.txt HEADER LINE
084320           READ STOP-FILE.
084330           IF  WK-S-STOP-EOF
084340               GO TO B306-CLOSE-STOP-FILE.
084400           PERFORM B301-READ-STOP-RECORD
084500              THRU B305-EDIT-STOP-RECORD-EX
084600               UNTIL WK-S-STOP-EOF.
084650      *----------------------------------------------------------------*
084660       B306-CLOSE-STOP-FILE.
084670      *----------------------------------------------------------------*
084700           CLOSE STOP-FILE.
084800           GO TO B308-LOAD-STOP-FILE-EX.
084900      *----------------------------------------------------------------*
085000       B301-READ-STOP-RECORD.
085100      *----------------------------------------------------------------*
085200           READ STOP-FILE.
085300           IF  WK-S-STOP-EOF
085400               GO TO B305-EDIT-STOP-RECORD-EX.
085500           ADD 1 TO WK-T-STOP-COUNT.
085600           IF  WK-T-STOP-COUNT > 2000
085700               MOVE "STOPS.TXT EXCEEDS 2000 RECORDS - TABLE FULL"
085800                   TO WK-C-ABORT-MESSAGE
085900               GO TO Y900-ABNORMAL-TERMINATION.
086000           MOVE SPACES TO WK-R-STOP-RAW.
086100           UNSTRING FD-STOP-LINE DELIMITED BY ","
086200               INTO WK-R-STP-ID       WK-R-STP-CODE   WK-R-STP-NAME
086300                    WK-R-STP-DESC     WK-R-STP-LAT    WK-R-STP-LON
086400                    WK-R-STP-ZONE-ID  WK-R-STP-URL    WK-R-STP-LOC-TYPE
086500                    WK-R-STP-PARENT   WK-R-STP-TZ     WK-R-STP-WHEELCHAIR.
086600      *----------------------------------------------------------------*
086700       B302-EDIT-STOP-RECORD.
086800      *----------------------------------------------------------------*
086900           IF  WK-R-STP-ID = SPACES OR WK-R-STP-NAME = SPACES
087000               MOVE "STOP RECORD MISSING REQUIRED STOP-ID/STOP-NAME"
087100                   TO WK-C-ABORT-MESSAGE
087200               GO TO Y900-ABNORMAL-TERMINATION.
087300           PERFORM B330-CHECK-STOP-ID-UNIQUE
087400              THRU B339-CHECK-STOP-ID-UNIQUE-EX.
087500           MOVE WK-R-STP-ID        TO STP-STOP-ID (WK-T-STOP-COUNT).
087600           MOVE WK-R-STP-CODE      TO STP-STOP-CODE (WK-T-STOP-COUNT).
087700           MOVE WK-R-STP-NAME      TO STP-STOP-NAME (WK-T-STOP-COUNT).
087800           MOVE WK-R-STP-DESC      TO STP-STOP-DESC (WK-T-STOP-COUNT).
087900           MOVE WK-R-STP-ZONE-ID   TO STP-ZONE-ID (WK-T-STOP-COUNT).
088000           MOVE WK-R-STP-URL       TO STP-STOP-URL (WK-T-STOP-COUNT).
088100           MOVE WK-R-STP-PARENT    TO STP-PARENT-STATION (WK-T-STOP-COUNT).
088200           MOVE WK-R-STP-TZ        TO STP-STOP-TIMEZONE (WK-T-STOP-COUNT).
088300      *----------------------------------------------------------------*
088400       B303-EDIT-STOP-LOCATION-TYPE.
088500      *----------------------------------------------------------------*
088600           IF  WK-R-STP-LOC-TYPE = SPACES
088700               MOVE ZERO TO STP-LOCATION-TYPE (WK-T-STOP-COUNT)
088800           ELSE
088900             IF  WK-R-STP-LOC-TYPE NOT NUMERIC
088910              OR (WK-R-STP-LOC-TYPE NOT = 0 AND WK-R-STP-LOC-TYPE NOT = 1)
088920                 STRING "INVALID LOCATION-TYPE ON STOP RECORD - MUST"
088925                        " BE 0 OR 1 WHEN PRESENT" DELIMITED BY SIZE
088930                     INTO WK-C-ABORT-MESSAGE
088950                 GO TO Y900-ABNORMAL-TERMINATION
088960             ELSE
088970                 MOVE WK-R-STP-LOC-TYPE TO STP-LOCATION-TYPE (WK-T-STOP-COUNT).
088980           IF  STP-IS-STATION (WK-T-STOP-COUNT)
088990               MOVE SPACES TO STP-PARENT-STATION (WK-T-STOP-COUNT).
089000      *----------------------------------------------------------------*
089100       B304-EDIT-STOP-LAT-LON.
089200      *----------------------------------------------------------------*
089300           MOVE WK-R-STP-LAT TO WK-C-GD-RAW.
089400           PERFORM D100-PARSE-SIGNED-DECIMAL
089500              THRU D199-PARSE-SIGNED-DECIMAL-EX.
089600           IF  WK-C-GD-IS-INVALID
089700            OR WK-N-GD-RESULT < -90.000000
089800            OR WK-N-GD-RESULT >  90.000000
089900               MOVE "INVALID STOP-LAT - MUST BE NUMERIC -90..90"
090000                   TO WK-C-ABORT-MESSAGE
090100               GO TO Y900-ABNORMAL-TERMINATION.
090200           MOVE WK-N-GD-RESULT TO STP-STOP-LAT (WK-T-STOP-COUNT).
090300           MOVE WK-R-STP-LON TO WK-C-GD-RAW.
090400           PERFORM D100-PARSE-SIGNED-DECIMAL
090500              THRU D199-PARSE-SIGNED-DECIMAL-EX.
090600           IF  WK-C-GD-IS-INVALID
090700            OR WK-N-GD-RESULT < -180.000000
090800            OR WK-N-GD-RESULT >  180.000000
090900               MOVE "INVALID STOP-LON - MUST BE NUMERIC -180..180"
091000                   TO WK-C-ABORT-MESSAGE
091100               GO TO Y900-ABNORMAL-TERMINATION.
091200           MOVE WK-N-GD-RESULT TO STP-STOP-LON (WK-T-STOP-COUNT).
091300      *----------------------------------------------------------------*
091400       B305-EDIT-STOP-RECORD-EX.
091500      *----------------------------------------------------------------*
091600           IF  WK-R-STP-WHEELCHAIR = SPACES
091700               MOVE ZERO TO STP-WHEELCHAIR-BOARDING (WK-T-STOP-COUNT)
091800           ELSE
091810             IF  WK-R-STP-WHEELCHAIR NOT NUMERIC
091820              OR WK-R-STP-WHEELCHAIR > 2
091830                 STRING "INVALID WHEELCHAIR-BOARDING ON STOP - MUST"
091835                        " DECODE 0 THRU 2" DELIMITED BY SIZE
091840                     INTO WK-C-ABORT-MESSAGE
091860                 GO TO Y900-ABNORMAL-TERMINATION
091870             ELSE
091880                 MOVE WK-R-STP-WHEELCHAIR
091890                     TO STP-WHEELCHAIR-BOARDING (WK-T-STOP-COUNT).
091900           EXIT.
092000      *----------------------------------------------------------------*
092100       B330-CHECK-STOP-ID-UNIQUE.
092200      *----------------------------------------------------------------*
092300           MOVE ZERO TO WK-N-SUB1.
092400       B331-CHECK-STOP-ID-LOOP.
092500           ADD 1 TO WK-N-SUB1.
092600           IF  WK-N-SUB1 >= WK-T-STOP-COUNT
092700               GO TO B339-CHECK-STOP-ID-UNIQUE-EX.
092800           IF  STP-STOP-ID (WK-N-SUB1) = WK-R-STP-ID
092900               STRING "DUPLICATE STOP-ID IN STOPS.TXT - " DELIMITED BY SIZE
093000                      WK-R-STP-ID (1:20)          DELIMITED BY SIZE
093100                   INTO WK-C-ABORT-MESSAGE
093200               GO TO Y900-ABNORMAL-TERMINATION.
093300           GO TO B331-CHECK-STOP-ID-LOOP.
093400      *----------------------------------------------------------------*
093500       B339-CHECK-STOP-ID-UNIQUE-EX.
093600      *----------------------------------------------------------------*
093700           EXIT.
093800      *----------------------------------------------------------------*
093900       B308-LOAD-STOP-FILE-EX.
094000      *----------------------------------------------------------------*
094100           EXIT.
094200              EJECT
094300      *----------------------------------------------------------------*
094400      * B310 SERIES - SECOND PASS OVER THE STOP TABLE - WIRES EVERY    *
094500      * CHILD STOP TO ITS PARENT STATION AND DERIVES THE EFFECTIVE     *
094600      * TIMEZONE/WHEELCHAIR VALUES (BUSINESS RULE 8)                   *
094700      *----------------------------------------------------------------*
094800       B310-LINK-PARENT-STATIONS.
094900           IF  WK-T-STOP-COUNT = ZERO
095000               GO TO B319-LINK-PARENT-STATIONS-EX.
095100           MOVE ZERO TO WK-N-CHILD-SUB.
095200       B311-NEXT-CHILD-STOP.
095300           ADD 1 TO WK-N-CHILD-SUB.
095400           IF  WK-N-CHILD-SUB > WK-T-STOP-COUNT
095500               GO TO B319-LINK-PARENT-STATIONS-EX.
095600           MOVE "N" TO STP-CHILD-OF-STATION-SW (WK-N-CHILD-SUB).
095700           IF  STP-PARENT-STATION (WK-N-CHILD-SUB) = SPACES
095800               GO TO B315-RESOLVE-NO-PARENT.
095900           PERFORM B312-FIND-PARENT-STATION
096000              THRU B312-FIND-PARENT-STATION-EX.
096100           IF  WK-C-NOT-FOUND
096200               STRING "PARENT-STATION NOT FOUND FOR STOP - " DELIMITED BY SIZE
096300                      STP-STOP-ID (WK-N-CHILD-SUB) (1:20) DELIMITED BY SIZE
096400                   INTO WK-C-ABORT-MESSAGE
096500               GO TO Y900-ABNORMAL-TERMINATION.
096600           SET STP-HAS-PARENT-STATION (WK-N-CHILD-SUB) TO TRUE.
096700      *            BUS RULE 8 - EFFECTIVE TIMEZONE: PARENT'S OWN
096800      *            EFFECTIVE TIMEZONE WINS WHEN THE PARENT RESOLVED ONE
096900           IF  STP-EFFECTIVE-TZ (WK-N-PARENT-SUB) NOT = SPACES
097000               MOVE STP-EFFECTIVE-TZ (WK-N-PARENT-SUB)
097100                   TO STP-EFFECTIVE-TZ (WK-N-CHILD-SUB)
097200           ELSE
097300             IF  STP-STOP-TIMEZONE (WK-N-CHILD-SUB) NOT = SPACES
097400                 MOVE STP-STOP-TIMEZONE (WK-N-CHILD-SUB)
097500                     TO STP-EFFECTIVE-TZ (WK-N-CHILD-SUB)
097600             ELSE
097700                 MOVE AGY-AGENCY-TIMEZONE (1)
097800                     TO STP-EFFECTIVE-TZ (WK-N-CHILD-SUB).
097900      *            BUS RULE 8 - EFFECTIVE WHEELCHAIR: OWN VALUE WINS
098000      *            UNLESS UNKNOWN, THEN FALL BACK TO THE PARENT'S
098100           IF  NOT STP-WHEELCHAIR-UNKNOWN (WK-N-CHILD-SUB)
098200               MOVE STP-WHEELCHAIR-BOARDING (WK-N-CHILD-SUB)
098300                   TO STP-EFFECTIVE-WHEELCHAIR (WK-N-CHILD-SUB)
098400           ELSE
098500               MOVE STP-EFFECTIVE-WHEELCHAIR (WK-N-PARENT-SUB)
098600                   TO STP-EFFECTIVE-WHEELCHAIR (WK-N-CHILD-SUB).
098700           GO TO B311-NEXT-CHILD-STOP.
098800      *----------------------------------------------------------------*
098900       B315-RESOLVE-NO-PARENT.
099000      *----------------------------------------------------------------*
099100      *            NO PARENT STATION - STOP'S OWN VALUES STAND, FALLING
099200      *            BACK TO THE FEED'S FIRST AGENCY TIMEZONE
099300           IF  STP-STOP-TIMEZONE (WK-N-CHILD-SUB) NOT = SPACES
099400               MOVE STP-STOP-TIMEZONE (WK-N-CHILD-SUB)
099500                   TO STP-EFFECTIVE-TZ (WK-N-CHILD-SUB)
099600           ELSE
099700               MOVE AGY-AGENCY-TIMEZONE (1)
099800                   TO STP-EFFECTIVE-TZ (WK-N-CHILD-SUB).
099900           MOVE STP-WHEELCHAIR-BOARDING (WK-N-CHILD-SUB)
100000               TO STP-EFFECTIVE-WHEELCHAIR (WK-N-CHILD-SUB).
100100           GO TO B311-NEXT-CHILD-STOP.
100200      *----------------------------------------------------------------*
100300       B312-FIND-PARENT-STATION.
100400      *----------------------------------------------------------------*
100500           SET WK-C-NOT-FOUND TO TRUE.
100600           MOVE ZERO TO WK-N-PARENT-SUB.
100700       B313-FIND-PARENT-LOOP.
100800           ADD 1 TO WK-N-PARENT-SUB.
100900           IF  WK-N-PARENT-SUB > WK-T-STOP-COUNT
101000               GO TO B312-FIND-PARENT-STATION-EX.
101100           IF  STP-STOP-ID (WK-N-PARENT-SUB) =
101200                   STP-PARENT-STATION (WK-N-CHILD-SUB)
101300            AND STP-IS-STATION (WK-N-PARENT-SUB)
101400               SET WK-C-FOUND TO TRUE
101500               GO TO B312-FIND-PARENT-STATION-EX.
101600           GO TO B313-FIND-PARENT-LOOP.
101700      *----------------------------------------------------------------*
101800       B312-FIND-PARENT-STATION-EX.
101900      *----------------------------------------------------------------*
102000           EXIT.
102100      *----------------------------------------------------------------*
102200       B319-LINK-PARENT-STATIONS-EX.
102300      *----------------------------------------------------------------*
102400           EXIT.
102500              EJECT
102600      *----------------------------------------------------------------*
102700      * B400 SERIES - CALENDAR LOAD (BATCH FLOW 4, BUSINESS RULE 9) -  *
102800      * calendar.txt IS OPTIONAL - A SHOP WITH AN ALL-calendar_dates   *
102900      * FEED HAS NO CALENDAR-FILE DATA AT ALL                         *
103000      *----------------------------------------------------------------*
103100       B400-LOAD-CALENDAR-FILE.
103200           IF  NOT WK-S-CALENDAR-OK
103300               GO TO B408-LOAD-CALENDAR-FILE-EX.
103310      *            PRIMING READ DISCARDS THE calendar.txt HEADER LINE
103320           READ CALENDAR-FILE.
103330           IF  WK-S-CALENDAR-EOF
103340               GO TO B406-CLOSE-CALENDAR-FILE.
103400           PERFORM B401-READ-CALENDAR-RECORD
103500              THRU B402-EDIT-CALENDAR-RECORD-EX
103600               UNTIL WK-S-CALENDAR-EOF.
103650      *----------------------------------------------------------------*
103660       B406-CLOSE-CALENDAR-FILE.
103670      *----------------------------------------------------------------*
103700           CLOSE CALENDAR-FILE.
103800           GO TO B408-LOAD-CALENDAR-FILE-EX.
103900      *----------------------------------------------------------------*
104000       B401-READ-CALENDAR-RECORD.
104100      *----------------------------------------------------------------*
104200           READ CALENDAR-FILE.
104300           IF  WK-S-CALENDAR-EOF
104400               GO TO B402-EDIT-CALENDAR-RECORD-EX.
104500           ADD 1 TO WK-T-CALENDAR-COUNT.
104600           IF  WK-T-CALENDAR-COUNT > 500
104700               MOVE "CALENDAR.TXT EXCEEDS 500 RECORDS - TABLE FULL"
104800                   TO WK-C-ABORT-MESSAGE
104900               GO TO Y900-ABNORMAL-TERMINATION.
105000           MOVE SPACES TO WK-R-CALENDAR-RAW.
105100           UNSTRING FD-CALENDAR-LINE DELIMITED BY ","
105200               INTO WK-R-CAL-SERVICE-ID WK-R-CAL-START-DATE
105300                    WK-R-CAL-END-DATE   WK-R-CAL-SUN   WK-R-CAL-MON
105400                    WK-R-CAL-TUE        WK-R-CAL-WED   WK-R-CAL-THU
105500                    WK-R-CAL-FRI        WK-R-CAL-SAT.
105600      *----------------------------------------------------------------*
105700       B402-EDIT-CALENDAR-RECORD.
105800      *----------------------------------------------------------------*
105900           IF  WK-R-CAL-SERVICE-ID = SPACES
106000            OR WK-R-CAL-START-DATE NOT NUMERIC
106100            OR WK-R-CAL-END-DATE NOT NUMERIC
106200            OR WK-R-CAL-SUN NOT NUMERIC OR WK-R-CAL-MON NOT NUMERIC
106300            OR WK-R-CAL-TUE NOT NUMERIC OR WK-R-CAL-WED NOT NUMERIC
106400            OR WK-R-CAL-THU NOT NUMERIC OR WK-R-CAL-FRI NOT NUMERIC
106500            OR WK-R-CAL-SAT NOT NUMERIC
106600               MOVE "CALENDAR RECORD MISSING/INVALID REQUIRED FIELD"
106700                   TO WK-C-ABORT-MESSAGE
106800               GO TO Y900-ABNORMAL-TERMINATION.
106900           PERFORM B430-CHECK-CALENDAR-ID-UNIQUE
107000              THRU B439-CHECK-CALENDAR-ID-UNIQUE-EX.
107100           MOVE WK-R-CAL-SERVICE-ID TO
107200               CAL-SERVICE-ID (WK-T-CALENDAR-COUNT).
107300           MOVE WK-R-CAL-START-DATE TO
107400               CAL-START-DATE (WK-T-CALENDAR-COUNT).
107500           MOVE WK-R-CAL-END-DATE TO
107600               CAL-END-DATE (WK-T-CALENDAR-COUNT).
107700           MOVE WK-R-CAL-SUN TO
107800               CAL-SUNDAY-FLAG (WK-T-CALENDAR-COUNT).
107900           MOVE WK-R-CAL-MON TO
108000               CAL-MONDAY-FLAG (WK-T-CALENDAR-COUNT).
108100           MOVE WK-R-CAL-TUE TO
108200               CAL-TUESDAY-FLAG (WK-T-CALENDAR-COUNT).
108300           MOVE WK-R-CAL-WED TO
108400               CAL-WEDNESDAY-FLAG (WK-T-CALENDAR-COUNT).
108500           MOVE WK-R-CAL-THU TO
108600               CAL-THURSDAY-FLAG (WK-T-CALENDAR-COUNT).
108700           MOVE WK-R-CAL-FRI TO
108800               CAL-FRIDAY-FLAG (WK-T-CALENDAR-COUNT).
108900           MOVE WK-R-CAL-SAT TO
109000               CAL-SATURDAY-FLAG (WK-T-CALENDAR-COUNT).
109100      *----------------------------------------------------------------*
109200       B402-EDIT-CALENDAR-RECORD-EX.
109300      *----------------------------------------------------------------*
109400           EXIT.
109500      *----------------------------------------------------------------*
109600       B430-CHECK-CALENDAR-ID-UNIQUE.
109700      *----------------------------------------------------------------*
109800           MOVE ZERO TO WK-N-SUB1.
109900       B431-CHECK-CALENDAR-ID-LOOP.
110000           ADD 1 TO WK-N-SUB1.
110100           IF  WK-N-SUB1 >= WK-T-CALENDAR-COUNT
110200               GO TO B439-CHECK-CALENDAR-ID-UNIQUE-EX.
110300           IF  CAL-SERVICE-ID (WK-N-SUB1) = WK-R-CAL-SERVICE-ID
110400               STRING "DUPLICATE SERVICE-ID IN CALENDAR.TXT - " DELIMITED BY SIZE
110500                      WK-R-CAL-SERVICE-ID (1:20)       DELIMITED BY SIZE
110600                   INTO WK-C-ABORT-MESSAGE
110700               GO TO Y900-ABNORMAL-TERMINATION.
110800           GO TO B431-CHECK-CALENDAR-ID-LOOP.
110900      *----------------------------------------------------------------*
111000       B439-CHECK-CALENDAR-ID-UNIQUE-EX.
111100      *----------------------------------------------------------------*
111200           EXIT.
111300      *----------------------------------------------------------------*
111400       B408-LOAD-CALENDAR-FILE-EX.
111500      *----------------------------------------------------------------*
111600           EXIT.
111700              EJECT
111800      *----------------------------------------------------------------*
111900      * B410 SERIES - CALENDAR OVERRIDE LOAD (BATCH FLOW 4, BUSINESS   *
112000      * RULE 9) - calendar_dates.txt IS OPTIONAL.  EACH ENTRY ADDS OR  *
112100      * REMOVES SERVICE ON A SINGLE EXPLICIT DATE, AND OVERRIDE-WINS   *
112200      * OVER THE WEEKDAY PATTERN WHEN GTFVCAL LOOKS THE DATE UP        *
112300      *----------------------------------------------------------------*
112400       B410-LOAD-OVERRIDE-FILE.
112500           IF  NOT WK-S-OVERRIDE-OK
112600               GO TO B418-LOAD-OVERRIDE-FILE-EX.
112610      *            PRIMING READ DISCARDS THE calendar_dates.txt HEADER
112620           READ CALENDAR-OVERRIDE-FILE.
112630           IF  WK-S-OVERRIDE-EOF
112640               GO TO B416-CLOSE-OVERRIDE-FILE.
112700           PERFORM B411-READ-OVERRIDE-RECORD
112800              THRU B412-EDIT-OVERRIDE-RECORD-EX
112900               UNTIL WK-S-OVERRIDE-EOF.
112950      *----------------------------------------------------------------*
112960       B416-CLOSE-OVERRIDE-FILE.
112970      *----------------------------------------------------------------*
113000           CLOSE CALENDAR-OVERRIDE-FILE.
113100           GO TO B418-LOAD-OVERRIDE-FILE-EX.
113200      *----------------------------------------------------------------*
113300       B411-READ-OVERRIDE-RECORD.
113400      *----------------------------------------------------------------*
113500           READ CALENDAR-OVERRIDE-FILE.
113600           IF  WK-S-OVERRIDE-EOF
113700               GO TO B412-EDIT-OVERRIDE-RECORD-EX.
113800           ADD 1 TO WK-T-OVERRIDE-COUNT.
113900           IF  WK-T-OVERRIDE-COUNT > 5000
114000               MOVE "CALENDAR_DATES.TXT EXCEEDS 5000 RECORDS"
114100                   TO WK-C-ABORT-MESSAGE
114200               GO TO Y900-ABNORMAL-TERMINATION.
114300           MOVE SPACES TO WK-R-OVERRIDE-RAW.
114400           UNSTRING FD-OVERRIDE-LINE DELIMITED BY ","
114500               INTO WK-R-COV-SERVICE-ID WK-R-COV-DATE
114600                    WK-R-COV-EXC-TYPE.
114700      *----------------------------------------------------------------*
114800       B412-EDIT-OVERRIDE-RECORD.
114900      *----------------------------------------------------------------*
115000           IF  WK-R-COV-SERVICE-ID = SPACES
115100            OR WK-R-COV-DATE NOT NUMERIC
115200            OR WK-R-COV-EXC-TYPE NOT NUMERIC
115300            OR (WK-R-COV-EXC-TYPE NOT = 1 AND WK-R-COV-EXC-TYPE NOT = 2)
115400               STRING "CALENDAR_DATES RECORD MISSING/INVALID FIELD - "
115410                      "EXCEPTION-TYPE MUST DECODE 1 OR 2" DELIMITED BY SIZE
115420                   INTO WK-C-ABORT-MESSAGE
115700               GO TO Y900-ABNORMAL-TERMINATION.
115800           PERFORM B440-CHECK-OVERRIDE-KEY-UNIQUE
115900              THRU B449-CHECK-OVERRIDE-KEY-UNIQUE-EX.
116000           MOVE WK-R-COV-SERVICE-ID TO
116100               COV-SERVICE-ID (WK-T-OVERRIDE-COUNT).
116200           MOVE WK-R-COV-DATE TO
116300               COV-OVERRIDE-DATE (WK-T-OVERRIDE-COUNT).
116400           MOVE WK-R-COV-EXC-TYPE TO
116500               COV-EXCEPTION-TYPE (WK-T-OVERRIDE-COUNT).
116600      *----------------------------------------------------------------*
116700       B412-EDIT-OVERRIDE-RECORD-EX.
116800      *----------------------------------------------------------------*
116900           EXIT.
117000      *----------------------------------------------------------------*
117100       B440-CHECK-OVERRIDE-KEY-UNIQUE.
117200      *----------------------------------------------------------------*
117300      *            KEY IS THE (SERVICE-ID, OVERRIDE-DATE) PAIR - GTFS
117400      *            ALLOWS ONLY ONE EXCEPTION ROW PER SERVICE PER DATE
117500           MOVE ZERO TO WK-N-SUB1.
117600       B441-CHECK-OVERRIDE-KEY-LOOP.
117700           ADD 1 TO WK-N-SUB1.
117800           IF  WK-N-SUB1 >= WK-T-OVERRIDE-COUNT
117900               GO TO B449-CHECK-OVERRIDE-KEY-UNIQUE-EX.
118000           IF  COV-SERVICE-ID (WK-N-SUB1) = WK-R-COV-SERVICE-ID
118100            AND COV-OVERRIDE-DATE (WK-N-SUB1) = WK-R-COV-DATE
118200               STRING "DUPLICATE SERVICE-ID/DATE IN CALENDAR_DATES - "
118250                      DELIMITED BY SIZE
118300                      WK-R-COV-SERVICE-ID (1:20) DELIMITED BY SIZE
118400                   INTO WK-C-ABORT-MESSAGE
118500               GO TO Y900-ABNORMAL-TERMINATION.
118600           GO TO B441-CHECK-OVERRIDE-KEY-LOOP.
118700      *----------------------------------------------------------------*
118800       B449-CHECK-OVERRIDE-KEY-UNIQUE-EX.
118900      *----------------------------------------------------------------*
118910           EXIT.
118920      *----------------------------------------------------------------*
118930       B418-LOAD-OVERRIDE-FILE-EX.
118940      *----------------------------------------------------------------*
118950           EXIT.
118960              EJECT
119000      *----------------------------------------------------------------*
119100      * B500 SERIES - TRIP LOAD (BATCH FLOW 5) - TRIP-ID IS DATASET-   *
119200      * UNIQUE.  DIRECTION-ID/WHEELCHAIR-ACCESSIBLE/BIKES-ALLOWED ALL  *
119300      * DEFAULT WHEN THE COLUMN IS BLANK                               *
119400      *----------------------------------------------------------------*
119500       B500-LOAD-TRIP-FILE.
119510      *            PRIMING READ DISCARDS THE trips.txt HEADER LINE
119520           READ TRIP-FILE.
119530           IF  WK-S-TRIP-EOF
119540               GO TO B506-CLOSE-TRIP-FILE.
119600           PERFORM B501-READ-TRIP-RECORD
119700              THRU B505-EDIT-TRIP-RECORD-EX
119800               UNTIL WK-S-TRIP-EOF.
119850      *----------------------------------------------------------------*
119860       B506-CLOSE-TRIP-FILE.
119870      *----------------------------------------------------------------*
119900           CLOSE TRIP-FILE.
120000           GO TO B508-LOAD-TRIP-FILE-EX.
120100      *----------------------------------------------------------------*
120200       B501-READ-TRIP-RECORD.
120300      *----------------------------------------------------------------*
120400           READ TRIP-FILE.
120500           IF  WK-S-TRIP-EOF
120600               GO TO B505-EDIT-TRIP-RECORD-EX.
120700           ADD 1 TO WK-T-TRIP-COUNT.
120800           IF  WK-T-TRIP-COUNT > 2000
120900               MOVE "TRIPS.TXT EXCEEDS 2000 RECORDS - TABLE FULL"
121000                   TO WK-C-ABORT-MESSAGE
121100               GO TO Y900-ABNORMAL-TERMINATION.
121200           MOVE SPACES TO WK-R-TRIP-RAW.
121300           UNSTRING FD-TRIP-LINE DELIMITED BY ","
121400               INTO WK-R-TRP-ID        WK-R-TRP-ROUTE-ID
121500                    WK-R-TRP-SERVICE-ID WK-R-TRP-HEADSIGN
121600                    WK-R-TRP-SHORT-NAME WK-R-TRP-DIRECTION
121700                    WK-R-TRP-BLOCK-ID   WK-R-TRP-SHAPE-ID
121800                    WK-R-TRP-WHEELCHAIR WK-R-TRP-BIKES.
121900      *----------------------------------------------------------------*
122000       B502-EDIT-TRIP-RECORD.
122100      *----------------------------------------------------------------*
122200           IF  WK-R-TRP-ID = SPACES OR WK-R-TRP-ROUTE-ID = SPACES
122300            OR WK-R-TRP-SERVICE-ID = SPACES
122400               STRING "TRIP RECORD MISSING REQUIRED TRIP-ID/ROUTE-ID/"
122410                      "SERVICE-ID" DELIMITED BY SIZE
122420                   INTO WK-C-ABORT-MESSAGE
122700               GO TO Y900-ABNORMAL-TERMINATION.
122800           PERFORM B530-CHECK-TRIP-ID-UNIQUE
122900              THRU B539-CHECK-TRIP-ID-UNIQUE-EX.
123000           MOVE WK-R-TRP-ID          TO TRP-TRIP-ID (WK-T-TRIP-COUNT).
123100           MOVE WK-R-TRP-ROUTE-ID    TO TRP-ROUTE-ID (WK-T-TRIP-COUNT).
123200           MOVE WK-R-TRP-SERVICE-ID  TO TRP-SERVICE-ID (WK-T-TRIP-COUNT).
123300           MOVE WK-R-TRP-HEADSIGN    TO TRP-TRIP-HEADSIGN (WK-T-TRIP-COUNT).
123400           MOVE WK-R-TRP-SHORT-NAME  TO TRP-TRIP-SHORT-NAME (WK-T-TRIP-COUNT).
123500           MOVE WK-R-TRP-BLOCK-ID    TO TRP-BLOCK-ID (WK-T-TRIP-COUNT).
123600           MOVE WK-R-TRP-SHAPE-ID    TO TRP-SHAPE-ID (WK-T-TRIP-COUNT).
123700      *----------------------------------------------------------------*
123800       B503-DEFAULT-TRIP-DIRECTION.
123900      *----------------------------------------------------------------*
124000           IF  WK-R-TRP-DIRECTION = SPACES
124100               MOVE -1 TO TRP-DIRECTION-ID (WK-T-TRIP-COUNT)
124200           ELSE
124300             IF  WK-R-TRP-DIRECTION NOT NUMERIC
124400              OR (WK-R-TRP-DIRECTION NOT = 0 AND WK-R-TRP-DIRECTION NOT = 1)
124500                 MOVE "INVALID DIRECTION-ID ON TRIP - MUST BE 0 OR 1"
124600                     TO WK-C-ABORT-MESSAGE
124700                 GO TO Y900-ABNORMAL-TERMINATION
124800             ELSE
124900                 MOVE WK-R-TRP-DIRECTION
125000                     TO TRP-DIRECTION-ID (WK-T-TRIP-COUNT).
125100      *----------------------------------------------------------------*
125200       B504-DEFAULT-TRIP-WHEELCHAIR.
125300      *----------------------------------------------------------------*
125400           IF  WK-R-TRP-WHEELCHAIR = SPACES
125500               MOVE ZERO TO TRP-WHEELCHAIR-ACCESS (WK-T-TRIP-COUNT)
125600           ELSE
125700             IF  WK-R-TRP-WHEELCHAIR NOT NUMERIC
125800              OR WK-R-TRP-WHEELCHAIR > 2
125900                 STRING "INVALID WHEELCHAIR-ACCESSIBLE ON TRIP - MUST"
125950                        " DECODE 0 THRU 2" DELIMITED BY SIZE
126000                     INTO WK-C-ABORT-MESSAGE
126200                 GO TO Y900-ABNORMAL-TERMINATION
126300             ELSE
126400                 MOVE WK-R-TRP-WHEELCHAIR
126500                     TO TRP-WHEELCHAIR-ACCESS (WK-T-TRIP-COUNT).
126600      *----------------------------------------------------------------*
126700       B505-EDIT-TRIP-RECORD-EX.
126800      *----------------------------------------------------------------*
126900           IF  WK-R-TRP-BIKES = SPACES
127000               MOVE ZERO TO TRP-BIKES-ALLOWED (WK-T-TRIP-COUNT)
127100           ELSE
127200             IF  WK-R-TRP-BIKES NOT NUMERIC
127300              OR WK-R-TRP-BIKES > 2
127400                 STRING "INVALID BIKES-ALLOWED ON TRIP - MUST DECODE"
127450                        " 0 THRU 2" DELIMITED BY SIZE
127500                     INTO WK-C-ABORT-MESSAGE
127700                 GO TO Y900-ABNORMAL-TERMINATION
127800             ELSE
127900                 MOVE WK-R-TRP-BIKES
128000                     TO TRP-BIKES-ALLOWED (WK-T-TRIP-COUNT).
128100           EXIT.
128200      *----------------------------------------------------------------*
128300       B530-CHECK-TRIP-ID-UNIQUE.
128400      *----------------------------------------------------------------*
128500           MOVE ZERO TO WK-N-SUB1.
128600       B531-CHECK-TRIP-ID-LOOP.
128700           ADD 1 TO WK-N-SUB1.
128800           IF  WK-N-SUB1 >= WK-T-TRIP-COUNT
128900               GO TO B539-CHECK-TRIP-ID-UNIQUE-EX.
129000           IF  TRP-TRIP-ID (WK-N-SUB1) = WK-R-TRP-ID
129100               STRING "DUPLICATE TRIP-ID IN TRIPS.TXT - " DELIMITED BY SIZE
129200                      WK-R-TRP-ID (1:20)          DELIMITED BY SIZE
129300                   INTO WK-C-ABORT-MESSAGE
129400               GO TO Y900-ABNORMAL-TERMINATION.
129500           GO TO B531-CHECK-TRIP-ID-LOOP.
129600      *----------------------------------------------------------------*
129700       B539-CHECK-TRIP-ID-UNIQUE-EX.
129800      *----------------------------------------------------------------*
129900           EXIT.
130000      *----------------------------------------------------------------*
130100       B508-LOAD-TRIP-FILE-EX.
130200      *----------------------------------------------------------------*
130300           EXIT.
130400              EJECT
130500      *----------------------------------------------------------------*
130600      * B600 SERIES - STOP-TIME LOAD (BATCH FLOW 6) - CALLS GTFVTIM    *
130700      * TWICE PER RECORD TO TURN THE ARRIVAL/DEPARTURE CLOCK FIELDS    *
130800      * INTO SECONDS-FROM-NOON OFFSETS                                 *
130900      *----------------------------------------------------------------*
131000       B600-LOAD-STOP-TIME-FILE.
131010      *            PRIMING READ DISCARDS THE stop_times.txt HEADER LINE
131020           READ STOP-TIME-FILE.
131030           IF  WK-S-STOP-TIME-EOF
131040               GO TO B607-CLOSE-STOP-TIME-FILE.
131100           PERFORM B601-READ-STOP-TIME-RECORD
131200              THRU B606-EDIT-STOP-TIME-RECORD-EX
131300               UNTIL WK-S-STOP-TIME-EOF.
131350      *----------------------------------------------------------------*
131360       B607-CLOSE-STOP-TIME-FILE.
131370      *----------------------------------------------------------------*
131400           CLOSE STOP-TIME-FILE.
131500           GO TO B608-LOAD-STOP-TIME-FILE-EX.
131600      *----------------------------------------------------------------*
131700       B601-READ-STOP-TIME-RECORD.
131800      *----------------------------------------------------------------*
131900           READ STOP-TIME-FILE.
132000           IF  WK-S-STOP-TIME-EOF
132100               GO TO B606-EDIT-STOP-TIME-RECORD-EX.
132200           ADD 1 TO WK-T-STOP-TIME-COUNT.
132300           IF  WK-T-STOP-TIME-COUNT > 10000
132400               MOVE "STOP_TIMES.TXT EXCEEDS 10000 RECORDS"
132500                   TO WK-C-ABORT-MESSAGE
132600               GO TO Y900-ABNORMAL-TERMINATION.
132700           MOVE SPACES TO WK-R-STOP-TIME-RAW.
132800           UNSTRING FD-STOP-TIME-LINE DELIMITED BY ","
132900               INTO WK-R-STM-TRIP-ID   WK-R-STM-ARRIVAL
133000                    WK-R-STM-DEPARTURE WK-R-STM-STOP-ID
133100                    WK-R-STM-SEQUENCE  WK-R-STM-HEADSIGN
133200                    WK-R-STM-PICKUP    WK-R-STM-DROPOFF
133300                    WK-R-STM-DIST      WK-R-STM-TIMEPOINT.
133400      *----------------------------------------------------------------*
133500       B602-EDIT-STOP-TIME-RECORD.
133600      *----------------------------------------------------------------*
133700           IF  WK-R-STM-TRIP-ID = SPACES OR WK-R-STM-STOP-ID = SPACES
133800            OR WK-R-STM-SEQUENCE NOT NUMERIC
133900               STRING "STOP_TIME RECORD MISSING REQUIRED TRIP-ID/"
133950                      "STOP-ID/STOP-SEQUENCE" DELIMITED BY SIZE
134000                   INTO WK-C-ABORT-MESSAGE
134200               GO TO Y900-ABNORMAL-TERMINATION.
134300           MOVE WK-R-STM-TRIP-ID  TO STM-TRIP-ID (WK-T-STOP-TIME-COUNT).
134400           MOVE WK-R-STM-STOP-ID  TO STM-STOP-ID (WK-T-STOP-TIME-COUNT).
134500           MOVE WK-R-STM-SEQUENCE TO
134600               STM-STOP-SEQUENCE (WK-T-STOP-TIME-COUNT).
134700           MOVE WK-R-STM-HEADSIGN TO
134800               STM-STOP-HEADSIGN (WK-T-STOP-TIME-COUNT).
134900           IF  WK-R-STM-TIMEPOINT = SPACES
135000               SET STM-IS-TIMEPOINT (WK-T-STOP-TIME-COUNT) TO TRUE
135100           ELSE
135200             IF  WK-R-STM-TIMEPOINT NOT NUMERIC
135300              OR (WK-R-STM-TIMEPOINT NOT = 0 AND WK-R-STM-TIMEPOINT NOT = 1)
135400                 MOVE "INVALID TIMEPOINT ON STOP_TIME - MUST BE 0 OR 1"
135500                     TO WK-C-ABORT-MESSAGE
135600                 GO TO Y900-ABNORMAL-TERMINATION
135700             ELSE
135800                 MOVE WK-R-STM-TIMEPOINT
135900                     TO STM-TIMEPOINT (WK-T-STOP-TIME-COUNT).
136000      *----------------------------------------------------------------*
136100       B603-PARSE-STOP-TIME-CLOCKS.
136200      *----------------------------------------------------------------*
136300           MOVE WK-R-STM-ARRIVAL   TO STM-ARRIVAL-TIME (WK-T-STOP-TIME-COUNT).
136400           MOVE WK-R-STM-ARRIVAL   TO WK-C-VTIM-CLOCK.
136500           CALL "GTFVTIM" USING WK-C-VTIM-RECORD.
136600           IF  WK-C-VTIM-IS-INVALID
136700               MOVE "INVALID ARRIVAL-TIME ON STOP_TIME RECORD"
136800                   TO WK-C-ABORT-MESSAGE
136900               GO TO Y900-ABNORMAL-TERMINATION.
137000           IF  WK-C-VTIM-IS-UNDEFINED
137100            AND STM-IS-TIMEPOINT (WK-T-STOP-TIME-COUNT)
137200               MOVE "ARRIVAL-TIME REQUIRED ON A TIMEPOINT STOP_TIME"
137300                   TO WK-C-ABORT-MESSAGE
137400               GO TO Y900-ABNORMAL-TERMINATION.
137500           MOVE WK-C-VTIM-OFFSET TO
137600               STM-ARRIVAL-OFFSET (WK-T-STOP-TIME-COUNT).
137700           MOVE WK-R-STM-DEPARTURE TO
137800               STM-DEPARTURE-TIME (WK-T-STOP-TIME-COUNT).
137900           MOVE WK-R-STM-DEPARTURE TO WK-C-VTIM-CLOCK.
138000           CALL "GTFVTIM" USING WK-C-VTIM-RECORD.
138100           IF  WK-C-VTIM-IS-INVALID
138200               MOVE "INVALID DEPARTURE-TIME ON STOP_TIME RECORD"
138300                   TO WK-C-ABORT-MESSAGE
138400               GO TO Y900-ABNORMAL-TERMINATION.
138500           IF  WK-C-VTIM-IS-UNDEFINED
138600            AND STM-IS-TIMEPOINT (WK-T-STOP-TIME-COUNT)
138700               MOVE "DEPARTURE-TIME REQUIRED ON A TIMEPOINT STOP_TIME"
138800                   TO WK-C-ABORT-MESSAGE
138900               GO TO Y900-ABNORMAL-TERMINATION.
139000           MOVE WK-C-VTIM-OFFSET TO
139100               STM-DEPARTURE-OFFSET (WK-T-STOP-TIME-COUNT).
139200           IF  WK-C-VTIM-IS-UNDEFINED
139300               SET STM-TIME-IS-UNDEFINED (WK-T-STOP-TIME-COUNT) TO TRUE
139400           ELSE
139500               MOVE "N" TO STM-TIME-UNDEFINED-SW (WK-T-STOP-TIME-COUNT).
139600      *----------------------------------------------------------------*
139700       B604-DECODE-PICKUP-DROPOFF.
139800      *----------------------------------------------------------------*
139900           IF  WK-R-STM-PICKUP = SPACES
140000               MOVE ZERO TO STM-PICKUP-TYPE (WK-T-STOP-TIME-COUNT)
140100           ELSE
140200             IF  WK-R-STM-PICKUP NOT NUMERIC OR WK-R-STM-PICKUP > 3
140300                 STRING "INVALID PICKUP-TYPE ON STOP_TIME - MUST DECODE"
140350                        " 0 THRU 3" DELIMITED BY SIZE
140400                     INTO WK-C-ABORT-MESSAGE
140600                 GO TO Y900-ABNORMAL-TERMINATION
140700             ELSE
140800                 MOVE WK-R-STM-PICKUP
140900                     TO STM-PICKUP-TYPE (WK-T-STOP-TIME-COUNT).
141000           IF  WK-R-STM-DROPOFF = SPACES
141100               MOVE ZERO TO STM-DROPOFF-TYPE (WK-T-STOP-TIME-COUNT)
141200           ELSE
141300             IF  WK-R-STM-DROPOFF NOT NUMERIC OR WK-R-STM-DROPOFF > 3
141400                 STRING "INVALID DROPOFF-TYPE ON STOP_TIME - MUST DECODE"
141450                        " 0 THRU 3" DELIMITED BY SIZE
141500                     INTO WK-C-ABORT-MESSAGE
141700                 GO TO Y900-ABNORMAL-TERMINATION
141800             ELSE
141900                 MOVE WK-R-STM-DROPOFF
142000                     TO STM-DROPOFF-TYPE (WK-T-STOP-TIME-COUNT).
142100      *----------------------------------------------------------------*
142200       B606-EDIT-STOP-TIME-RECORD-EX.
142300      *----------------------------------------------------------------*
142400           MOVE WK-R-STM-DIST TO WK-C-UD-RAW.
142500           PERFORM D200-PARSE-UNSIGNED-DISTANCE
142600              THRU D299-PARSE-UNSIGNED-DISTANCE-EX.
142700           IF  WK-C-UD-IS-INVALID
142800               MOVE "INVALID SHAPE-DIST-TRAVELED ON STOP_TIME RECORD"
142900                   TO WK-C-ABORT-MESSAGE
143000               GO TO Y900-ABNORMAL-TERMINATION.
143100           IF  WK-C-UD-IS-PRESENT
143200               MOVE WK-N-UD-RESULT TO
143300                   STM-DIST-TRAVELED (WK-T-STOP-TIME-COUNT)
143400               SET STM-DIST-IS-PRESENT (WK-T-STOP-TIME-COUNT) TO TRUE
143500           ELSE
143600               MOVE ZERO TO STM-DIST-TRAVELED (WK-T-STOP-TIME-COUNT)
143700               MOVE "N" TO STM-DIST-PRESENT-SW (WK-T-STOP-TIME-COUNT).
143800           EXIT.
143900              EJECT
144000      *----------------------------------------------------------------*
144100       B608-LOAD-STOP-TIME-FILE-EX.
144200      *----------------------------------------------------------------*
144300           EXIT.
144400              EJECT
144500      *----------------------------------------------------------------*
144600      * B610 SERIES - SORT THE STOP-TIME TABLE BY TRIP-ID/STOP-        *
144700      * SEQUENCE ASCENDING - A CLASSIC BUBBLE PASS OVER THE ORDER-     *
144800      * INDEX ARRAY SO THE REAL TABLE ROWS ARE NEVER PHYSICALLY MOVED  *
144900      *----------------------------------------------------------------*
145000       B610-SORT-STOP-TIMES.
145100           IF  WK-T-STOP-TIME-COUNT = ZERO
145200               GO TO B619-SORT-STOP-TIMES-EX.
145300           MOVE ZERO TO WK-N-SUB1.
145400       B611-INIT-ORDER-LOOP.
145500           ADD 1 TO WK-N-SUB1.
145600           IF  WK-N-SUB1 > WK-T-STOP-TIME-COUNT
145700               GO TO B613-BUBBLE-OUTER-LOOP.
145800           MOVE WK-N-SUB1 TO WK-N-STOP-TIME-ORDER (WK-N-SUB1).
145900           GO TO B611-INIT-ORDER-LOOP.
146000       B613-BUBBLE-OUTER-LOOP.
146100           MOVE "N" TO WK-C-SWAP-SW.
146200           MOVE ZERO TO WK-N-INNER-SUB.
146300       B614-BUBBLE-INNER-LOOP.
146400           ADD 1 TO WK-N-INNER-SUB.
146500           IF  WK-N-INNER-SUB >= WK-T-STOP-TIME-COUNT
146600               GO TO B615-CHECK-SWAP-OCCURRED.
146700           IF  STM-TRIP-ID (WK-N-STOP-TIME-ORDER (WK-N-INNER-SUB)) >
146800                   STM-TRIP-ID (WK-N-STOP-TIME-ORDER (WK-N-INNER-SUB + 1))
146900            OR (STM-TRIP-ID (WK-N-STOP-TIME-ORDER (WK-N-INNER-SUB)) =
147000                   STM-TRIP-ID (WK-N-STOP-TIME-ORDER (WK-N-INNER-SUB + 1))
147100            AND STM-STOP-SEQUENCE (WK-N-STOP-TIME-ORDER (WK-N-INNER-SUB)) >
147200                   STM-STOP-SEQUENCE (WK-N-STOP-TIME-ORDER (WK-N-INNER-SUB + 1)))
147300               MOVE WK-N-STOP-TIME-ORDER (WK-N-INNER-SUB) TO
147400                   WK-N-ORDER-TEMP
147500               MOVE WK-N-STOP-TIME-ORDER (WK-N-INNER-SUB + 1) TO
147600                   WK-N-STOP-TIME-ORDER (WK-N-INNER-SUB)
147700               MOVE WK-N-ORDER-TEMP TO
147800                   WK-N-STOP-TIME-ORDER (WK-N-INNER-SUB + 1)
147900               MOVE "Y" TO WK-C-SWAP-SW.
148000           GO TO B614-BUBBLE-INNER-LOOP.
148100       B615-CHECK-SWAP-OCCURRED.
148200           IF  WK-C-SWAP-OCCURRED
148300               GO TO B613-BUBBLE-OUTER-LOOP.
148400           GO TO B619-SORT-STOP-TIMES-EX.
148500      *----------------------------------------------------------------*
148600       B619-SORT-STOP-TIMES-EX.
148700      *----------------------------------------------------------------*
148800           EXIT.
148900              EJECT
149000      *----------------------------------------------------------------*
149100      * B620 SERIES - SINGLE FORWARD PASS OVER THE SORTED STOP-TIME    *
149200      * ORDER - VALIDATES EVERY TRIP BEGINS/ENDS ON A TIMEPOINT AND    *
149300      * DERIVES EFFECTIVE-DEP-OFFSET FOR EVERY ROW (BUS RULE 3) BY     *
149400      * CARRYING FORWARD THE LAST TIMEPOINT SEEN FOR THE CURRENT TRIP  *
149500      *----------------------------------------------------------------*
149600       B620-CHECK-TERMINAL-TIMEPOINTS.
149700           IF  WK-T-STOP-TIME-COUNT = ZERO
149800               GO TO B629-CHECK-TERMINAL-TIMEPOINTS-EX.
149900           MOVE SPACES TO WK-C-LAST-TRIP-ID.
150000           MOVE ZERO TO WK-N-LAST-TIMEPOINT-DEP WK-N-SUB3 WK-N-WALK-SUB.
150100       B621-WALK-LOOP.
150200           ADD 1 TO WK-N-WALK-SUB.
150300           IF  WK-N-WALK-SUB > WK-T-STOP-TIME-COUNT
150400               GO TO B627-CHECK-LAST-TRIP-TERMINAL.
150500           MOVE WK-N-STOP-TIME-ORDER (WK-N-WALK-SUB) TO WK-N-SUB1.
150600           IF  STM-TRIP-ID (WK-N-SUB1) = WK-C-LAST-TRIP-ID
150700               GO TO B624-ACCUMULATE-STOP-TIME.
150800      *            TRIP-ID CHANGED - A NEW TRIP IS STARTING HERE
150900           IF  WK-C-LAST-TRIP-ID NOT = SPACES
151000            AND NOT STM-IS-TIMEPOINT (WK-N-SUB3)
151100               STRING "TRIP DOES NOT END ON A TIMEPOINT STOP_TIME - "
151120                      DELIMITED BY SIZE
151150                      STM-TRIP-ID (WK-N-SUB3) (1:20) DELIMITED BY SIZE
151200                   INTO WK-C-ABORT-MESSAGE
151400               GO TO Y900-ABNORMAL-TERMINATION.
151500           MOVE STM-TRIP-ID (WK-N-SUB1) TO WK-C-LAST-TRIP-ID.
151600           IF  NOT STM-IS-TIMEPOINT (WK-N-SUB1)
151700               STRING "TRIP DOES NOT BEGIN ON A TIMEPOINT STOP_TIME - "
151720                      DELIMITED BY SIZE
151750                      STM-TRIP-ID (WK-N-SUB1) (1:20) DELIMITED BY SIZE
151800                   INTO WK-C-ABORT-MESSAGE
152000               GO TO Y900-ABNORMAL-TERMINATION.
152100       B624-ACCUMULATE-STOP-TIME.
152200           IF  STM-IS-TIMEPOINT (WK-N-SUB1)
152300               MOVE STM-DEPARTURE-OFFSET (WK-N-SUB1) TO
152400                   WK-N-LAST-TIMEPOINT-DEP
152500               MOVE STM-DEPARTURE-OFFSET (WK-N-SUB1) TO
152600                   STM-EFFECTIVE-DEP-OFFSET (WK-N-SUB1)
152700           ELSE
152800               MOVE WK-N-LAST-TIMEPOINT-DEP TO
152900                   STM-EFFECTIVE-DEP-OFFSET (WK-N-SUB1).
153000           MOVE WK-N-SUB1 TO WK-N-SUB3.
153100           GO TO B621-WALK-LOOP.
153200      *----------------------------------------------------------------*
153300       B627-CHECK-LAST-TRIP-TERMINAL.
153400      *----------------------------------------------------------------*
153500           IF  NOT STM-IS-TIMEPOINT (WK-N-SUB3)
153600               STRING "TRIP DOES NOT END ON A TIMEPOINT STOP_TIME - "
153620                      DELIMITED BY SIZE
153650                      STM-TRIP-ID (WK-N-SUB3) (1:20) DELIMITED BY SIZE
153700                   INTO WK-C-ABORT-MESSAGE
153900               GO TO Y900-ABNORMAL-TERMINATION.
154000           GO TO B629-CHECK-TERMINAL-TIMEPOINTS-EX.
154100      *----------------------------------------------------------------*
154200       B629-CHECK-TERMINAL-TIMEPOINTS-EX.
154300      *----------------------------------------------------------------*
154400           EXIT.
154500              EJECT
154600      *----------------------------------------------------------------*
154700      * B700 SERIES - TRANSFER-RULE LOAD (BATCH FLOW 7, BUSINESS RULE  *
154800      * 10) - transfers.txt IS OPTIONAL                                *
154900      *----------------------------------------------------------------*
155000       B700-LOAD-TRANSFER-FILE.
155100           IF  NOT WK-S-TRANSFER-OK
155200               GO TO B708-LOAD-TRANSFER-FILE-EX.
155210      *            PRIMING READ DISCARDS THE transfers.txt HEADER LINE
155220           READ TRANSFER-FILE.
155230           IF  WK-S-TRANSFER-EOF
155240               GO TO B706-CLOSE-TRANSFER-FILE.
155300           PERFORM B701-READ-TRANSFER-RECORD
155400              THRU B702-EDIT-TRANSFER-RECORD-EX
155500               UNTIL WK-S-TRANSFER-EOF.
155550      *----------------------------------------------------------------*
155560       B706-CLOSE-TRANSFER-FILE.
155570      *----------------------------------------------------------------*
155600           CLOSE TRANSFER-FILE.
155700           GO TO B708-LOAD-TRANSFER-FILE-EX.
155800      *----------------------------------------------------------------*
155900       B701-READ-TRANSFER-RECORD.
156000      *----------------------------------------------------------------*
156100           READ TRANSFER-FILE.
156200           IF  WK-S-TRANSFER-EOF
156300               GO TO B702-EDIT-TRANSFER-RECORD-EX.
156400           ADD 1 TO WK-T-TRANSFER-COUNT.
156500           IF  WK-T-TRANSFER-COUNT > 500
156600               MOVE "TRANSFERS.TXT EXCEEDS 500 RECORDS - TABLE FULL"
156700                   TO WK-C-ABORT-MESSAGE
156800               GO TO Y900-ABNORMAL-TERMINATION.
156900           MOVE SPACES TO WK-R-TRANSFER-RAW.
157000           UNSTRING FD-TRANSFER-LINE DELIMITED BY ","
157100               INTO WK-R-XFR-FROM-STOP WK-R-XFR-TO-STOP
157200                    WK-R-XFR-TYPE       WK-R-XFR-MIN-TIME.
157300           IF  WK-R-XFR-FROM-STOP = SPACES OR WK-R-XFR-TO-STOP = SPACES
157400               MOVE "TRANSFER RECORD MISSING REQUIRED FROM/TO STOP-ID"
157500                   TO WK-C-ABORT-MESSAGE
157600               GO TO Y900-ABNORMAL-TERMINATION.
157700           MOVE WK-R-XFR-FROM-STOP TO
157800               XFR-FROM-STOP-ID (WK-T-TRANSFER-COUNT).
157900           MOVE WK-R-XFR-TO-STOP TO
158000               XFR-TO-STOP-ID (WK-T-TRANSFER-COUNT).
158100      *----------------------------------------------------------------*
158200       B702-DECODE-TRANSFER-TYPE.
158300      *----------------------------------------------------------------*
158400           IF  WK-R-XFR-TYPE = SPACES
158500               MOVE ZERO TO XFR-TRANSFER-TYPE (WK-T-TRANSFER-COUNT)
158600           ELSE
158700             IF  WK-R-XFR-TYPE NOT NUMERIC OR WK-R-XFR-TYPE > 3
158800                 MOVE "INVALID TRANSFER-TYPE - MUST DECODE 0 THRU 3"
158900                     TO WK-C-ABORT-MESSAGE
159000                 GO TO Y900-ABNORMAL-TERMINATION
159100             ELSE
159200                 MOVE WK-R-XFR-TYPE
159300                     TO XFR-TRANSFER-TYPE (WK-T-TRANSFER-COUNT).
159400           IF  WK-R-XFR-MIN-TIME = SPACES
159500               MOVE -1 TO XFR-MIN-TRANSFER-TIME (WK-T-TRANSFER-COUNT)
159510           ELSE
159600             IF  WK-R-XFR-MIN-TIME NOT NUMERIC
159700                 STRING "INVALID MIN-TRANSFER-TIME - MUST BE A NON-"
159750                        "NEGATIVE INTEGER WHEN PRESENT" DELIMITED BY SIZE
159800                     INTO WK-C-ABORT-MESSAGE
160000                 GO TO Y900-ABNORMAL-TERMINATION
160100             ELSE
160200                 MOVE WK-R-XFR-MIN-TIME
160300                     TO XFR-MIN-TRANSFER-TIME (WK-T-TRANSFER-COUNT).
160400      *----------------------------------------------------------------*
160500       B702-EDIT-TRANSFER-RECORD-EX.
160600      *----------------------------------------------------------------*
160700           EXIT.
160800      *----------------------------------------------------------------*
160900       B708-LOAD-TRANSFER-FILE-EX.
161000      *----------------------------------------------------------------*
161100           EXIT.
161200              EJECT
161300      *----------------------------------------------------------------*
161400      * B800 SERIES - SHAPE-POINT LOAD (BATCH FLOW 8) - shapes.txt IS  *
161500      * OPTIONAL - LAT/LON PARSED THROUGH THE SAME D100 ROUTINE USED   *
161600      * BY THE STOP LOADER                                              *
161700      *----------------------------------------------------------------*
161800       B800-LOAD-SHAPE-FILE.
161900           IF  NOT WK-S-SHAPE-OK
162000               GO TO B808-LOAD-SHAPE-FILE-EX.
162010      *            PRIMING READ DISCARDS THE shapes.txt HEADER LINE
162020           READ SHAPE-FILE.
162030           IF  WK-S-SHAPE-EOF
162040               GO TO B806-CLOSE-SHAPE-FILE.
162100           PERFORM B801-READ-SHAPE-RECORD
162200              THRU B803-EDIT-SHAPE-RECORD-EX
162300               UNTIL WK-S-SHAPE-EOF.
162350      *----------------------------------------------------------------*
162360       B806-CLOSE-SHAPE-FILE.
162370      *----------------------------------------------------------------*
162400           CLOSE SHAPE-FILE.
162500           GO TO B808-LOAD-SHAPE-FILE-EX.
162600      *----------------------------------------------------------------*
162700       B801-READ-SHAPE-RECORD.
162800      *----------------------------------------------------------------*
162900           READ SHAPE-FILE.
163000           IF  WK-S-SHAPE-EOF
163100               GO TO B803-EDIT-SHAPE-RECORD-EX.
163200           ADD 1 TO WK-T-SHAPE-COUNT.
163300           IF  WK-T-SHAPE-COUNT > 20000
163400               MOVE "SHAPES.TXT EXCEEDS 20000 RECORDS - TABLE FULL"
163500                   TO WK-C-ABORT-MESSAGE
163600               GO TO Y900-ABNORMAL-TERMINATION.
163700           MOVE SPACES TO WK-R-SHAPE-RAW.
163800           UNSTRING FD-SHAPE-LINE DELIMITED BY ","
163900               INTO WK-R-SHP-ID      WK-R-SHP-LAT
164000                    WK-R-SHP-LON     WK-R-SHP-SEQUENCE
164100                    WK-R-SHP-DIST.
164200           IF  WK-R-SHP-ID = SPACES
164300            OR WK-R-SHP-SEQUENCE = SPACES
164400            OR WK-R-SHP-SEQUENCE NOT NUMERIC
164500               STRING "SHAPE RECORD MISSING REQUIRED SHAPE-ID OR "
164550                      "SHAPE-PT-SEQUENCE" DELIMITED BY SIZE
164600                   INTO WK-C-ABORT-MESSAGE
164800               GO TO Y900-ABNORMAL-TERMINATION.
164900           MOVE WK-R-SHP-ID       TO SHP-SHAPE-ID (WK-T-SHAPE-COUNT).
165000           MOVE WK-R-SHP-SEQUENCE TO SHP-SHAPE-PT-SEQUENCE
165100                                        (WK-T-SHAPE-COUNT).
165200      *----------------------------------------------------------------*
165300       B802-EDIT-SHAPE-LAT-LON.
165400      *----------------------------------------------------------------*
165500           MOVE WK-R-SHP-LAT      TO WK-C-GD-RAW.
165600           PERFORM D100-PARSE-SIGNED-DECIMAL
165700              THRU D199-PARSE-SIGNED-DECIMAL-EX.
165800           IF  WK-C-GD-IS-INVALID
165900            OR WK-N-GD-RESULT < -90.000000
166000            OR WK-N-GD-RESULT >  90.000000
166010               MOVE "SHAPE-PT-LAT IS NOT A VALID LATITUDE"
166100                   TO WK-C-ABORT-MESSAGE
166200               GO TO Y900-ABNORMAL-TERMINATION.
166300           MOVE WK-N-GD-RESULT TO SHP-SHAPE-PT-LAT (WK-T-SHAPE-COUNT).
166400
166500           MOVE WK-R-SHP-LON      TO WK-C-GD-RAW.
166600           PERFORM D100-PARSE-SIGNED-DECIMAL
166700              THRU D199-PARSE-SIGNED-DECIMAL-EX.
166800           IF  WK-C-GD-IS-INVALID
166900            OR WK-N-GD-RESULT < -180.000000
166910            OR WK-N-GD-RESULT >  180.000000
167000               MOVE "SHAPE-PT-LON IS NOT A VALID LONGITUDE"
167100                   TO WK-C-ABORT-MESSAGE
167200               GO TO Y900-ABNORMAL-TERMINATION.
167300           MOVE WK-N-GD-RESULT TO SHP-SHAPE-PT-LON (WK-T-SHAPE-COUNT).
167400      *----------------------------------------------------------------*
167500       B803-EDIT-SHAPE-RECORD-EX.
167600      *----------------------------------------------------------------*
167700           IF  WK-R-SHP-DIST = SPACES
167800               MOVE "N" TO SHP-DIST-PRESENT-SW (WK-T-SHAPE-COUNT)
167900               GO TO B803-EXIT-POINT.
168000           MOVE WK-R-SHP-DIST TO WK-C-UD-RAW.
168100           PERFORM D200-PARSE-UNSIGNED-DISTANCE
168200              THRU D299-PARSE-UNSIGNED-DISTANCE-EX.
168300           IF  WK-C-UD-IS-INVALID
168400               MOVE "SHAPE-DIST-TRAVELED IS NOT A VALID DISTANCE"
168500                   TO WK-C-ABORT-MESSAGE
168600               GO TO Y900-ABNORMAL-TERMINATION.
168700           MOVE "Y" TO SHP-DIST-PRESENT-SW (WK-T-SHAPE-COUNT).
168800           MOVE WK-N-UD-RESULT TO
168900               SHP-DIST-TRAVELED (WK-T-SHAPE-COUNT).
169000       B803-EXIT-POINT.
169100           EXIT.
169200              EJECT
169300      *----------------------------------------------------------------*
169400       B808-LOAD-SHAPE-FILE-EX.
169500      *----------------------------------------------------------------*
169600           EXIT.
169700              EJECT
169800      *----------------------------------------------------------------*
169900      * B810 SERIES - SORT THE SHAPE TABLE BY SHAPE-ID/SHAPE-PT-        *
170000      * SEQUENCE ASCENDING, SAME ORDER-INDEX TECHNIQUE AS B610, THEN   *
170100      * WALK THE SORTED ORDER VERIFYING THE SEQUENCE IS STRICTLY       *
170200      * ASCENDING WITHIN EACH SHAPE-ID (BUSINESS RULE 11)              *
170300      *----------------------------------------------------------------*
170400       B810-SORT-SHAPE-POINTS.
170500           IF  WK-T-SHAPE-COUNT = ZERO
170600               GO TO B819-SORT-SHAPE-POINTS-EX.
170700           MOVE ZERO TO WK-N-SUB1.
170800       B811-INIT-ORDER-LOOP.
170900           ADD 1 TO WK-N-SUB1.
171000           IF  WK-N-SUB1 > WK-T-SHAPE-COUNT
171100               GO TO B813-BUBBLE-OUTER-LOOP.
171200           MOVE WK-N-SUB1 TO WK-N-SHAPE-ORDER (WK-N-SUB1).
171300           GO TO B811-INIT-ORDER-LOOP.
171400       B813-BUBBLE-OUTER-LOOP.
171500           MOVE "N" TO WK-C-SWAP-SW.
171600           MOVE ZERO TO WK-N-INNER-SUB.
171700       B814-BUBBLE-INNER-LOOP.
171800           ADD 1 TO WK-N-INNER-SUB.
171900           IF  WK-N-INNER-SUB >= WK-T-SHAPE-COUNT
172000               GO TO B815-CHECK-SWAP-OCCURRED.
172100           IF  SHP-SHAPE-ID (WK-N-SHAPE-ORDER (WK-N-INNER-SUB)) >
172200                   SHP-SHAPE-ID (WK-N-SHAPE-ORDER (WK-N-INNER-SUB + 1))
172300            OR (SHP-SHAPE-ID (WK-N-SHAPE-ORDER (WK-N-INNER-SUB)) =
172400                   SHP-SHAPE-ID (WK-N-SHAPE-ORDER (WK-N-INNER-SUB + 1))
172500            AND SHP-SHAPE-PT-SEQUENCE (WK-N-SHAPE-ORDER (WK-N-INNER-SUB)) >
172600                   SHP-SHAPE-PT-SEQUENCE (WK-N-SHAPE-ORDER (WK-N-INNER-SUB + 1)))
172700               MOVE WK-N-SHAPE-ORDER (WK-N-INNER-SUB) TO
172800                   WK-N-ORDER-TEMP
172900               MOVE WK-N-SHAPE-ORDER (WK-N-INNER-SUB + 1) TO
173000                   WK-N-SHAPE-ORDER (WK-N-INNER-SUB)
173100               MOVE WK-N-ORDER-TEMP TO
173200                   WK-N-SHAPE-ORDER (WK-N-INNER-SUB + 1)
173300               MOVE "Y" TO WK-C-SWAP-SW.
173400           GO TO B814-BUBBLE-INNER-LOOP.
173500       B815-CHECK-SWAP-OCCURRED.
173600           IF  WK-C-SWAP-OCCURRED
173700               GO TO B813-BUBBLE-OUTER-LOOP.
173800      *----------------------------------------------------------------*
173900       B816-VERIFY-ASCENDING-SEQUENCE.
174000      *----------------------------------------------------------------*
174100           MOVE SPACES TO WK-C-LAST-SHAPE-ID.
174200           MOVE ZERO TO WK-N-LAST-SHAPE-SEQ WK-N-WALK-SUB.
174300       B817-WALK-LOOP.
174400           ADD 1 TO WK-N-WALK-SUB.
174500           IF  WK-N-WALK-SUB > WK-T-SHAPE-COUNT
174600               GO TO B819-SORT-SHAPE-POINTS-EX.
174700           MOVE WK-N-SHAPE-ORDER (WK-N-WALK-SUB) TO WK-N-SUB1.
174800           IF  SHP-SHAPE-ID (WK-N-SUB1) = WK-C-LAST-SHAPE-ID
174900               GO TO B818-CHECK-SEQUENCE-ASCENDING.
175000           MOVE SHP-SHAPE-ID (WK-N-SUB1) TO WK-C-LAST-SHAPE-ID.
175100           MOVE SHP-SHAPE-PT-SEQUENCE (WK-N-SUB1) TO WK-N-LAST-SHAPE-SEQ.
175200           GO TO B817-WALK-LOOP.
175300       B818-CHECK-SEQUENCE-ASCENDING.
175400           IF  SHP-SHAPE-PT-SEQUENCE (WK-N-SUB1) NOT > WK-N-LAST-SHAPE-SEQ
175500               STRING "SHAPE-PT-SEQUENCE IS NOT STRICTLY ASCENDING "
175550                      "WITHIN SHAPE-ID - "         DELIMITED BY SIZE
175600                      SHP-SHAPE-ID (WK-N-SUB1) (1:20) DELIMITED BY SIZE
175700                   INTO WK-C-ABORT-MESSAGE
175800               GO TO Y900-ABNORMAL-TERMINATION.
175900           MOVE SHP-SHAPE-PT-SEQUENCE (WK-N-SUB1) TO WK-N-LAST-SHAPE-SEQ.
176000           GO TO B817-WALK-LOOP.
176100      *----------------------------------------------------------------*
176200       B819-SORT-SHAPE-POINTS-EX.
176300      *----------------------------------------------------------------*
176400           EXIT.
176500              EJECT
176600      *----------------------------------------------------------------*
176700      * D100 SERIES - GENERIC SIGNED-DECIMAL PARSE - TURNS A RAW TEXT  *
176800      * FIELD SUCH AS "-87.654321" INTO WK-N-GD-RESULT, PIC S9(3)V9(6) *
176900      * WITHOUT FUNCTION NUMVAL.  THE SHOP'S OLD SWIFT-AMOUNT ROUTINE  *
177000      * SPLIT THE SIGN, THEN ZERO-PADDED EACH SIDE OF THE DECIMAL      *
177100      * POINT BEFORE OVERLAYING THE SCALED NUMERIC FIELD'S DIGITS      *
177200      *----------------------------------------------------------------*
177300       D100-PARSE-SIGNED-DECIMAL.
177400           SET WK-C-GD-IS-VALID TO TRUE.
177500           MOVE ZERO   TO WK-N-GD-RESULT.
177600           MOVE SPACES TO WK-C-GD-SIGN WK-C-GD-UNSIGNED.
177700           MOVE "000"    TO WK-C-GD-INT-PART.
177800           MOVE "000000" TO WK-C-GD-FRAC-PART.
177900
178000           IF  WK-C-GD-RAW = SPACES
178100               SET WK-C-GD-IS-INVALID TO TRUE
178200               GO TO D199-PARSE-SIGNED-DECIMAL-EX.
178300
178400           IF  WK-C-GD-RAW (1:1) = "-"
178500               MOVE "-" TO WK-C-GD-SIGN
178600               MOVE WK-C-GD-RAW (2:11) TO WK-C-GD-UNSIGNED
178700           ELSE
178800               MOVE "+" TO WK-C-GD-SIGN
178900               MOVE WK-C-GD-RAW TO WK-C-GD-UNSIGNED.
179000
179100           MOVE ZERO TO WK-N-GD-DOT-POS.
179200           INSPECT WK-C-GD-UNSIGNED TALLYING WK-N-GD-DOT-POS
179300               FOR CHARACTERS BEFORE INITIAL ".".
179400           IF  WK-N-GD-DOT-POS = ZERO OR WK-N-GD-DOT-POS > 3
179500               SET WK-C-GD-IS-INVALID TO TRUE
179600               GO TO D199-PARSE-SIGNED-DECIMAL-EX.
179700
179800           MOVE ZERO TO WK-N-SUB9.
179900           INSPECT WK-C-GD-UNSIGNED TALLYING WK-N-SUB9 FOR ALL ".".
180000           IF  WK-N-SUB9 NOT = 1
180100               SET WK-C-GD-IS-INVALID TO TRUE
180200               GO TO D199-PARSE-SIGNED-DECIMAL-EX.
180300
180400           MOVE SPACES TO WK-C-GD-INT-PART.
180500           MOVE WK-C-GD-UNSIGNED (1: WK-N-GD-DOT-POS) TO WK-C-GD-INT-PART.
180600           IF  WK-C-GD-INT-PART NOT NUMERIC
180700               SET WK-C-GD-IS-INVALID TO TRUE
180800               GO TO D199-PARSE-SIGNED-DECIMAL-EX.
180900           INSPECT WK-C-GD-INT-PART REPLACING LEADING SPACE BY "0".
181000
181100           MOVE SPACES TO WK-C-GD-FRAC-PART.
181200           MOVE WK-C-GD-UNSIGNED (WK-N-GD-DOT-POS + 2: ) TO
181300               WK-C-GD-FRAC-PART.
181400           IF  WK-C-GD-FRAC-PART NOT NUMERIC
181500               SET WK-C-GD-IS-INVALID TO TRUE
181600               GO TO D199-PARSE-SIGNED-DECIMAL-EX.
181700           INSPECT WK-C-GD-FRAC-PART REPLACING TRAILING SPACE BY "0".
181800
181900           MOVE WK-C-GD-INT-PART  TO WK-C-GD-ABS-INT.
182000           MOVE WK-C-GD-FRAC-PART TO WK-C-GD-ABS-FRAC.
182100
182200           IF  WK-C-GD-SIGN = "-"
182300               COMPUTE WK-N-GD-RESULT = ZERO - WK-N-GD-ABS
182400           ELSE
182500               MOVE WK-N-GD-ABS TO WK-N-GD-RESULT.
182600      *----------------------------------------------------------------*
182700       D199-PARSE-SIGNED-DECIMAL-EX.
182800      *----------------------------------------------------------------*
182900           EXIT.
183000              EJECT
183100      *----------------------------------------------------------------*
183200      * D200 SERIES - GENERIC UNSIGNED-DISTANCE PARSE - TURNS A RAW     *
183300      * TEXT FIELD SUCH AS "1234.56" INTO WK-N-UD-RESULT, PIC 9(6)V9(2) *
183400      * SAME SPLIT-AND-PAD TECHNIQUE AS D100, NO SIGN POSITION         *
183500      *----------------------------------------------------------------*
183600       D200-PARSE-UNSIGNED-DISTANCE.
183700           SET WK-C-UD-IS-VALID TO TRUE.
183800           MOVE ZERO   TO WK-N-UD-RESULT.
183900           MOVE "000000" TO WK-C-UD-INT-PART.
184000           MOVE "00"     TO WK-C-UD-FRAC-PART.
184100
184200           IF  WK-C-UD-RAW = SPACES
184300               SET WK-C-UD-IS-INVALID TO TRUE
184400               GO TO D299-PARSE-UNSIGNED-DISTANCE-EX.
184500
184600           IF  WK-C-UD-RAW (1:1) = "-"
184700               SET WK-C-UD-IS-INVALID TO TRUE
184800               GO TO D299-PARSE-UNSIGNED-DISTANCE-EX.
184900
185000           MOVE ZERO TO WK-N-UD-DOT-POS.
185100           INSPECT WK-C-UD-RAW TALLYING WK-N-UD-DOT-POS
185200               FOR CHARACTERS BEFORE INITIAL ".".
185300           IF  WK-N-UD-DOT-POS = ZERO OR WK-N-UD-DOT-POS > 6
185400               SET WK-C-UD-IS-INVALID TO TRUE
185500               GO TO D299-PARSE-UNSIGNED-DISTANCE-EX.
185600
185700           MOVE ZERO TO WK-N-SUB9.
185800           INSPECT WK-C-UD-RAW TALLYING WK-N-SUB9 FOR ALL ".".
185900           IF  WK-N-SUB9 > 1
186000               SET WK-C-UD-IS-INVALID TO TRUE
186100               GO TO D299-PARSE-UNSIGNED-DISTANCE-EX.
186200
186300           MOVE SPACES TO WK-C-UD-INT-PART.
186400           IF  WK-N-SUB9 = 0
186500               MOVE WK-C-UD-RAW TO WK-C-UD-INT-PART
186600           ELSE
186700               MOVE WK-C-UD-RAW (1: WK-N-UD-DOT-POS) TO WK-C-UD-INT-PART.
186800           IF  WK-C-UD-INT-PART NOT NUMERIC
186900               SET WK-C-UD-IS-INVALID TO TRUE
187000               GO TO D299-PARSE-UNSIGNED-DISTANCE-EX.
187100           INSPECT WK-C-UD-INT-PART REPLACING LEADING SPACE BY "0".
187200
187300           MOVE SPACES TO WK-C-UD-FRAC-PART.
187400           IF  WK-N-SUB9 = 1
187500               MOVE WK-C-UD-RAW (WK-N-UD-DOT-POS + 2: ) TO
187600                   WK-C-UD-FRAC-PART
187700               IF  WK-C-UD-FRAC-PART NOT NUMERIC
187800                   SET WK-C-UD-IS-INVALID TO TRUE
187900                   GO TO D299-PARSE-UNSIGNED-DISTANCE-EX.
188000           INSPECT WK-C-UD-FRAC-PART REPLACING TRAILING SPACE BY "0".
188100
188200           MOVE WK-C-UD-INT-PART  TO WK-C-UD-RESULT-INT.
188300           MOVE WK-C-UD-FRAC-PART TO WK-C-UD-RESULT-FRAC.
188400      *----------------------------------------------------------------*
188500       D299-PARSE-UNSIGNED-DISTANCE-EX.
188600      *----------------------------------------------------------------*
188700           EXIT.
188800              EJECT
188900      *----------------------------------------------------------------*
189000      * D300 SERIES - DAY-OF-WEEK DERIVATION VIA ZELLER'S CONGRUENCE - *
189100      * NO INTRINSIC FUNCTIONS ON THIS COMPILER, SO EACH INTEGER       *
189200      * DIVISION STEP IS ITS OWN COMPUTE TO FORCE TRUNCATION.  INPUT   *
189300      * IS WK-N-DOW-TARGET-DATE (CCYYMMDD).  OUTPUT WK-N-DOW-RESULT IS *
189400      * 1=SUNDAY THRU 7=SATURDAY, THE CONVENTION GTFVCAL EXPECTS       *
189500      *----------------------------------------------------------------*
189600       D300-COMPUTE-DAY-OF-WEEK.
189700           MOVE WK-N-DOW-MM  TO WK-N-DOW-MONTH.
189800           MOVE WK-N-DOW-CCYY TO WK-N-DOW-YEAR.
189900
190000           IF  WK-N-DOW-MONTH < 3
190100               ADD 12 TO WK-N-DOW-MONTH
191000               SUBTRACT 1 FROM WK-N-DOW-YEAR.
191100
191200           DIVIDE WK-N-DOW-YEAR BY 100 GIVING WK-N-DOW-J
191300               REMAINDER WK-N-DOW-K.
191400
191500           COMPUTE WK-N-DOW-MTERM = (13 * (WK-N-DOW-MONTH + 1)) / 5.
191600           DIVIDE WK-N-DOW-K BY 4 GIVING WK-N-DOW-KDIV4.
191700           DIVIDE WK-N-DOW-J BY 4 GIVING WK-N-DOW-JDIV4.
191800
191900           COMPUTE WK-N-DOW-SUM = WK-N-DOW-DD + WK-N-DOW-MTERM +
192000               WK-N-DOW-K + WK-N-DOW-KDIV4 + WK-N-DOW-JDIV4 +
192100               (5 * WK-N-DOW-J).
192200           DIVIDE WK-N-DOW-SUM BY 7 GIVING WK-N-DOW-DIV7
192300               REMAINDER WK-N-DOW-H.
192400
192500           IF  WK-N-DOW-H = ZERO
192600               MOVE 7 TO WK-N-DOW-RESULT
192700           ELSE
192800               MOVE WK-N-DOW-H TO WK-N-DOW-RESULT.
192900      *----------------------------------------------------------------*
193000       D399-COMPUTE-DAY-OF-WEEK-EX.
193100      *----------------------------------------------------------------*
193200           EXIT.
193300              EJECT
193400      *----------------------------------------------------------------*
193500      * C000 SERIES - READ THE ONE-CARD REPORT REQUEST FROM SYSIN -    *
193600      * FIELDS ARE STOP-ID, TARGET-DATE (CCYYMMDD) AND TRIP-ID, THE    *
193700      * LAST TWO COLUMNS IGNORED BY WHICHEVER REPORT UPSI-0 DID NOT    *
193800      * SELECT                                                         *
193900      *----------------------------------------------------------------*
194000       C000-READ-REPORT-REQUEST.
194100           MOVE SPACES TO WK-C-PARM-CARD.
194200           ACCEPT WK-C-PARM-CARD FROM SYSIN.
194300           IF  WK-C-TIMETABLE-REQUEST
194400            AND WK-C-PARM-STOP-ID = SPACES
194500               MOVE "REPORT REQUEST CARD IS MISSING STOP-ID"
194600                   TO WK-C-ABORT-MESSAGE
194700               GO TO Y900-ABNORMAL-TERMINATION.
194800           IF  WK-C-TIMETABLE-REQUEST
194900            AND WK-C-PARM-TARGET-DATE NOT NUMERIC
195000               MOVE "REPORT REQUEST CARD HAS AN INVALID TARGET-DATE"
195100                   TO WK-C-ABORT-MESSAGE
195200               GO TO Y900-ABNORMAL-TERMINATION.
195300           IF  WK-C-TRIP-SKED-REQUEST
195400            AND WK-C-PARM-TRIP-ID = SPACES
195500               MOVE "REPORT REQUEST CARD IS MISSING TRIP-ID"
195600                   TO WK-C-ABORT-MESSAGE
195700               GO TO Y900-ABNORMAL-TERMINATION.
195800      *----------------------------------------------------------------*
195900       C009-READ-REPORT-REQUEST-EX.
196000      *----------------------------------------------------------------*
196100           EXIT.
196200              EJECT
196300      *----------------------------------------------------------------*
196400      * C100 SERIES - STOP TIMETABLE REPORT (UPSI-0 ON) - LISTS EVERY  *
196500      * DEPARTURE FROM THE REQUESTED STOP THAT IS RUNNING ON THE       *
196600      * REQUESTED SERVICE DATE, IN EFFECTIVE-DEPARTURE-TIME ORDER      *
196700      *----------------------------------------------------------------*
196800       C100-TIMETABLE-REPORT.
196900           OPEN OUTPUT TIMETABLE-RPT-FILE.
197000           MOVE WK-C-PARM-TARGET-DATE TO WK-N-DOW-TARGET-DATE.
197100           PERFORM D300-COMPUTE-DAY-OF-WEEK
197200              THRU D399-COMPUTE-DAY-OF-WEEK-EX.
197300           MOVE ZERO TO WK-N-RPT-MATCH-COUNT.
197400           PERFORM C101-SCAN-STOP-TIME-ENTRY
197500              THRU C104-SCAN-STOP-TIME-ENTRY-EX
197600               VARYING WK-N-SUB1 FROM 1 BY 1
197700               UNTIL WK-N-SUB1 > WK-T-STOP-TIME-COUNT.
197800           PERFORM C105-SORT-MATCHES
197900              THRU C109-SORT-MATCHES-EX.
198000           MOVE WK-C-PARM-STOP-ID     TO WK-P-HDG-STOP-ID.
198100           MOVE WK-C-PARM-TARGET-DATE TO WK-P-HDG-DATE.
198200           WRITE FD-TIMETABLE-RPT-RECORD FROM WK-P-TIMETABLE-HEADING.
198300           IF  WK-N-RPT-MATCH-COUNT = ZERO
198400               MOVE SPACES TO FD-TIMETABLE-RPT-LINE
198450               STRING "  NO SERVICE FOUND FOR THIS STOP ON THE "
198480                      "REQUESTED SERVICE DATE" DELIMITED BY SIZE
198500                   INTO FD-TIMETABLE-RPT-LINE
198700               WRITE FD-TIMETABLE-RPT-RECORD
198800           ELSE
198900               PERFORM C120-PRINT-MATCH-DETAIL
199000                  THRU C129-PRINT-MATCH-DETAIL-EX
199100                   VARYING WK-N-SKED-SUB FROM 1 BY 1
199200                   UNTIL WK-N-SKED-SUB > WK-N-RPT-MATCH-COUNT.
199300           CLOSE TIMETABLE-RPT-FILE.
199400           GO TO C199-TIMETABLE-REPORT-EX.
199500      *----------------------------------------------------------------*
199600       C101-SCAN-STOP-TIME-ENTRY.
199700      *----------------------------------------------------------------*
199800           IF  STM-STOP-ID (WK-N-SUB1) NOT = WK-C-PARM-STOP-ID
199900               GO TO C104-SCAN-STOP-TIME-ENTRY-EX.
200000           MOVE STM-TRIP-ID (WK-N-SUB1) TO WK-C-LOOKUP-TRIP-ID.
200100           PERFORM C110-FIND-TRIP
200200              THRU C119-FIND-TRIP-EX.
200300           IF  NOT WK-C-TRIP-FOUND
200400               GO TO C104-SCAN-STOP-TIME-ENTRY-EX.
200500      *----------------------------------------------------------------*
200600       C102-CHECK-SERVICE-AVAILABLE.
200700      *----------------------------------------------------------------*
200800           MOVE TRP-SERVICE-ID (WK-N-SUB2) TO WK-L-VCAL-SERVICE-ID.
200900           MOVE WK-C-PARM-TARGET-DATE       TO WK-L-VCAL-TARGET-DATE.
201000           MOVE WK-N-DOW-RESULT              TO WK-L-VCAL-TARGET-DOW.
201100           CALL "GTFVCAL" USING WK-T-CALENDAR-TABLE
201200                                WK-T-OVERRIDE-TABLE
201300                                WK-L-VCAL-INPUT
201400                                WK-L-VCAL-OUTPUT.
201500           IF  NOT WK-L-VCAL-AVAILABLE
201600               GO TO C104-SCAN-STOP-TIME-ENTRY-EX.
201700      *----------------------------------------------------------------*
201800       C103-ADD-MATCH-ENTRY.
201900      *----------------------------------------------------------------*
202000           ADD 1 TO WK-N-RPT-MATCH-COUNT.
202100           IF  WK-N-RPT-MATCH-COUNT > 10000
202200               STRING "TIMETABLE REPORT MATCH TABLE EXCEEDS 10000 "
202250                      "ENTRIES" DELIMITED BY SIZE
202300                   INTO WK-C-ABORT-MESSAGE
202400               GO TO Y900-ABNORMAL-TERMINATION.
202500           MOVE STM-EFFECTIVE-DEP-OFFSET (WK-N-SUB1) TO
202600               WK-N-RPT-MATCH-OFFSET (WK-N-RPT-MATCH-COUNT).
202610      *            RPT-MATCH-ROUTE HOLDS THE SHORT NAME RIDERS SEE ON
202620      *            THE TIMETABLE, NOT THE INTERNAL ROUTE-ID
202630           PERFORM C112-FIND-ROUTE
202640              THRU C112-FIND-ROUTE-EX.
202900           MOVE STM-TRIP-ID (WK-N-SUB1) TO
202910               WK-C-RPT-MATCH-TRIP (WK-N-RPT-MATCH-COUNT).
203100      *----------------------------------------------------------------*
203200       C104-SCAN-STOP-TIME-ENTRY-EX.
203300      *----------------------------------------------------------------*
203400           EXIT.
203410              EJECT
203420      *----------------------------------------------------------------*
203430       C112-FIND-ROUTE.
203440      *----------------------------------------------------------------*
203450           MOVE SPACES TO WK-C-RPT-MATCH-ROUTE (WK-N-RPT-MATCH-COUNT).
203460           MOVE ZERO TO WK-N-SUB3.
203470       C113-FIND-ROUTE-LOOP.
203480           ADD 1 TO WK-N-SUB3.
203490           IF  WK-N-SUB3 > WK-T-ROUTE-COUNT
203500               GO TO C112-FIND-ROUTE-EX.
203510           IF  RTE-ROUTE-ID (WK-N-SUB3) NOT = TRP-ROUTE-ID (WK-N-SUB2)
203520               GO TO C113-FIND-ROUTE-LOOP.
203530           MOVE RTE-ROUTE-SHORT-NAME (WK-N-SUB3) TO
203540               WK-C-RPT-MATCH-ROUTE (WK-N-RPT-MATCH-COUNT).
203550      *----------------------------------------------------------------*
203560       C112-FIND-ROUTE-EX.
203570      *----------------------------------------------------------------*
203580           EXIT.
203590              EJECT
203600      *----------------------------------------------------------------*
203700       C105-SORT-MATCHES.
203800      *----------------------------------------------------------------*
203900           IF  WK-N-RPT-MATCH-COUNT < 2
204000               GO TO C109-SORT-MATCHES-EX.
204100       C106-BUBBLE-OUTER.
204200           MOVE "N" TO WK-C-SWAP-SW.
204300           MOVE ZERO TO WK-N-INNER-SUB.
204400       C107-BUBBLE-INNER.
204500           ADD 1 TO WK-N-INNER-SUB.
204600           IF  WK-N-INNER-SUB >= WK-N-RPT-MATCH-COUNT
204700               GO TO C108-CHECK-SWAP.
204800           IF  WK-N-RPT-MATCH-OFFSET (WK-N-INNER-SUB) >
204900                   WK-N-RPT-MATCH-OFFSET (WK-N-INNER-SUB + 1)
205000               MOVE WK-T-RPT-MATCH-ENTRY (WK-N-INNER-SUB) TO
205100                   WK-T-RPT-MATCH-TEMP
205200               MOVE WK-T-RPT-MATCH-ENTRY (WK-N-INNER-SUB + 1) TO
205300                   WK-T-RPT-MATCH-ENTRY (WK-N-INNER-SUB)
205400               MOVE WK-T-RPT-MATCH-TEMP TO
205500                   WK-T-RPT-MATCH-ENTRY (WK-N-INNER-SUB + 1)
205600               MOVE "Y" TO WK-C-SWAP-SW.
205700           GO TO C107-BUBBLE-INNER.
205800       C108-CHECK-SWAP.
205900           IF  WK-C-SWAP-OCCURRED
206000               GO TO C106-BUBBLE-OUTER.
206100      *----------------------------------------------------------------*
206200       C109-SORT-MATCHES-EX.
206300      *----------------------------------------------------------------*
206400           EXIT.
206500              EJECT
206600      *----------------------------------------------------------------*
206700       C110-FIND-TRIP.
206800      *----------------------------------------------------------------*
206900           MOVE "N" TO WK-C-TRIP-FOUND-SW.
207000           MOVE ZERO TO WK-N-SUB2.
207100       C111-FIND-TRIP-LOOP.
207200           ADD 1 TO WK-N-SUB2.
207300           IF  WK-N-SUB2 > WK-T-TRIP-COUNT
207400               GO TO C119-FIND-TRIP-EX.
207500           IF  TRP-TRIP-ID (WK-N-SUB2) = WK-C-LOOKUP-TRIP-ID
207600               SET WK-C-TRIP-FOUND TO TRUE
207700               GO TO C119-FIND-TRIP-EX.
207800           GO TO C111-FIND-TRIP-LOOP.
207900      *----------------------------------------------------------------*
208000       C119-FIND-TRIP-EX.
208100      *----------------------------------------------------------------*
208200           EXIT.
208300              EJECT
208400      *----------------------------------------------------------------*
208500       C120-PRINT-MATCH-DETAIL.
208600      *----------------------------------------------------------------*
208700           MOVE WK-N-RPT-MATCH-OFFSET (WK-N-SKED-SUB) TO WK-N-TIME-OFFSET.
208800           PERFORM E100-FORMAT-TIME-DISPLAY
208900              THRU E199-FORMAT-TIME-DISPLAY-EX.
209000           MOVE WK-C-TIME-DISPLAY TO WK-P-DET-TIME.
209100           MOVE WK-C-RPT-MATCH-ROUTE (WK-N-SKED-SUB) TO WK-P-DET-ROUTE.
209200           MOVE WK-C-RPT-MATCH-TRIP  (WK-N-SKED-SUB) TO WK-P-DET-TRIP-ID.
209300           WRITE FD-TIMETABLE-RPT-RECORD FROM WK-P-TIMETABLE-DETAIL.
209400      *----------------------------------------------------------------*
209500       C129-PRINT-MATCH-DETAIL-EX.
209600      *----------------------------------------------------------------*
209700           EXIT.
209800              EJECT
209900      *----------------------------------------------------------------*
210000       C199-TIMETABLE-REPORT-EX.
210100      *----------------------------------------------------------------*
210200           EXIT.
210300              EJECT
210400      *----------------------------------------------------------------*
210500      * C200 SERIES - TRIP STOP-SEQUENCE REPORT (UPSI-0 OFF) - LISTS   *
210600      * THE REQUESTED TRIP'S STOP-TIMES IN STOP-SEQUENCE ORDER, USING  *
210700      * THE SAME SORTED ORDER ARRAY B610 ALREADY BUILT                 *
210800      *----------------------------------------------------------------*
210900       C200-TRIP-SKED-REPORT.
211000           OPEN OUTPUT TRIP-SKED-RPT-FILE.
211100           MOVE WK-C-PARM-TRIP-ID TO WK-C-LOOKUP-TRIP-ID.
211200           PERFORM C110-FIND-TRIP
211300              THRU C119-FIND-TRIP-EX.
211400           IF  NOT WK-C-TRIP-FOUND
211500               MOVE "REQUESTED TRIP-ID NOT FOUND ON trips.txt"
211600                   TO WK-C-ABORT-MESSAGE
211700               GO TO Y900-ABNORMAL-TERMINATION.
211800           MOVE WK-C-PARM-TRIP-ID TO WK-P-HDG-TRIP-ID.
211900           WRITE FD-TRIP-SKED-RPT-RECORD FROM WK-P-TRIP-SKED-HEADING.
212000           PERFORM C210-SCAN-STOP-TIME-FOR-TRIP
212100              THRU C218-SCAN-STOP-TIME-FOR-TRIP-EX
212200               VARYING WK-N-WALK-SUB FROM 1 BY 1
212300               UNTIL WK-N-WALK-SUB > WK-T-STOP-TIME-COUNT.
212400           CLOSE TRIP-SKED-RPT-FILE.
212500           GO TO C299-TRIP-SKED-REPORT-EX.
212600      *----------------------------------------------------------------*
212700       C210-SCAN-STOP-TIME-FOR-TRIP.
212800      *----------------------------------------------------------------*
212900           MOVE WK-N-STOP-TIME-ORDER (WK-N-WALK-SUB) TO WK-N-SUB1.
213000           IF  STM-TRIP-ID (WK-N-SUB1) NOT = WK-C-PARM-TRIP-ID
213100               GO TO C218-SCAN-STOP-TIME-FOR-TRIP-EX.
213200           MOVE STM-STOP-ID (WK-N-SUB1) TO WK-C-LOOKUP-STOP-ID.
213300           PERFORM C220-FIND-STOP
213400              THRU C229-FIND-STOP-EX.
213500           MOVE STM-STOP-SEQUENCE (WK-N-SUB1) TO WK-P-DET2-SEQUENCE.
213600           MOVE STM-EFFECTIVE-DEP-OFFSET (WK-N-SUB1) TO WK-N-TIME-OFFSET.
213700           PERFORM E100-FORMAT-TIME-DISPLAY
213800              THRU E199-FORMAT-TIME-DISPLAY-EX.
213900           MOVE WK-C-TIME-DISPLAY TO WK-P-DET2-TIME.
214000           IF  WK-C-STOP-FOUND
214100               MOVE STP-STOP-NAME (WK-N-SUB2) TO WK-P-DET2-STOP-NAME
214200           ELSE
214300               MOVE SPACES TO WK-P-DET2-STOP-NAME.
214400           WRITE FD-TRIP-SKED-RPT-RECORD FROM WK-P-TRIP-SKED-DETAIL.
214500      *----------------------------------------------------------------*
214600       C218-SCAN-STOP-TIME-FOR-TRIP-EX.
214700      *----------------------------------------------------------------*
214800           EXIT.
214900              EJECT
215000      *----------------------------------------------------------------*
215100       C220-FIND-STOP.
215200      *----------------------------------------------------------------*
215300           MOVE "N" TO WK-C-STOP-FOUND-SW.
215400           MOVE ZERO TO WK-N-SUB2.
215500       C221-FIND-STOP-LOOP.
215600           ADD 1 TO WK-N-SUB2.
215700           IF  WK-N-SUB2 > WK-T-STOP-COUNT
215800               GO TO C229-FIND-STOP-EX.
215900           IF  STP-STOP-ID (WK-N-SUB2) = WK-C-LOOKUP-STOP-ID
216000               SET WK-C-STOP-FOUND TO TRUE
216100               GO TO C229-FIND-STOP-EX.
216200           GO TO C221-FIND-STOP-LOOP.
216300      *----------------------------------------------------------------*
216400       C229-FIND-STOP-EX.
216500      *----------------------------------------------------------------*
216600           EXIT.
216700              EJECT
216800      *----------------------------------------------------------------*
216900       C299-TRIP-SKED-REPORT-EX.
217000      *----------------------------------------------------------------*
217100           EXIT.
217200              EJECT
217300      *----------------------------------------------------------------*
217400      * E100 SERIES - FORMAT A SIGNED OFFSET-FROM-NOON (SECONDS) BACK   *
217500      * INTO AN "HH:MM:SS" DISPLAY CLOCK, SHARED BY BOTH REPORTS        *
217600      *----------------------------------------------------------------*
217700       E100-FORMAT-TIME-DISPLAY.
217800           COMPUTE WK-N-TIME-ABS-SECONDS = 43200 + WK-N-TIME-OFFSET.
217900           DIVIDE WK-N-TIME-ABS-SECONDS BY 3600 GIVING WK-N-TIME-HH
218000               REMAINDER WK-N-TIME-REMAINDER.
218100           DIVIDE WK-N-TIME-REMAINDER BY 60 GIVING WK-N-TIME-MM
218200               REMAINDER WK-N-TIME-SS.
218300           MOVE WK-N-TIME-HH TO WK-C-TIME-HH-OUT.
218400           MOVE WK-N-TIME-MM TO WK-C-TIME-MM-OUT.
218500           MOVE WK-N-TIME-SS TO WK-C-TIME-SS-OUT.
218600      *----------------------------------------------------------------*
218700       E199-FORMAT-TIME-DISPLAY-EX.
218800      *----------------------------------------------------------------*
218900           EXIT.
219000              EJECT
219100      *----------------------------------------------------------------*
219200      * Y900 - ABNORMAL TERMINATION - ANY EDIT FAILURE ON A REQUIRED   *
219300      * FIELD OR A DATASET-UNIQUENESS VIOLATION STOPS THE RUN COLD -   *
219400      * THIS FEED LOAD DOES NOT ATTEMPT PARTIAL/BEST-EFFORT LOADS      *
219500      *----------------------------------------------------------------*
219600       Y900-ABNORMAL-TERMINATION.
219700           MOVE "Y" TO WK-C-ABORT-SW.
219800           DISPLAY "GTFMAIN - RUN ABORTED - " WK-C-ABORT-MESSAGE.
219900           CLOSE AGENCY-FILE
220000                 ROUTE-FILE
220100                 STOP-FILE
220200                 CALENDAR-FILE
220300                 CALENDAR-OVERRIDE-FILE
220400                 TRIP-FILE
220500                 STOP-TIME-FILE
220600                 TRANSFER-FILE
220700                 SHAPE-FILE.
220800           DISPLAY "GTFMAIN - TRANSIT SCHEDULE MASTER LOAD ABENDED".
220900           MOVE 16 TO RETURN-CODE.
221000           STOP RUN.
221100              EJECT
221200      *----------------------------------------------------------------*
221300      * Z000 - NORMAL END OF RUN - CLOSE WHATEVER REPORT FILES MAY     *
221400      * STILL BE OPEN (NEITHER IS OPENED ON THE RUN THAT DIDN'T        *
221500      * REQUEST IT) AND RETURN CONTROL TO THE OPERATING SYSTEM         *
221600      *----------------------------------------------------------------*
221700       Z000-END-PROGRAM-ROUTINE.
221800           IF  WK-C-TIMETABLE-REQUEST
221900               DISPLAY "GTFMAIN - STOP TIMETABLE REPORT COMPLETE"
222000           ELSE
222100               DISPLAY "GTFMAIN - TRIP SCHEDULE REPORT COMPLETE".
222200           DISPLAY "GTFMAIN - TRANSIT SCHEDULE MASTER LOAD COMPLETE".
222300      *----------------------------------------------------------------*
222400       Z099-END-PROGRAM-ROUTINE-EX.
222500      *----------------------------------------------------------------*
222600           EXIT.
222700
222800      ******************************************************************
222900      *************** END OF PROGRAM SOURCE - GTFMAIN *****************
223000      ******************************************************************
