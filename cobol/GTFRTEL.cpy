000100      *----------------------------------------------------------------*
000200      * GTFRTEL.cpybk                                                   *
000300      * I-O FORMAT: GTF-ROUTE-RECORD  FROM FILE ROUTE-FILE              *
000400      * ONE ENTRY PER ROUTE LOADED FROM routes.txt - NESTED UNDER AN    *
000500      * OCCURS TABLE ITEM, SO THIS MEMBER'S TOP LEVEL IS 10             *
000600      *----------------------------------------------------------------*
000700      * HISTORY OF MODIFICATION:                                       *
000800      *----------------------------------------------------------------*
000900      * GTF001 - DEVJRN - 04/11/2025 - INITIAL VERSION                  *
001000      *----------------------------------------------------------------*
001100
001200       10  GTF-ROUTE-RECORD.
001300           15  RTE-ROUTE-ID            PIC X(20).
001400      *            REQUIRED - DATASET-UNIQUE ROUTE ID
001500           15  RTE-AGENCY-ID           PIC X(20).
001600      *            OPTIONAL - AGENCY OPERATING THE ROUTE
001700           15  RTE-ROUTE-SHORT-NAME    PIC X(20).
001800      *            REQUIRED (MAY BE SPACES) - SHORT MARKETING NAME
001900           15  RTE-ROUTE-LONG-NAME     PIC X(60).
002000      *            REQUIRED (MAY BE SPACES) - LONG MARKETING NAME
002100           15  RTE-ROUTE-DESC          PIC X(120).
002200      *            OPTIONAL - DESCRIPTION
002300           15  RTE-ROUTE-TYPE          PIC 9(01).
002400               88  RTE-TYPE-IS-VALID           VALUES 0 THRU 7.
002500      *            0=STREET RAIL 1=UNDERGROUND 2=RAIL 3=BUS
002600      *            4=FERRY 5=CABLE CAR 6=GONDOLA 7=FUNICULAR
002700           15  RTE-ROUTE-URL           PIC X(100).
002800      *            OPTIONAL - ROUTE INFORMATION URL
002900           15  RTE-ROUTE-COLOR         PIC X(06).
003000      *            OPTIONAL - 6 HEX DIGITS, DEFAULT "FFFFFF"
003100           15  RTE-ROUTE-TEXT-COLOR    PIC X(06).
003200      *            OPTIONAL - 6 HEX DIGITS, DEFAULT "000000"
003300           15  FILLER                  PIC X(20).
