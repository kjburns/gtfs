000100      *----------------------------------------------------------------*
000200      * GTFSHPL.cpybk                                                   *
000300      * I-O FORMAT: GTF-SHAPE-RECORD  FROM FILE SHAPE-FILE              *
000400      * ONE ENTRY PER SHAPE POINT LOADED FROM shapes.txt - NESTED UNDER *
000500      * AN OCCURS TABLE ITEM, SO THIS MEMBER'S TOP LEVEL IS 10          *
000600      *----------------------------------------------------------------*
000700      * HISTORY OF MODIFICATION:                                       *
000800      *----------------------------------------------------------------*
000900      * GTF001 - DEVJRN - 04/11/2025 - INITIAL VERSION                  *
001000      *----------------------------------------------------------------*
001100
001200       10  GTF-SHAPE-RECORD.
001300           15  SHP-SHAPE-ID            PIC X(20).
001400      *            REQUIRED - GROUPS POINTS INTO ONE SHAPE (POLYLINE)
001500           15  SHP-SHAPE-PT-LAT        PIC S9(3)V9(6).
001600      *            REQUIRED - LATITUDE, RANGE -90..90
001700           15  SHP-SHAPE-PT-LON        PIC S9(3)V9(6).
001800      *            REQUIRED - LONGITUDE, RANGE -180..180
001900           15  SHP-SHAPE-PT-SEQUENCE   PIC 9(06).
002000      *            REQUIRED - NON-NEGATIVE, DEFINES POINT ORDER
002100           15  SHP-DIST-TRAVELED       PIC 9(06)V9(02).
002200      *            OPTIONAL - CUMULATIVE DISTANCE TO THIS POINT
002300           15  SHP-DIST-PRESENT-SW     PIC X(01).
002400               88  SHP-DIST-IS-PRESENT         VALUE "Y".
002500           15  FILLER                  PIC X(15).
