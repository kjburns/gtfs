000100      *----------------------------------------------------------------*
000200      * GTFSTML.cpybk                                                   *
000300      * I-O FORMAT: GTF-STOP-TIME-RECORD  FROM FILE STOP-TIME-FILE      *
000400      * ONE ENTRY PER STOP-TIME LOADED FROM stop_times.txt - NESTED     *
000500      * UNDER AN OCCURS TABLE ITEM, SO THIS MEMBER'S TOP LEVEL IS 10    *
000600      *----------------------------------------------------------------*
000700      * HISTORY OF MODIFICATION:                                       *
000800      *----------------------------------------------------------------*
000900      * GTF001 - DEVJRN - 04/11/2025 - INITIAL VERSION                  *
001000      * GTF005 - DEVJRN - 13/11/2025 - ADDED DERIVED OFFSET AND         *
001100      *                    EFFECTIVE-DEPARTURE FIELDS FOR BUS RULE 3    *
001200      *----------------------------------------------------------------*
001300
001400       10  GTF-STOP-TIME-RECORD.
001500           15  STM-TRIP-ID             PIC X(20).
001600      *            REQUIRED - REFERENCES A TRIP-ID
001700           15  STM-ARRIVAL-TIME        PIC X(08).
001800      *            REQUIRED IF TIMEPOINT - "HH:MM:SS", HH MAY EXCEED 23
001900           15  STM-DEPARTURE-TIME      PIC X(08).
002000      *            REQUIRED IF TIMEPOINT - SAME FORMAT AS ARRIVAL TIME
002100           15  STM-STOP-ID             PIC X(20).
002200      *            REQUIRED - REFERENCES A STOP-ID
002300           15  STM-STOP-SEQUENCE       PIC 9(05).
002400      *            REQUIRED - NON-NEGATIVE, INCREASES ALONG A TRIP
002500           15  STM-STOP-HEADSIGN       PIC X(60).
002600      *            OPTIONAL - OVERRIDES TRIP-HEADSIGN FOR THIS STOP
002700           15  STM-PICKUP-TYPE         PIC 9(01).
002800      *            OPTIONAL, DEFAULT 0. 0=REGULAR 1=NONE
002900      *            2=PHONE AGENCY 3=COORDINATE WITH DRIVER
003000           15  STM-DROPOFF-TYPE        PIC 9(01).
003100      *            OPTIONAL, DEFAULT 0. SAME CODE SET AS PICKUP-TYPE
003200           15  STM-DIST-TRAVELED       PIC 9(06)V9(02).
003300      *            OPTIONAL - SAME UNITS AS shapes.txt
003400           15  STM-DIST-PRESENT-SW     PIC X(01).
003500               88  STM-DIST-IS-PRESENT         VALUE "Y".
003600           15  STM-TIMEPOINT           PIC 9(01).
003700               88  STM-IS-TIMEPOINT            VALUE 1.
003800               88  STM-NOT-TIMEPOINT           VALUE 0.
003900      *            OPTIONAL, DEFAULT 1. 1=EXACT, 0=INTERPOLATED
004000           15  STM-ARRIVAL-OFFSET      PIC S9(06) COMP.
004100      *            DERIVED - SECONDS FROM NOON, SEE BUS RULE 3
004200           15  STM-DEPARTURE-OFFSET    PIC S9(06) COMP.
004300      *            DERIVED - SECONDS FROM NOON, SEE BUS RULE 3
004400           15  STM-TIME-UNDEFINED-SW   PIC X(01).
004500               88  STM-TIME-IS-UNDEFINED       VALUE "Y".
004600      *            DERIVED - "Y" WHEN ARR/DEP TIME FIELDS ARE BLANK
004700           15  STM-EFFECTIVE-DEP-OFFSET PIC S9(06) COMP.
004800      *            DERIVED AT REPORT TIME - SEE BUS RULE 3
004900           15  FILLER                  PIC X(20).
