000100      *----------------------------------------------------------------*
000200      * GTFSTPL.cpybk                                                   *
000300      * I-O FORMAT: GTF-STOP-RECORD  FROM FILE STOP-FILE                *
000400      * ONE ENTRY PER STOP/STATION LOADED FROM stops.txt - A STATION    *
000500      * IS A STOP RECORD WITH STP-LOCATION-TYPE = 1.  NESTED UNDER AN   *
000600      * OCCURS TABLE ITEM, SO THIS MEMBER'S TOP LEVEL IS 10             *
000700      *----------------------------------------------------------------*
000800      * HISTORY OF MODIFICATION:                                       *
000900      *----------------------------------------------------------------*
001000      * GTF001 - DEVJRN - 04/11/2025 - INITIAL VERSION                  *
001100      * GTF004 - DEVJRN - 11/11/2025 - ADDED EFFECTIVE-TZ AND EFFECTIVE *
001200      *                    WHEELCHAIR FIELDS DERIVED IN B310 PARENT     *
001300      *                    STATION LINK PASS (BUS RULE 8)               *
001400      *----------------------------------------------------------------*
001500
001600       10  GTF-STOP-RECORD.
001700           15  STP-STOP-ID             PIC X(20).
001800      *            REQUIRED - DATASET-UNIQUE STOP ID
001900           15  STP-STOP-CODE           PIC X(20).
002000      *            OPTIONAL - RIDER-FACING SHORT CODE
002100           15  STP-STOP-NAME           PIC X(60).
002200      *            REQUIRED - STOP/STATION NAME
002300           15  STP-STOP-DESC           PIC X(120).
002400      *            OPTIONAL - DESCRIPTION
002500           15  STP-STOP-LAT            PIC S9(3)V9(6).
002600      *            REQUIRED - LATITUDE, DEGREES, RANGE -90..90
002700           15  STP-STOP-LON            PIC S9(3)V9(6).
002800      *            REQUIRED - LONGITUDE, DEGREES, RANGE -180..180
002900           15  STP-ZONE-ID             PIC X(20).
003000      *            REQUIRED ONLY IF fare_rules.txt IS PRESENT IN FEED
003100           15  STP-STOP-URL            PIC X(100).
003200      *            OPTIONAL - STOP INFORMATION URL
003300           15  STP-LOCATION-TYPE       PIC 9(01).
003400               88  STP-IS-STOP                 VALUE 0.
003500               88  STP-IS-STATION              VALUE 1.
003600      *            OPTIONAL, DEFAULT 0. 0=STOP/PLATFORM 1=STATION
003700           15  STP-PARENT-STATION      PIC X(20).
003800      *            OPTIONAL - STOP-ID OF ENCLOSING STATION, MUST BE
003900      *            SPACES FOR A STATION RECORD
004000           15  STP-STOP-TIMEZONE       PIC X(40).
004100      *            OPTIONAL - OVERRIDES AGENCY TIMEZONE FOR THIS STOP
004200           15  STP-WHEELCHAIR-BOARDING PIC 9(01).
004300               88  STP-WHEELCHAIR-UNKNOWN       VALUE 0.
004400               88  STP-WHEELCHAIR-ACCESSIBLE    VALUE 1.
004500               88  STP-WHEELCHAIR-NOT-ACCESS    VALUE 2.
004600      *            OPTIONAL, DEFAULT 0 (UNKNOWN)
004700           15  STP-EFFECTIVE-TZ        PIC X(40).
004800      *            DERIVED AT LOAD TIME - SEE BUS RULE 8
004900           15  STP-EFFECTIVE-WHEELCHAIR PIC 9(01).
005000      *            DERIVED AT LOAD TIME - SEE BUS RULE 8
005100           15  STP-CHILD-OF-STATION-SW PIC X(01).
005200               88  STP-HAS-PARENT-STATION       VALUE "Y".
005300               88  STP-NO-PARENT-STATION        VALUE "N".
005400           15  FILLER                  PIC X(19).
