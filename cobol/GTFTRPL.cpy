000100      *----------------------------------------------------------------*
000200      * GTFTRPL.cpybk                                                   *
000300      * I-O FORMAT: GTF-TRIP-RECORD  FROM FILE TRIP-FILE                *
000400      * ONE ENTRY PER TRIP LOADED FROM trips.txt - NESTED UNDER AN      *
000500      * OCCURS TABLE ITEM, SO THIS MEMBER'S TOP LEVEL IS 10             *
000600      *----------------------------------------------------------------*
000700      * HISTORY OF MODIFICATION:                                       *
000800      *----------------------------------------------------------------*
000900      * GTF001 - DEVJRN - 04/11/2025 - INITIAL VERSION                  *
001000      *----------------------------------------------------------------*
001100
001200       10  GTF-TRIP-RECORD.
001300           15  TRP-TRIP-ID             PIC X(20).
001400      *            REQUIRED - DATASET-UNIQUE TRIP ID
001500           15  TRP-ROUTE-ID            PIC X(20).
001600      *            REQUIRED - REFERENCES A ROUTE-ID
001700           15  TRP-SERVICE-ID          PIC X(20).
001800      *            REQUIRED - REFERENCES A SERVICE-ID
001900           15  TRP-TRIP-HEADSIGN       PIC X(60).
002000      *            OPTIONAL - RIDER-FACING DESTINATION TEXT
002100           15  TRP-TRIP-SHORT-NAME     PIC X(20).
002200      *            OPTIONAL - RIDER-FACING SHORT TRIP IDENTIFIER
002300           15  TRP-DIRECTION-ID        PIC S9(01).
002400      *            OPTIONAL, DEFAULT -1 (UNDEFINED). 0 OR 1
002500           15  TRP-BLOCK-ID            PIC X(20).
002600      *            OPTIONAL - GROUPS TRIPS SHARING ONE VEHICLE BLOCK
002700           15  TRP-SHAPE-ID            PIC X(20).
002800      *            OPTIONAL - REFERENCES A SHAPE
002900           15  TRP-WHEELCHAIR-ACCESS   PIC 9(01).
003000               88  TRP-WC-UNKNOWN              VALUE 0.
003100               88  TRP-WC-ACCESSIBLE           VALUE 1.
003200               88  TRP-WC-NOT-ACCESSIBLE       VALUE 2.
003300      *            OPTIONAL, DEFAULT 0 (UNKNOWN)
003400           15  TRP-BIKES-ALLOWED       PIC 9(01).
003500               88  TRP-BIKES-UNKNOWN           VALUE 0.
003600               88  TRP-BIKES-ALLOWED-YES       VALUE 1.
003700               88  TRP-BIKES-NOT-ALLOWED       VALUE 2.
003800      *            OPTIONAL, DEFAULT 0 (UNKNOWN)
003900           15  FILLER                  PIC X(20).
