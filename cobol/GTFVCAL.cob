000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     GTFVCAL.
000500       AUTHOR.         K L PARKS.
000600       INSTALLATION.   TRANSIT DATA SERVICES.
000700       DATE-WRITTEN.   14 FEB 1992.
000800       DATE-COMPILED.
000900       SECURITY.       NONE.
001000      *
001100      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO DETERMINE WHETHER
001200      *               ONE SERVICE-ID IS RUNNING ON ONE TARGET DATE,
001300      *               COMBINING THE WEEKLY PATTERN FROM calendar.txt
001400      *               WITH ANY DATE-SPECIFIC OVERRIDE FROM
001500      *               calendar_dates.txt (AN OVERRIDE ALWAYS WINS).
001600      *               BOTH TABLES ARE BUILT ONCE BY GTFMAIN AT LOAD
001700      *               TIME (SEE B400/B410) AND PASSED IN BY
001800      *               REFERENCE SO THIS ROUTINE NEVER TOUCHES DASD.
001900      *===========================================================
002000      * HISTORY OF MODIFICATION:
002100      *===========================================================
002200      * TAG     INIT    DATE        DESCRIPTION
002300      * ------  ------  ----------  -----------------------------
002400      * AGY101  KLP     14/02/1992  INITIAL VERSION - LOOKS UP THE
002500      *                             WEEKLY SERVICE PATTERN FOR A RUN
002600      *                             NUMBER AGAINST THE SEASONAL
002700      *                             SCHEDULE TABLE
002800      * AGY110  TJH     02/11/1994  ADDED THE DATE-RANGE CHECK SO A
002900      *                             SEASONAL PATTERN STOPS APPLYING
003000      *                             AFTER ITS EFFECTIVE PERIOD ENDS
003100      * AGY118  TJH     29/12/1998  Y2K REMEDIATION SWEEP - EXPANDED
003200      *                             THE EFFECTIVE-DATE FIELDS FROM
003300      *                             YYMMDD TO CCYYMMDD THROUGHOUT
003400      * AGY126  DAW     17/09/2003  ADDED THE DATE-SPECIFIC EXCEPTION
003500      *                             TABLE LOOKUP SO A HOLIDAY OR
003600      *                             DETOUR COULD OVERRIDE THE WEEKLY
003700      *                             PATTERN FOR ONE DAY
003800      * AGY134  MCG     14/03/2006  RECOMPILED UNDER V5R4 - NO
003900      *                             SOURCE CHANGE
004000      * GTF006  DEVJRN  14/11/2025  RENAMED GTFVCAL FOR THE GTFS
004100      *                             FEED LOAD PROJECT (REQ GTF-110)
004200      *                             - WEEKLY PATTERN TABLE NOW BUILT
004300      *                             FROM calendar.txt AND THE
004400      *                             EXCEPTION TABLE FROM
004500      *                             calendar_dates.txt
004600      * GTF007  DEVJRN  15/11/2025  REWORKED TABLE SEARCHES TO SHOP
004700      *                             STANDARD PERFORM-THRU LOOP
004800      *                             STYLE, SPLIT LINKAGE INTO FOUR
004900      *                             GROUPS (SEE VCAL)
005000      *-----------------------------------------------------------*
005100              EJECT
005200      **********************
005300       ENVIRONMENT DIVISION.
005400      **********************
005500       CONFIGURATION SECTION.
005600       SOURCE-COMPUTER.  IBM-AS400.
005700       OBJECT-COMPUTER.  IBM-AS400.
005800
005900       INPUT-OUTPUT SECTION.
006000       FILE-CONTROL.
006100      EJECT
006200      ***************
006300       DATA DIVISION.
006400      ***************
006500       FILE SECTION.
006600      *************************
006700       WORKING-STORAGE SECTION.
006800      *************************
006900       01  FILLER                  PIC X(24) VALUE
007000           "** PROGRAM GTFVCAL   **".
007100
007200      * ------------------ PROGRAM WORKING STORAGE -------------------*
007300       01  WK-C-COMMON.
007400           COPY GTFCMWS.
007500
007600       01  WK-N-TARGET-DATE-WS         PIC 9(08) VALUE ZERO.
007700       01  WK-N-TARGET-DATE-PARTS REDEFINES WK-N-TARGET-DATE-WS.
007800           05  WK-N-TARGET-CCYY        PIC 9(04).
007900           05  WK-N-TARGET-MM          PIC 9(02).
008000           05  WK-N-TARGET-DD          PIC 9(02).
008100
008200       01  WK-N-ENTRY-DATES-WS.
008300           05  WK-N-ENTRY-START-WS     PIC 9(08) VALUE ZERO.
008400           05  WK-N-ENTRY-END-WS       PIC 9(08) VALUE ZERO.
008500       01  WK-N-ENTRY-DATES-DISPLAY REDEFINES WK-N-ENTRY-DATES-WS.
008600           05  WK-C-ENTRY-START-X      PIC X(08).
008700           05  WK-C-ENTRY-END-X        PIC X(08).
008800
008900       01  WK-N-OVERRIDE-TYPE-WS       PIC 9(01) VALUE ZERO.
009000       01  WK-N-OVERRIDE-TYPE-X REDEFINES WK-N-OVERRIDE-TYPE-WS.
009100           05  WK-C-OVERRIDE-TYPE-X    PIC X(01).
009200      *            TRACE VIEW OF THE WINNING EXCEPTION-TYPE - USED
009300      *            BY THE DSPLY PARAGRAPH WHEN JOB LOG TRACING IS ON
009400
009450      *            STANDALONE SCRATCH SUBSCRIPTS - NOT PART OF ANY RECORD
009500       77  WK-N-CAL-SUB                PIC S9(08) COMP VALUE ZERO.
009600       77  WK-N-OVR-SUB                PIC S9(08) COMP VALUE ZERO.
009700       01  WK-C-ENTRY-FOUND-SW         PIC X(01) VALUE "N".
009800           88  WK-C-ENTRY-FOUND                VALUE "Y".
009900
010000      *****************
010100       LINKAGE SECTION.
010200      *****************
010300           COPY VCAL.
010400              EJECT
010500      ****************************************************************
010600       PROCEDURE DIVISION USING WK-C-VCAL-CALENDAR-TABLE
010700                                 WK-C-VCAL-OVERRIDE-TABLE
010800                                 WK-C-VCAL-INPUT
010900                                 WK-C-VCAL-OUTPUT.
011000      ****************************************************************
011100       MAIN-MODULE.
011200           PERFORM A000-APPLY-WEEKLY-PATTERN
011300              THRU A099-APPLY-WEEKLY-PATTERN-EX.
011400           PERFORM B000-APPLY-DATE-OVERRIDE
011500              THRU B099-APPLY-DATE-OVERRIDE-EX.
011600           GOBACK.
011700
011800      *----------------------------------------------------------------*
011900      * A000  LOOK UP THE SERVICE-ID'S CALENDAR-ENTRY (WEEKLY PATTERN) *
012000      * AND SET AVAILABLE FROM THE DATE RANGE AND WEEKDAY FLAG -       *
012100      * BUS RULE 2, FIRST TWO BULLETS                                  *
012200      *----------------------------------------------------------------*
012300       A000-APPLY-WEEKLY-PATTERN.
012400      *----------------------------------------------------------------*
012500           SET WK-C-VCAL-NOT-AVAILABLE    TO TRUE.
012600           SET WK-C-ENTRY-FOUND           TO FALSE.
012700           MOVE WK-C-VCAL-TARGET-DATE     TO WK-N-TARGET-DATE-WS.
012800           MOVE ZERO                      TO WK-N-CAL-SUB.
012900
013000           PERFORM A010-SEARCH-CALENDAR-TABLE
013100              THRU A019-SEARCH-CALENDAR-TABLE-EX.
013200
013300           IF  NOT WK-C-ENTRY-FOUND
013400               GO TO A099-APPLY-WEEKLY-PATTERN-EX.
013500
013600           MOVE CAL-START-DATE (WK-N-CAL-SUB)  TO WK-N-ENTRY-START-WS.
013700           MOVE CAL-END-DATE   (WK-N-CAL-SUB)  TO WK-N-ENTRY-END-WS.
013800
013900           IF  WK-N-TARGET-DATE-WS < WK-N-ENTRY-START-WS
014000               OR WK-N-TARGET-DATE-WS > WK-N-ENTRY-END-WS
014100               GO TO A099-APPLY-WEEKLY-PATTERN-EX.
014200
014300           IF  CAL-WEEKDAY-FLAG (WK-N-CAL-SUB, WK-C-VCAL-TARGET-DOW)
014400                   = 1
014500               SET WK-C-VCAL-AVAILABLE     TO TRUE
014600           ELSE
014700               SET WK-C-VCAL-NOT-AVAILABLE TO TRUE.
014800
014900      *----------------------------------------------------------------*
015000       A099-APPLY-WEEKLY-PATTERN-EX.
015100      *----------------------------------------------------------------*
015200           EXIT.
015300
015400      *----------------------------------------------------------------*
015500      * A010  LINEAR SEARCH OF THE CALENDAR-TABLE FOR THE ENTRY WHOSE   *
015600      * SERVICE-ID MATCHES THE CALLER'S WK-C-VCAL-SERVICE-ID - SHOP     *
015700      * STANDARD PERFORM-THRU LOOP, NOT AN INLINE PERFORM-VARYING       *
015800      *----------------------------------------------------------------*
015900       A010-SEARCH-CALENDAR-TABLE.
016000      *----------------------------------------------------------------*
016100           ADD 1 TO WK-N-CAL-SUB.
016200           IF  WK-N-CAL-SUB > WK-C-VCAL-CALENDAR-COUNT
016300               GO TO A019-SEARCH-CALENDAR-TABLE-EX.
016400
016500           IF  CAL-SERVICE-ID (WK-N-CAL-SUB) = WK-C-VCAL-SERVICE-ID
016600               SET WK-C-ENTRY-FOUND TO TRUE
016700               GO TO A019-SEARCH-CALENDAR-TABLE-EX.
016800
016900           GO TO A010-SEARCH-CALENDAR-TABLE.
017000
017100      *----------------------------------------------------------------*
017200       A019-SEARCH-CALENDAR-TABLE-EX.
017300      *----------------------------------------------------------------*
017400           EXIT.
017500
017600      *----------------------------------------------------------------*
017700      * B000  LOOK UP A DATE-SPECIFIC OVERRIDE FOR THE EXACT (SERVICE- *
017800      * ID, TARGET DATE) PAIR - IF ONE EXISTS IT WINS OVER WHATEVER    *
017900      * A000 JUST DECIDED - BUS RULE 2, THIRD BULLET                   *
018000      *----------------------------------------------------------------*
018100       B000-APPLY-DATE-OVERRIDE.
018200      *----------------------------------------------------------------*
018300           SET WK-C-ENTRY-FOUND            TO FALSE.
018400           MOVE ZERO                       TO WK-N-OVR-SUB.
018500
018600           PERFORM B010-SEARCH-OVERRIDE-TABLE
018700              THRU B019-SEARCH-OVERRIDE-TABLE-EX.
018800
018900           IF  NOT WK-C-ENTRY-FOUND
019000               GO TO B099-APPLY-DATE-OVERRIDE-EX.
019100
019200           MOVE COV-EXCEPTION-TYPE (WK-N-OVR-SUB) TO WK-N-OVERRIDE-TYPE-WS.
019300
019400           IF  COV-SERVICE-ADDED (WK-N-OVR-SUB)
019500               SET WK-C-VCAL-AVAILABLE     TO TRUE
019600           ELSE
019700               SET WK-C-VCAL-NOT-AVAILABLE TO TRUE.
019800
019900      *----------------------------------------------------------------*
020000       B099-APPLY-DATE-OVERRIDE-EX.
020100      *----------------------------------------------------------------*
020200           EXIT.
020300
020400      *----------------------------------------------------------------*
020500      * B010  LINEAR SEARCH OF THE OVERRIDE-TABLE FOR THE EXACT         *
020600      * (SERVICE-ID, OVERRIDE-DATE) MATCH - SHOP STANDARD PERFORM-THRU  *
020700      * LOOP, NOT AN INLINE PERFORM-VARYING                             *
020800      *----------------------------------------------------------------*
020900       B010-SEARCH-OVERRIDE-TABLE.
021000      *----------------------------------------------------------------*
021100           ADD 1 TO WK-N-OVR-SUB.
021200           IF  WK-N-OVR-SUB > WK-C-VCAL-OVERRIDE-COUNT
021300               GO TO B019-SEARCH-OVERRIDE-TABLE-EX.
021400
021500           IF  COV-SERVICE-ID (WK-N-OVR-SUB) = WK-C-VCAL-SERVICE-ID
021600               AND COV-OVERRIDE-DATE (WK-N-OVR-SUB) =
021700                       WK-C-VCAL-TARGET-DATE
021800               SET WK-C-ENTRY-FOUND TO TRUE
021900               GO TO B019-SEARCH-OVERRIDE-TABLE-EX.
022000
022100           GO TO B010-SEARCH-OVERRIDE-TABLE.
022200
022300      *----------------------------------------------------------------*
022400       B019-SEARCH-OVERRIDE-TABLE-EX.
022500      *----------------------------------------------------------------*
022600           EXIT.
022700
022800      ******************************************************************
022900      *************** END OF PROGRAM SOURCE - GTFVCAL *****************
023000      ******************************************************************
