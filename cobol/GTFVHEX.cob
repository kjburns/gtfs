000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     GTFVHEX.
000500       AUTHOR.         R J MORALES.
000600       INSTALLATION.   TRANSIT DATA SERVICES.
000700       DATE-WRITTEN.   11 MAY 1989.
000800       DATE-COMPILED.
000900       SECURITY.       NONE.
001000      *
001100      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE A 6 HEX
001200      *               DIGIT COLOR FIELD (ROUTE-COLOR OR ROUTE-TEXT-
001300      *               COLOR FROM routes.txt) AND SUPPLY THE CALLER'S
001400      *               DEFAULT WHEN THE FIELD WAS NOT SUPPLIED.
001500      *===========================================================
001600      * HISTORY OF MODIFICATION:
001700      *===========================================================
001800      * TAG     INIT    DATE        DESCRIPTION
001900      * ------  ------  ----------  -----------------------------
002000      * AGY014  RJM     11/05/1989  INITIAL VERSION - VALIDATES THE
002100      *                             2-CHAR PRINTER RIBBON COLOR CODE
002200      *                             PUNCHED ON THE ROUTE MASTER CARD
002300      * AGY022  RJM     19/02/1991  EXPANDED CODE TABLE TO 6 CHARS
002400      *                             WHEN MARKETING STARTED COLOR
002500      *                             CODING THE ROUTE MAPS
002600      * AGY035  KLP     02/08/1993  ADDED DEFAULT-COLOR LOGIC - A
002700      *                             BLANK FIELD NOW DEFAULTS INSTEAD
002800      *                             OF REJECTING THE CARD
002900      * AGY041  TJH     28/12/1998  Y2K REMEDIATION SWEEP - REVIEWED
003000      *                             MODULE, NO 2-DIGIT YEAR FIELDS
003100      *                             PRESENT, NO CHANGE REQUIRED
003200      * AGY058  DAW     09/06/2001  CONVERTED FROM CARD-IMAGE INPUT
003300      *                             TO THE ROUTE-COLOR FIELD PASSED
003400      *                             IN BY THE CALLING LOADER
003500      * AGY071  MCG     14/03/2006  RECOMPILED UNDER V5R4 - NO
003600      *                             SOURCE CHANGE
003700      * GTF002  DEVJRN  04/11/2025  RENAMED GTFVHEX FOR THE GTFS
003800      *                             FEED LOAD PROJECT (REQ GTF-104)
003900      *                             - ROUTE-COLOR/ROUTE-TEXT-COLOR
004000      *                             NOW VALIDATED AGAINST THE GTFS
004100      *                             6 HEX DIGIT RULE, LOWER CASE
004200      *                             DIGITS ACCEPTED PER THE FEED
004300      *-----------------------------------------------------------*
004400              EJECT
004500      **********************
004600       ENVIRONMENT DIVISION.
004700      **********************
004800       CONFIGURATION SECTION.
004900       SOURCE-COMPUTER.  IBM-AS400.
005000       OBJECT-COMPUTER.  IBM-AS400.
005100       SPECIAL-NAMES.
005200           CLASS HEX-DIGIT IS "0123456789ABCDEFabcdef".
005300
005400       INPUT-OUTPUT SECTION.
005500       FILE-CONTROL.
005600      EJECT
005700      ***************
005800       DATA DIVISION.
005900      ***************
006000       FILE SECTION.
006100      *************************
006200       WORKING-STORAGE SECTION.
006300      *************************
006400       01  FILLER                  PIC X(24) VALUE
006500           "** PROGRAM GTFVHEX   **".
006600
006700      * ------------------ PROGRAM WORKING STORAGE -------------------*
006800       01  WK-C-COMMON.
006900           COPY GTFCMWS.
007000
007100      * ---- ALTERNATE VIEWS OF THE COLOR VALUE, USED WHEN DIAGNOSTIC --*
007200      * ---- MESSAGES NEED TO SHOW THE COLOR'S RED/GREEN/BLUE PAIRS ----*
007300       01  WK-C-VHEX-TRACE-AREA.
007400           05  WK-C-VHEX-TRACE-RESULT     PIC X(06).
007500           05  WK-C-VHEX-TRACE-RGB REDEFINES WK-C-VHEX-TRACE-RESULT.
007600               10  WK-C-VHEX-TRACE-RED    PIC X(02).
007700               10  WK-C-VHEX-TRACE-GREEN  PIC X(02).
007800               10  WK-C-VHEX-TRACE-BLUE   PIC X(02).
007900           05  WK-C-VHEX-TRACE-CHARS REDEFINES WK-C-VHEX-TRACE-RESULT.
008000               10  WK-C-VHEX-TRACE-CHAR OCCURS 6 TIMES PIC X(01).
008100           05  WK-C-VHEX-TRACE-DEFAULT    PIC X(06).
008200           05  WK-C-VHEX-TRACE-DEF-RGB REDEFINES
008300               WK-C-VHEX-TRACE-DEFAULT.
008400               10  WK-C-VHEX-TRACE-DEF-RED   PIC X(02).
008500               10  WK-C-VHEX-TRACE-DEF-GRN   PIC X(02).
008600               10  WK-C-VHEX-TRACE-DEF-BLU   PIC X(02).
008700
008750      *            STANDALONE SCRATCH ITEM - NOT PART OF ANY RECORD
008800       77  WK-N-CHAR-SUB               PIC S9(04) COMP VALUE ZERO.
008900
009000      *****************
009100       LINKAGE SECTION.
009200      *****************
009300           COPY VHEX.
009400              EJECT
009500      ****************************************
009600       PROCEDURE DIVISION USING WK-C-VHEX-RECORD.
009700      ****************************************
009800       MAIN-MODULE.
009900           PERFORM A000-VALIDATE-COLOR
010000              THRU A099-VALIDATE-COLOR-EX.
010100           GOBACK.
010200
010300      *----------------------------------------------------------------*
010400       A000-VALIDATE-COLOR.
010500      *----------------------------------------------------------------*
010600           SET WK-C-VHEX-IS-VALID       TO TRUE.
010700           MOVE SPACES                  TO WK-C-VHEX-RESULT.
010800           MOVE WK-C-VHEX-DEFAULT       TO WK-C-VHEX-TRACE-DEFAULT.
010900
011000           IF  WK-C-VHEX-COLOR = SPACES
011100               MOVE WK-C-VHEX-DEFAULT   TO WK-C-VHEX-RESULT
011200               GO TO A099-VALIDATE-COLOR-EX.
011300
011400           IF  WK-C-VHEX-COLOR IS HEX-DIGIT
011500               MOVE WK-C-VHEX-COLOR     TO WK-C-VHEX-RESULT
011600               MOVE WK-C-VHEX-RESULT    TO WK-C-VHEX-TRACE-RESULT
011700           ELSE
011800               SET WK-C-VHEX-IS-INVALID TO TRUE
011900               DISPLAY "GTFVHEX - INVALID ROUTE COLOR - "
012000                   WK-C-VHEX-COLOR.
012100
012200      *----------------------------------------------------------------*
012300       A099-VALIDATE-COLOR-EX.
012400      *----------------------------------------------------------------*
012500           EXIT.
012600
012700      ******************************************************************
012800      *************** END OF PROGRAM SOURCE - GTFVHEX *****************
012900      ******************************************************************
