000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     GTFVTIM.
000500       AUTHOR.         R J MORALES.
000600       INSTALLATION.   TRANSIT DATA SERVICES.
000700       DATE-WRITTEN.   03 OCT 1990.
000800       DATE-COMPILED.
000900       SECURITY.       NONE.
001000      *
001100      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO PARSE ONE "HH:MM:SS"
001200      *               CLOCK FIELD (ARRIVAL-TIME OR DEPARTURE-TIME FROM
001300      *               stop_times.txt) INTO A SIGNED OFFSET IN SECONDS
001400      *               FROM NOON ON THE SERVICE DATE.  HH MAY LEGALLY
001500      *               EXCEED 23 (SERVICE RUNNING PAST MIDNIGHT).  A
001600      *               BLANK FIELD IS RETURNED AS UNDEFINED, NOT AS AN
001700      *               ERROR - THE CALLER DECIDES WHETHER A BLANK TIME
001800      *               IS LEGAL FOR THE STOP-TIME RECORD IN HAND.
001900      *===========================================================
002000      * HISTORY OF MODIFICATION:
002100      *===========================================================
002200      * TAG     INIT    DATE        DESCRIPTION
002300      * ------  ------  ----------  -----------------------------
002400      * AGY048  RJM     03/10/1990  INITIAL VERSION - CONVERTS THE
002500      *                             HHMM PUNCH ON THE TIMETABLE CARD
002600      *                             TO AN OFFSET FROM NOON FOR THE
002700      *                             OVERNIGHT ROUTE SORT
002800      * AGY052  KLP     11/04/1992  ADDED A SECONDS POSITION WHEN
002900      *                             DISPATCH STARTED TIMING RUNS TO
003000      *                             THE SECOND
003100      * AGY066  TJH     30/12/1998  Y2K REMEDIATION SWEEP - REVIEWED
003200      *                             MODULE, OFFSET ARITHMETIC USES
003300      *                             NO CENTURY DATA, NO CHANGE
003400      * AGY079  DAW     22/07/2002  RELAXED THE HH RANGE CHECK TO
003500      *                             ALLOW HOURS PAST 23 FOR ROUTES
003600      *                             RUNNING PAST MIDNIGHT
003700      * AGY088  MCG     14/03/2006  RECOMPILED UNDER V5R4 - NO
003800      *                             SOURCE CHANGE
003900      * GTF003  DEVJRN  08/11/2025  RENAMED GTFVTIM FOR THE GTFS
004000      *                             FEED LOAD PROJECT (REQ GTF-106)
004100      *                             - NOW PARSES arrival_time AND
004200      *                             departure_time FROM stop_times.
004300      *                             txt, "HH:MM:SS" COLON FORMAT
004400      *                             REPLACES THE OLD PACKED HHMM
004500      *                             CARD FIELD
004600      *-----------------------------------------------------------*
004700              EJECT
004800      **********************
004900       ENVIRONMENT DIVISION.
005000      **********************
005100       CONFIGURATION SECTION.
005200       SOURCE-COMPUTER.  IBM-AS400.
005300       OBJECT-COMPUTER.  IBM-AS400.
005400
005500       INPUT-OUTPUT SECTION.
005600       FILE-CONTROL.
005700      EJECT
005800      ***************
005900       DATA DIVISION.
006000      ***************
006100       FILE SECTION.
006200      *************************
006300       WORKING-STORAGE SECTION.
006400      *************************
006500       01  FILLER                  PIC X(24) VALUE
006600           "** PROGRAM GTFVTIM   **".
006700
006800      * ------------------ PROGRAM WORKING STORAGE -------------------*
006900       01  WK-C-COMMON.
007000           COPY GTFCMWS.
007100
007200       01  WK-C-VTIM-CLOCK-WS          PIC X(08).
007300       01  WK-C-VTIM-CLOCK-PARTS REDEFINES WK-C-VTIM-CLOCK-WS.
007400           05  WK-C-VTIM-HH-X          PIC X(02).
007500           05  FILLER                  PIC X(01).
007600           05  WK-C-VTIM-MM-X          PIC X(02).
007700           05  FILLER                  PIC X(01).
007800           05  WK-C-VTIM-SS-X          PIC X(02).
007900       01  WK-C-VTIM-CLOCK-COLONS REDEFINES WK-C-VTIM-CLOCK-WS.
008000           05  FILLER                  PIC X(02).
008100           05  WK-C-VTIM-COLON1        PIC X(01).
008200           05  FILLER                  PIC X(02).
008300           05  WK-C-VTIM-COLON2        PIC X(01).
008400           05  FILLER                  PIC X(02).
008500       01  WK-C-VTIM-CLOCK-CHARS REDEFINES WK-C-VTIM-CLOCK-WS.
008600           05  WK-C-VTIM-CLOCK-CHAR OCCURS 8 TIMES PIC X(01).
008700
008750      *            STANDALONE SCRATCH ITEMS - NOT PART OF ANY RECORD
008800       77  WK-N-HH                     PIC S9(04) COMP VALUE ZERO.
008900       77  WK-N-MM                     PIC S9(04) COMP VALUE ZERO.
009000       77  WK-N-SS                     PIC S9(04) COMP VALUE ZERO.
009100       77  WK-N-TOTAL-SECONDS          PIC S9(08) COMP VALUE ZERO.
009200       77  WK-N-NOON-SECONDS           PIC S9(08) COMP VALUE 43200.
009300
009400      *****************
009500       LINKAGE SECTION.
009600      *****************
009700           COPY VTIM.
009800              EJECT
009900      ****************************************
010000       PROCEDURE DIVISION USING WK-C-VTIM-RECORD.
010100      ****************************************
010200       MAIN-MODULE.
010300           PERFORM A000-PARSE-CLOCK-TIME
010400              THRU A099-PARSE-CLOCK-TIME-EX.
010500           GOBACK.
010600
010700      *----------------------------------------------------------------*
010800       A000-PARSE-CLOCK-TIME.
010900      *----------------------------------------------------------------*
011000           SET WK-C-VTIM-IS-VALID      TO TRUE.
011100           SET WK-C-VTIM-IS-DEFINED    TO TRUE.
011200           MOVE ZERO                   TO WK-C-VTIM-OFFSET.
011300           MOVE WK-C-VTIM-CLOCK        TO WK-C-VTIM-CLOCK-WS.
011400
011500           IF  WK-C-VTIM-CLOCK-WS = SPACES
011600               SET WK-C-VTIM-IS-UNDEFINED TO TRUE
011700               GO TO A099-PARSE-CLOCK-TIME-EX.
011800
011900           IF  WK-C-VTIM-COLON1 NOT = ":"
012000               OR WK-C-VTIM-COLON2 NOT = ":"
012100               OR WK-C-VTIM-HH-X  NOT NUMERIC
012200               OR WK-C-VTIM-MM-X  NOT NUMERIC
012300               OR WK-C-VTIM-SS-X  NOT NUMERIC
012400               SET WK-C-VTIM-IS-INVALID   TO TRUE
012500               DISPLAY "GTFVTIM - INVALID CLOCK TIME - "
012600                   WK-C-VTIM-CLOCK-WS
012700               GO TO A099-PARSE-CLOCK-TIME-EX.
012800
012900           MOVE WK-C-VTIM-HH-X         TO WK-N-HH.
013000           MOVE WK-C-VTIM-MM-X         TO WK-N-MM.
013100           MOVE WK-C-VTIM-SS-X         TO WK-N-SS.
013200
013300           IF  WK-N-MM > 59  OR  WK-N-SS > 59
013400               SET WK-C-VTIM-IS-INVALID   TO TRUE
013500               DISPLAY "GTFVTIM - INVALID CLOCK TIME - "
013600                   WK-C-VTIM-CLOCK-WS
013700               GO TO A099-PARSE-CLOCK-TIME-EX.
013800
013900      *        HH MAY LEGALLY EXCEED 23 - SERVICE RUNS PAST MIDNIGHT
014000           COMPUTE WK-N-TOTAL-SECONDS =
014100               (WK-N-HH * 3600) + (WK-N-MM * 60) + WK-N-SS.
014200           COMPUTE WK-C-VTIM-OFFSET =
014300               WK-N-TOTAL-SECONDS - WK-N-NOON-SECONDS.
014400
014500      *----------------------------------------------------------------*
014600       A099-PARSE-CLOCK-TIME-EX.
014700      *----------------------------------------------------------------*
014800           EXIT.
014900
015000      ******************************************************************
015100      *************** END OF PROGRAM SOURCE - GTFVTIM *****************
015200      ******************************************************************
