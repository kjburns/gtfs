000100      *----------------------------------------------------------------*
000200      * GTFXFRL.cpybk                                                   *
000300      * I-O FORMAT: GTF-TRANSFER-RECORD  FROM FILE TRANSFER-FILE        *
000400      * ONE ENTRY PER TRANSFER RULE LOADED FROM transfers.txt - NESTED  *
000500      * UNDER AN OCCURS TABLE ITEM, SO THIS MEMBER'S TOP LEVEL IS 10    *
000600      *----------------------------------------------------------------*
000700      * HISTORY OF MODIFICATION:                                       *
000800      *----------------------------------------------------------------*
000900      * GTF001 - DEVJRN - 04/11/2025 - INITIAL VERSION                  *
001000      *----------------------------------------------------------------*
001100
001200       10  GTF-TRANSFER-RECORD.
001300           15  XFR-FROM-STOP-ID        PIC X(20).
001400      *            REQUIRED - ORIGIN STOP OF THE TRANSFER
001500           15  XFR-TO-STOP-ID          PIC X(20).
001600      *            REQUIRED - DESTINATION STOP OF THE TRANSFER
001700           15  XFR-TRANSFER-TYPE       PIC 9(01).
001800               88  XFR-RECOMMENDED             VALUE 0.
001900               88  XFR-TIMED                   VALUE 1.
002000               88  XFR-MIN-TIME-REQUIRED       VALUE 2.
002100               88  XFR-NOT-POSSIBLE            VALUE 3.
002200      *            REQUIRED, DEFAULT 0 IF BLANK
002300           15  XFR-MIN-TRANSFER-TIME   PIC S9(05).
002400      *            OPTIONAL, DEFAULT -1 (UNDEFINED). SECONDS, MUST BE
002500      *            >= 0 WHEN PRESENT
002600           15  FILLER                  PIC X(15).
