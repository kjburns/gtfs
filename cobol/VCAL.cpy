000100      *----------------------------------------------------------------*
000200      * VCAL.cpybk - LINKAGE RECORDS FOR CALL TO GTFVCAL                *
000300      * PASSES THE CALENDAR-ENTRY AND CALENDAR-OVERRIDE TABLES BUILT    *
000400      * BY GTFMAIN B400/B410 BY REFERENCE SO THIS ROUTINE CAN ANSWER    *
000500      * "IS SERVICE X RUNNING ON DATE Y" WITHOUT RE-READING A FILE      *
000600      *----------------------------------------------------------------*
000700      * HISTORY OF MODIFICATION:                                       *
000800      *----------------------------------------------------------------*
000900      * GTF006 - DEVJRN - 14/11/2025 - INITIAL VERSION                  *
001000      * GTF007 - DEVJRN - 15/11/2025 - SPLIT THE ONE WRAPPING 01-LEVEL  *
001100      *                    RECORD INTO FOUR SEPARATE LINKAGE GROUPS SO  *
001200      *                    GTFCALL/GTFCOVL (TOP LEVEL 10) NEST CORRECTLY*
001300      *                    UNDER A LEVEL-05 OCCURS ENTRY                *
001400      *----------------------------------------------------------------*
001500
001600       01  WK-C-VCAL-CALENDAR-TABLE.
001700           05  WK-C-VCAL-CALENDAR-COUNT    PIC S9(08) COMP.
001800           05  WK-C-VCAL-CALENDAR-ENTRY    OCCURS 500 TIMES.
001900               COPY GTFCALL.
002000
002100       01  WK-C-VCAL-OVERRIDE-TABLE.
002200           05  WK-C-VCAL-OVERRIDE-COUNT    PIC S9(08) COMP.
002300           05  WK-C-VCAL-OVERRIDE-ENTRY    OCCURS 5000 TIMES.
002400               COPY GTFCOVL.
002500
002600       01  WK-C-VCAL-INPUT.
002700           05  WK-C-VCAL-SERVICE-ID        PIC X(20).
002800           05  WK-C-VCAL-TARGET-DATE       PIC 9(08).
002900           05  WK-C-VCAL-TARGET-DOW        PIC 9(01).
003000      *                1=SUNDAY ... 7=SATURDAY - CALLER COMPUTES THIS
003100
003200       01  WK-C-VCAL-OUTPUT.
003300           05  WK-C-VCAL-AVAILABLE-SW      PIC X(01).
003400               88  WK-C-VCAL-AVAILABLE             VALUE "Y".
003500               88  WK-C-VCAL-NOT-AVAILABLE         VALUE "N".
