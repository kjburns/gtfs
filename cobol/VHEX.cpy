000100      *----------------------------------------------------------------*
000200      * VHEX.cpybk - LINKAGE RECORD FOR CALL TO GTFVHEX                 *
000300      *----------------------------------------------------------------*
000400      * HISTORY OF MODIFICATION:                                       *
000500      *----------------------------------------------------------------*
000600      * GTF002 - DEVJRN - 06/11/2025 - INITIAL VERSION                  *
000700      *----------------------------------------------------------------*
000800
000900       01  WK-C-VHEX-RECORD.
001000           05  WK-C-VHEX-INPUT.
001100               10  WK-C-VHEX-COLOR         PIC X(06).
001200      *                COLOR FIELD AS READ FROM THE GTFS RECORD, MAY
001300      *                BE SPACES
001400               10  WK-C-VHEX-DEFAULT       PIC X(06).
001500      *                DEFAULT VALUE TO SUPPLY WHEN THE FIELD IS BLANK
001600           05  WK-C-VHEX-OUTPUT.
001700               10  WK-C-VHEX-RESULT        PIC X(06).
001800      *                VALIDATED/DEFAULTED 6 HEX DIGIT COLOR
001900               10  WK-C-VHEX-VALID-SW      PIC X(01).
002000                   88  WK-C-VHEX-IS-VALID          VALUE "Y".
002100                   88  WK-C-VHEX-IS-INVALID        VALUE "N".
