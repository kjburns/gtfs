000100      *----------------------------------------------------------------*
000200      * VTIM.cpybk - LINKAGE RECORD FOR CALL TO GTFVTIM                 *
000300      *----------------------------------------------------------------*
000400      * HISTORY OF MODIFICATION:                                       *
000500      *----------------------------------------------------------------*
000600      * GTF003 - DEVJRN - 08/11/2025 - INITIAL VERSION                  *
000700      *----------------------------------------------------------------*
000800
000900       01  WK-C-VTIM-RECORD.
001000           05  WK-C-VTIM-INPUT.
001100               10  WK-C-VTIM-CLOCK         PIC X(08).
001200      *                "HH:MM:SS" AS READ FROM THE GTFS RECORD, OR
001300      *                SPACES WHEN THE FIELD WAS NOT SUPPLIED
001400           05  WK-C-VTIM-OUTPUT.
001500               10  WK-C-VTIM-OFFSET        PIC S9(06) COMP.
001600      *                PARSED OFFSET IN SECONDS FROM NOON - SEE BUS
001700      *                RULE 3. MEANINGLESS WHEN UNDEFINED-SW = "Y"
001800               10  WK-C-VTIM-UNDEFINED-SW  PIC X(01).
001900                   88  WK-C-VTIM-IS-UNDEFINED      VALUE "Y".
002000                   88  WK-C-VTIM-IS-DEFINED        VALUE "N".
002100               10  WK-C-VTIM-VALID-SW      PIC X(01).
002200                   88  WK-C-VTIM-IS-VALID          VALUE "Y".
002300                   88  WK-C-VTIM-IS-INVALID        VALUE "N".
